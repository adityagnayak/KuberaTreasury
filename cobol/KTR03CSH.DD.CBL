000100*****************************************************************
000200*  KTR03CSH.DD.CBL
000300*  KUBERA TREASURY - CASH POSITION RECORD (R3)
000400*  ONE PER ACCOUNT PER DATE.  WRITTEN/UPSERTED BY KTSTMT100,
000500*  RE-READ BY KTPOOL200 (LATEST VALUE-BALANCE ON OR BEFORE
000600*  AS-OF DATE) AND KTPAYF600 (FUNDS CHECK).
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    05/29/1990 EJ   ORIGINAL OUTPUT-SIDE "MB-REC" LAYOUT
001000*    01/17/1995 RWK  SPLIT ENTRY-BALANCE FROM VALUE-BALANCE
001100*    12/04/1998 DST  Y2K - POSITION-DATE WIDENED TO 9(8)
001200*    03/11/2003 SHR  FILLER PAD ADDED TO ROUND RECORD TO 120
001300*-----------------------------------------------------------------
001400 01  KT-R03-CASHPOS-REC.
001500     05  KT-CASHPOS-KEY.
001600         10  KT-CP-ACCOUNT-ID          PIC X(10).
001700         10  KT-CP-POSITION-DATE        PIC 9(8).
001800     05  KT-CP-CURRENCY               PIC X(3).
001900     05  KT-CP-BALANCES.
002000         10  KT-CP-ENTRY-BALANCE       PIC S9(13)V99 COMP-3.
002100         10  KT-CP-VALUE-BALANCE       PIC S9(13)V99 COMP-3.
002200     05  FILLER                       PIC X(60).
