000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTDEBT400.
000300 AUTHOR.      S HARTWELL.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  01/09/2002.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTDEBT400  -  DEBT AND INVESTMENT LEDGER - ACCRUAL RUN
001000*  READS THE INSTRUMENT MASTER (LOANS, DEPOSITS, BONDS, AND
001100*  INTERCOMPANY NOTES) AND FOR EACH INSTRUMENT -
001200*    - RESOLVES THE DAY-COUNT CONVENTION (OVERRIDE IF PRESENT,
001300*      ELSE THE CURRENCY/SUBTYPE DEFAULT TABLE IN KTDAYCNT)
001400*    - ACCRUES SIMPLE INTEREST OVER START-DATE TO MATURITY-DATE
001500*    - FLAGS A NEGATIVE CONTRACT RATE
001600*    - FOR INTERCOMPANY NOTES, CHECKS THE BOOKED RATE AGAINST
001700*      THE DESK'S BENCHMARK RATE (COMMAND-LINE PARAMETER) FOR
001800*      ARM'S-LENGTH TRANSFER PRICING, AND ROLLS THE SIGNED
001900*      PRINCIPAL INTO A RUNNING NET-BY-ENTITY-PAIR TOTAL
002000*  A TRANSFER-PRICING VIOLATION OR AN UNRESOLVABLE CONVENTION
002100*  OVERRIDE REJECTS THE INSTRUMENT - IT PRINTS ON THE ACCRUAL
002200*  REPORT WITH A REJECT STATUS AND DOES NOT ENTER THE NETTING
002300*  TOTALS.  THIS PROGRAM IS REPORT-ONLY - IT DOES NOT POST TO
002400*  THE GENERAL LEDGER (SEE KTGLPST500 FOR THAT).
002500*-----------------------------------------------------------------
002600*  CHANGE LOG
002700*    01/09/2002 SHR  ORIGINAL
002800*    06/18/2002 SHR  NEGATIVE-RATE COUNT ADDED TO RUN TOTALS
002900*    11/02/2005 SHR  SUBTYPE PASSED THROUGH TO KTDAYCNT FOR THE
003000*                    USD BOND/FIXED 30/360 RULE
003100*    02/14/2006 SHR  INTERCOMPANY NETTING-BY-PAIR REPORT ADDED
003200*    09/20/2006 SHR  TRANSFER-PRICING BENCHMARK RATE NOW TAKEN
003300*                    FROM THE COMMAND LINE PER REQUEST TRY-06-098
003400*                    (WAS A COMPILE-TIME CONSTANT OF 4%)
003500*    03/03/2007 SHR  CONVENTION-RESOLUTION ERROR NOW REJECTS THE
003600*                    INSTRUMENT INSTEAD OF DEFAULTING TO ACT/360
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT
004200     C01 IS TOP-OF-FORM
004300     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT INSTRMT-FILE  ASSIGN TO INSTRMT
004800            ORGANIZATION RECORD SEQUENTIAL.
004900     SELECT REPORT-FILE   ASSIGN TO DEBTRPT
005000            ORGANIZATION LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  INSTRMT-FILE
005600     RECORD CONTAINS 124 CHARACTERS
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS KT-R07-INSTRMT-REC.
005900     copy 'KTR07INS.DD.CBL'.
006000
006100 FD  REPORT-FILE
006200     RECORD CONTAINS 132 CHARACTERS.
006300 01  RPT-LINE                         PIC X(132).
006400*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-COMMAND-AREA.
006800     05  WS-COMMAND-LINE               PIC X(100).
006900     05  WS-BASE-RATE-LIT              PIC X(11).
007000     05  WS-BASE-RATE-N REDEFINES WS-BASE-RATE-LIT
007100                                       PIC S9(3)V9(8).
007200     05  WS-BASE-RATE-U REDEFINES WS-BASE-RATE-LIT
007300                                       PIC 9(11).
007400     05  FILLER                        PIC X(21).
007500 01  WS-COMMAND-AREA-R REDEFINES WS-COMMAND-AREA.
007600     05  WS-CL-RAW                     PIC X(111).
007700     05  FILLER                        PIC X(21).
007800
007900 01  WS-SWITCHES.
008000     05  EOF-SW                        PIC X(1)   VALUE 'N'.
008100         88  END-OF-INSTRMT                VALUE 'Y'.
008200     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
008300     05  WS-REJECT-SW                  PIC X(1)   VALUE 'N'.
008400     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
008500     05  FILLER                        PIC X(6)   VALUE SPACES.
008600
008700 01  WS-COUNTERS.
008800     05  WS-SUB                        PIC S9(5)  COMP VALUE 0.
008900     05  WS-INSTR-CTR                  PIC S9(7)  COMP VALUE 0.
009000     05  WS-REJECT-CTR                 PIC S9(7)  COMP VALUE 0.
009100     05  WS-NEGRATE-CTR                PIC S9(7)  COMP VALUE 0.
009200     05  FILLER                        PIC X(6)   VALUE SPACES.
009300
009400* RUNNING NET-BY-ENTITY-PAIR TABLE - 200 DISTINCT PAIRS MAX,
009500* SAME SIZING AS KTPOOL200'S KT-ENTITY-TABLE
009600 01  KT-ENTPAIR-TABLE.
009700     05  KT-ENTPAIR-ENTRY OCCURS 200 TIMES
009800                           INDEXED BY KT-EP-IDX.
009900         10  KT-TBL-EP-PAIR            PIC X(21).
010000         10  KT-TBL-EP-NET             PIC S9(13)V99 COMP-3.
010100         10  FILLER                    PIC X(8).
010200 77  KT-EP-COUNT                      PIC S9(5)  COMP VALUE 0.
010300
010400* FIELDS REQUIRED BY THE KTDAYCNT.CBL COPY MEMBER - SEE ITS
010500* "FIELDS REQUIRED" BANNER.  GROUPED HERE THE SAME WAY
010600* KTSTMT100 GROUPS THE KT-BC- FIELDS FOR KTBUSCAL.CBL.
010700 01  KT-DC-WORK-AREA.
010800     05  KT-DC-ERROR-SW                PIC X(1).
010900     05  KT-DC-OVERRIDE                PIC X(7).
011000     05  KT-DC-CONVENTION              PIC X(7).
011100     05  KT-DC-CCY                     PIC X(3).
011200     05  KT-DC-SUBTYPE                 PIC X(6).
011300     05  KT-DC-START-DATE              PIC 9(8).
011400     05  KT-DC-END-DATE                PIC 9(8).
011500     05  KT-DC-DAYS                    PIC S9(9)  COMP.
011600     05  KT-DC-YEARFRAC                PIC S9(3)V9(8) COMP-3.
011700     05  KT-DC-PRINCIPAL               PIC S9(13)V99 COMP-3.
011800     05  KT-DC-RATE                    PIC S9(3)V9(8) COMP-3.
011900     05  KT-DC-INTEREST                PIC S9(13)V99 COMP-3.
012000     05  KT-DC-NEG-RATE-SW             PIC X(1).
012100     05  KT-DC-JY                      PIC S9(9)  COMP.
012200     05  KT-DC-JM                      PIC S9(9)  COMP.
012300     05  KT-DC-JD                      PIC S9(9)  COMP.
012400     05  KT-DC-JTEMP                   PIC S9(9)  COMP.
012500     05  KT-DC-JDN                     PIC S9(9)  COMP.
012600     05  KT-DC-JDN1                    PIC S9(9)  COMP.
012700     05  KT-DC-JDN2                    PIC S9(9)  COMP.
012800     05  KT-DC-Y1                      PIC S9(9)  COMP.
012900     05  KT-DC-M1                      PIC S9(9)  COMP.
013000     05  KT-DC-D1                      PIC S9(9)  COMP.
013100     05  KT-DC-Y2                      PIC S9(9)  COMP.
013200     05  KT-DC-M2                      PIC S9(9)  COMP.
013300     05  KT-DC-D2                      PIC S9(9)  COMP.
013400     05  KT-DC-LEAP-SW                 PIC X(1).
013500     05  KT-DC-LEAP-R4                 PIC S9(9)  COMP.
013600     05  KT-DC-LEAP-R100               PIC S9(9)  COMP.
013700     05  KT-DC-LEAP-R400               PIC S9(9)  COMP.
013800     05  KT-DC-SEG-START               PIC 9(8).
013900     05  KT-DC-SEG-END                 PIC 9(8).
014000     05  KT-DC-SEG-Y                   PIC S9(9)  COMP.
014100     05  KT-DC-SEG-Y-P1                PIC S9(9)  COMP.
014200     05  KT-DC-SEG-NEXT-JAN1           PIC S9(9)  COMP.
014300     05  KT-DC-SEG-DAYS                PIC S9(9)  COMP.
014400     05  KT-DC-SEG-DENOM               PIC S9(9)  COMP.
014500     05  KT-DC-AA-DONE-SW              PIC X(1).
014600     05  FILLER                        PIC X(6)   VALUE SPACES.
014700
014800 01  WS-WORK-FIELDS.
014900     05  WS-RATE-DIFF                  PIC S9(3)V9(8) COMP-3.
015000     05  FILLER                        PIC X(8)   VALUE SPACES.
015100
015200 01  WS-REPORT-LINES.
015300     05  WS-HDR-LINE1                  PIC X(80) VALUE
015400         'KUBERA TREASURY  -  DEBT AND INVESTMENT LEDGER ACCRUAL'.
015500     05  WS-HDR-LINE2.
015600         10  FILLER                    PIC X(16) VALUE
015700             'BENCHMARK RATE='.
015800         10  WSH-BASE-RATE             PIC -9.99999999.
015900         10  FILLER                    PIC X(90) VALUE SPACES.
016000     05  WS-DTL-LINE.
016100         10  WSD-INSTR-ID              PIC X(10).
016200         10  FILLER                    PIC X(1)  VALUE SPACES.
016300         10  WSD-TYPE                  PIC X(12).
016400         10  WSD-CONVENTION            PIC X(7).
016500         10  FILLER                    PIC X(1)  VALUE SPACES.
016600         10  WSD-DAYS                  PIC ZZZ,ZZ9.
016700         10  FILLER                    PIC X(4)  VALUE '  I='.
016800         10  WSD-INTEREST              PIC -ZZZ,ZZZ,ZZ9.99.
016900         10  FILLER                    PIC X(3)  VALUE SPACES.
017000         10  WSD-NEG-RATE              PIC X(7).
017100         10  FILLER                    PIC X(1)  VALUE SPACES.
017200         10  WSD-STATUS                PIC X(10).
017300         10  FILLER                    PIC X(15) VALUE SPACES.
017400     05  WS-NET-HDR-LINE               PIC X(80) VALUE
017500         'INTERCOMPANY NET POSITION BY ENTITY PAIR'.
017600     05  WS-NET-LINE.
017700         10  FILLER                    PIC X(4)  VALUE
017800             'EP  '.
017900         10  WSN-PAIR                  PIC X(21).
018000         10  FILLER                    PIC X(7)  VALUE
018100             ' NET = '.
018200         10  WSN-NET                   PIC -ZZZ,ZZZ,ZZ9.99.
018300         10  FILLER                    PIC X(71) VALUE SPACES.
018400     05  WS-TOTAL-LINE.
018500         10  FILLER                    PIC X(22) VALUE
018600             'RUN TOTALS  PROCESSED='.
018700         10  WST-PROCESSED             PIC ZZZ,ZZ9.
018800         10  FILLER                    PIC X(10) VALUE
018900             '  REJECT='.
019000         10  WST-REJECTED              PIC ZZZ,ZZ9.
019100         10  FILLER                    PIC X(11) VALUE
019200             '  NEG-RATE='.
019300         10  WST-NEGRATE               PIC ZZZ,ZZ9.
019400         10  FILLER                    PIC X(60) VALUE SPACES.
019500*
019600 PROCEDURE DIVISION.
019700*
019800 4000-MAIN-LINE.
019900     DISPLAY SPACES UPON CRT.
020000     MOVE 0 TO WS-BASE-RATE-N.
020100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.                    RWK06098
020200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '                    RWK06098
020300         INTO WS-BASE-RATE-LIT.
020400     OPEN INPUT INSTRMT-FILE.
020500     OPEN OUTPUT REPORT-FILE.
020600     WRITE RPT-LINE FROM WS-HDR-LINE1.
020700     MOVE WS-BASE-RATE-N TO WSH-BASE-RATE.
020800     WRITE RPT-LINE FROM WS-HDR-LINE2.
020900     PERFORM 4010-READ-INSTRUMENT.
021000     PERFORM 4100-PROCESS-INSTRUMENT
021100         THRU 4100-PROCESS-INSTRUMENT-EXIT
021200         UNTIL END-OF-INSTRMT.
021300     WRITE RPT-LINE FROM WS-NET-HDR-LINE.
021400     PERFORM 4800-NETTING-REPORT.
021500     PERFORM 4900-TOTALS-LINE.
021600     PERFORM 9900-END-RTN.
021800
021900 4010-READ-INSTRUMENT.
022000     READ INSTRMT-FILE AT END MOVE 'Y' TO EOF-SW.
022300
022400 4100-PROCESS-INSTRUMENT.
022500     ADD 1 TO WS-INSTR-CTR.
022600     MOVE 'N' TO WS-REJECT-SW.
022700     MOVE 'OK' TO WSD-STATUS.
022800     MOVE KT-INSTR-CURRENCY       TO KT-DC-CCY.
022900     MOVE KT-INSTR-SUBTYPE        TO KT-DC-SUBTYPE.
023000     MOVE KT-CONVENTION-OVR       TO KT-DC-OVERRIDE.
023100     PERFORM 2100-RESOLVE-CONVENTION.
023200     IF KT-DC-ERROR-SW = 'Y'
023300         MOVE 'Y' TO WS-REJECT-SW
023400         ADD 1 TO WS-REJECT-CTR
023500         MOVE SPACES TO WSD-CONVENTION
023600         MOVE 0 TO WSD-DAYS
023700         MOVE 0 TO WSD-INTEREST
023800         MOVE 'N/A' TO WSD-NEG-RATE
023900         MOVE 'REJ-CONV' TO WSD-STATUS
024000     ELSE
024100         MOVE KT-PRINCIPAL            TO KT-DC-PRINCIPAL
024200         MOVE KT-ANNUAL-RATE          TO KT-DC-RATE
024300         MOVE KT-START-DATE           TO KT-DC-START-DATE
024400         MOVE KT-MATURITY-DATE        TO KT-DC-END-DATE
024500         PERFORM 2150-SIMPLE-INTEREST
024600         MOVE KT-DC-CONVENTION         TO WSD-CONVENTION
024700         MOVE KT-DC-DAYS               TO WSD-DAYS
024800         MOVE KT-DC-INTEREST           TO WSD-INTEREST
024900         IF KT-DC-NEG-RATE-SW = 'Y'
025000             ADD 1 TO WS-NEGRATE-CTR
025100             MOVE 'NEG-RT' TO WSD-NEG-RATE
025200         ELSE
025300             MOVE SPACES   TO WSD-NEG-RATE.
025400     PERFORM 4150-TRANSFER-PRICE-CHK.
025500     MOVE KT-INSTRUMENT-ID        TO WSD-INSTR-ID.
025600     MOVE KT-INSTR-TYPE           TO WSD-TYPE.
025700     WRITE RPT-LINE FROM WS-DTL-LINE.
025800     IF KT-INSTR-IS-INTERCO AND WS-REJECT-SW = 'N'
025900         PERFORM 4160-INTERCO-NETTING.
026000     PERFORM 4010-READ-INSTRUMENT.
026100 4100-PROCESS-INSTRUMENT-EXIT.
026200     EXIT.
026300
026400 4150-TRANSFER-PRICE-CHK.
026500* "STANDALONE" ARM'S-LENGTH CHECK PER U6 - APPLIES ONLY TO
026600* INTERCOMPANY NOTES.  PROPOSED RATE IS THE BOOKED ANNUAL-RATE;
026700* BASE RATE IS THE DESK'S BENCHMARK, TAKEN FROM THE COMMAND LINE
026800* SINCE THE SPEC DOES NOT CARRY A BENCHMARK FIELD ON R7.
026900     IF KT-INSTR-IS-INTERCO
027000         COMPUTE WS-RATE-DIFF = KT-ANNUAL-RATE - WS-BASE-RATE-N
027100         IF WS-RATE-DIFF < -0.0150 OR WS-RATE-DIFF > 0.0150
027200             MOVE 'Y' TO WS-REJECT-SW
027300             IF WSD-STATUS NOT = 'REJ-CONV'
027400                 ADD 1 TO WS-REJECT-CTR
027500             MOVE 'REJ-TP' TO WSD-STATUS.
027600
027700 4160-INTERCO-NETTING.
027800     MOVE 1 TO WS-SUB.
027900     MOVE 'N' TO WS-FOUND-SW.
028000     PERFORM UNTIL WS-SUB > KT-EP-COUNT
028100         IF KT-TBL-EP-PAIR (WS-SUB) = KT-ENTITY-PAIR
028200             MOVE 'Y' TO WS-FOUND-SW
028300             ADD KT-PRINCIPAL TO KT-TBL-EP-NET (WS-SUB)
028400             MOVE KT-EP-COUNT + 1 TO WS-SUB
028500         ELSE
028600             ADD 1 TO WS-SUB.
028700     IF WS-FOUND-SW = 'N' AND KT-EP-COUNT < 200
028800         ADD 1 TO KT-EP-COUNT
028900         MOVE KT-ENTITY-PAIR TO KT-TBL-EP-PAIR (KT-EP-COUNT)
029000         MOVE KT-PRINCIPAL   TO KT-TBL-EP-NET (KT-EP-COUNT).
029100
029200 4800-NETTING-REPORT.
029300     MOVE 1 TO WS-SUB.
029400     PERFORM UNTIL WS-SUB > KT-EP-COUNT
029500         MOVE KT-TBL-EP-PAIR (WS-SUB) TO WSN-PAIR
029600         MOVE KT-TBL-EP-NET (WS-SUB)  TO WSN-NET
029700         WRITE RPT-LINE FROM WS-NET-LINE
029800         ADD 1 TO WS-SUB.
029900
030000 4900-TOTALS-LINE.
030100     MOVE WS-INSTR-CTR  TO WST-PROCESSED.
030200     MOVE WS-REJECT-CTR TO WST-REJECTED.
030300     MOVE WS-NEGRATE-CTR TO WST-NEGRATE.
030400     WRITE RPT-LINE FROM WS-TOTAL-LINE.
030500
030600*-----------------------------------------------------------------
030700*  THE DAY-COUNT / INTEREST LIBRARY MEMBER - SEE ITS OWN HEADER
030800*  COMMENTS FOR THE CONVENTION TABLE AND THE FORMULA SOURCES.
030900*-----------------------------------------------------------------
031000     copy 'KTDAYCNT.CBL'.
031100
031200 9900-END-RTN.
031210     CLOSE INSTRMT-FILE REPORT-FILE.
031300     STOP RUN.
