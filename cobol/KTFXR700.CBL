000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTFXR700.
000300 AUTHOR.      S HARTWELL.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  04/18/2001.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTFXR700  -  FX RISK ENGINE
001000*  THREE JOBS IN ONE RUN: (1) WATCH THE INTRADAY TICK FEED FOR
001100*  5%/20% SWINGS AGAINST THE RATE 60 SECONDS EARLIER, ALERTING
001200*  ON THE SOFT THRESHOLD AND FREEZING PENDING FX PAYMENTS ON THE
001300*  HARD ONE; (2) RECALCULATE VAR (HISTORICAL SIMULATION, 250
001400*  RETURNS, 95% CONFIDENCE) WHENEVER A HARD SWING FIRES; (3) ROLL
001500*  EVERY OPEN PAYMENT'S EXECUTION DATE ONTO THE NEXT GOOD
001600*  SETTLEMENT DATE (MODIFIED FOLLOWING) AND REPORT IT.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*    04/18/2001 SHR  ORIGINAL
002000*    09/21/2002 SHR  ADDED THE MODIFIED-FOLLOWING SETTLEMENT PASS
002100*                    ONCE KTBUSCAL.CBL GREW THAT ROUTINE
002200*    02/27/2006 SHR  HARD-SWING FREEZE NOW TAGS KT-PAY-FREEZE-
002300*                    REASON SO KTPAYF600 CAN REPORT WHY
002310*    11/19/2009 SHR  SKIP LIST IN 7200-PROCESS-PAYMENT WAS TESTING
002320*                    REJECTED INSTEAD OF FX-VOL-HOLD - REWORKED TO
002330*                    THE FOUR STATUSES U9 ACTUALLY NAMES PER
002340*                    TRY-04-052
002400*-----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     CONSOLE IS CRT
002900     C01 IS TOP-OF-FORM
003000     CLASS KT-ALPHA-CLASS IS 'A' THRU 'Z'
003100     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT RETURNS-FILE      ASSIGN TO RETURNS
003500            ORGANIZATION RECORD SEQUENTIAL.
003600     SELECT FXTICKS-FILE      ASSIGN TO FXTICKS
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT PAYMENTS-FILE     ASSIGN TO PAYMENTS
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT PAYMOUT-FILE      ASSIGN TO PAYMOUT
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT REPORT-FILE       ASSIGN TO FXRPT
004300            ORGANIZATION LINE SEQUENTIAL.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  RETURNS-FILE
004900     RECORD CONTAINS 25 CHARACTERS
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS KT-R13-RETURN-REC.
005200     copy 'KTR13RET.DD.CBL'.
005300
005400 FD  FXTICKS-FILE
005500     RECORD CONTAINS 49 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS KT-R14-TICK-REC.
005800     copy 'KTR14TIK.DD.CBL'.
005900
006000 FD  PAYMENTS-FILE
006100     RECORD CONTAINS 319 CHARACTERS
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS KT-R10-PAYMENT-REC.
006400     copy 'KTR10PAY.DD.CBL'.
006500
006600 FD  PAYMOUT-FILE
006700     RECORD CONTAINS 319 CHARACTERS
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS KT-R10-PAYMENT-REC-OUT.
007000 01  KT-R10-PAYMENT-REC-OUT        PIC X(319).
007100 01  KT-R10-PAYMENT-REC-OUT-ALT REDEFINES KT-R10-PAYMENT-REC-OUT
007200                                PIC X(319).
007300
007400 FD  REPORT-FILE
007500     RECORD CONTAINS 132 CHARACTERS.
007600 01  RPT-LINE                      PIC X(132).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  WS-SWITCHES.
008100     05  EOF-SW                     PIC X(1)  VALUE 'N'.
008200         88  END-OF-RETURNS             VALUE 'Y'.
008300     05  KT-DETAIL-TRACE-SW         PIC X(1)  VALUE 'N'.
008400     05  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
008500     05  WS-OLD-FOUND-SW            PIC X(1)  VALUE 'N'.
008600     05  FILLER                     PIC X(5)  VALUE SPACES.
008700
008800 01  WS-COUNTERS.
008900     05  WS-SUB                     PIC S9(5) COMP VALUE 0.
009000     05  WS-SUB2                    PIC S9(5) COMP VALUE 0.
009100     05  WS-SUB3                    PIC S9(5) COMP VALUE 0.
009200     05  WS-TICK-CTR                PIC S9(7) COMP VALUE 0.
009300     05  WS-ALERT-CTR               PIC S9(7) COMP VALUE 0.
009400     05  WS-HARD-CTR                PIC S9(7) COMP VALUE 0.
009500     05  WS-FROZEN-CTR              PIC S9(7) COMP VALUE 0.
009600     05  WS-PAY-CTR                 PIC S9(7) COMP VALUE 0.
009700     05  FILLER                     PIC X(4)  VALUE SPACES.
009800
009900* ONE 250-RETURN SERIES PER CURRENCY PAIR, BUILT FROM RETURNS-FILE
010000 01  KT-RETURN-PAIR-TABLE.
010100     05  KT-RP-ENTRY OCCURS 10 TIMES INDEXED BY KT-RP-IDX.
010200         10  KT-TBL-RP-PAIR         PIC X(7).
010300         10  KT-TBL-RP-COUNT        PIC S9(5) COMP.
010400         10  KT-TBL-RP-RETURN OCCURS 250 TIMES
010500                             PIC S9(1)V9(8) COMP-3.
010600         10  FILLER                 PIC X(4).
010700 77  KT-RP-COUNT                    PIC S9(5) COMP VALUE 0.
010800
010900* TICK HISTORY, UP TO 200 OBSERVATIONS PER PAIR, FOR THE 60-
011000* SECOND LOOKBACK.  TICKS ARRIVE IN ASCENDING TIME ORDER.
011100 01  KT-TICK-PAIR-TABLE.
011200     05  KT-TP-ENTRY OCCURS 30 TIMES INDEXED BY KT-TP-IDX.
011300         10  KT-TBL-TP-PAIR         PIC X(7).
011400         10  KT-TBL-TP-HIST-COUNT   PIC S9(5) COMP.
011500         10  KT-TBL-TP-HIST OCCURS 200 TIMES.
011600             15  KT-TBL-TP-SEC      PIC S9(7) COMP.
011700             15  KT-TBL-TP-RATE     PIC S9(7)V9(8) COMP-3.
011800         10  FILLER                 PIC X(4).
011900 77  KT-TP-COUNT                    PIC S9(5) COMP VALUE 0.
012000
012100* PAIRS FROZEN BY A HARD SWING THIS RUN - BOTH LEGS KEPT APART
012200* SO A PAYMENT IN EITHER CURRENCY OF THE PAIR CAN BE MATCHED
012300 01  KT-FROZEN-PAIR-TABLE.
012400     05  KT-FP-ENTRY OCCURS 10 TIMES INDEXED BY KT-FP-IDX.
012500         10  KT-TBL-FP-CCY1         PIC X(3).
012600         10  KT-TBL-FP-CCY2         PIC X(3).
012700         10  FILLER                 PIC X(4).
012800 77  KT-FP-COUNT                    PIC S9(5) COMP VALUE 0.
012900
013000* VAR WORK AREA
013100 01  WS-VAR-WORK.
013200     05  WS-VAR-ARR OCCURS 250 TIMES PIC S9(1)V9(8) COMP-3.
013300     05  WS-VAR-N                  PIC S9(5) COMP.
013400     05  WS-VAR-POSITION           PIC S9(13)V99 COMP-3.
013500     05  WS-VAR-CONF               PIC S9(1)V9(4) COMP-3.
013600     05  WS-VAR-INDEX              PIC S9(5) COMP.
013700     05  WS-VAR-TEMP               PIC S9(1)V9(8) COMP-3.
013800     05  WS-VAR-ABS-RET            PIC S9(1)V9(8) COMP-3.
013900     05  WS-VAR-RESULT             PIC S9(13)V99 COMP-3.
014000     05  FILLER                     PIC X(6).
014100
014200* FLASH-CRASH WORK AREA
014300 01  WS-TICK-WORK.
014400     05  WS-NEW-PAIR                PIC X(7).
014500     05  WS-NEW-SEC                 PIC S9(7) COMP.
014600     05  WS-NEW-RATE                PIC S9(7)V9(8) COMP-3.
014700     05  WS-OLD-SEC                 PIC S9(7) COMP.
014800     05  WS-OLD-RATE                PIC S9(7)V9(8) COMP-3.
014900     05  WS-SWING-ABS               PIC S9(7)V9(8) COMP-3.
015000     05  WS-SWING-PCT               PIC S9(1)V9(4) COMP-3.
015100     05  WS-HH                      PIC S9(3) COMP.
015200     05  WS-MM                      PIC S9(3) COMP.
015300     05  WS-SS                      PIC S9(3) COMP.
015400     05  FILLER                     PIC X(6).
015500
015600* KT-BC- GROUP REQUIRED BY KTBUSCAL.CBL
015700 01  KT-BC-WORK-AREA.
015800     05  KT-BC-DATE                    PIC 9(8).
015900     05  KT-BC-HCCY                    PIC X(3).
016000     05  KT-BC-HYEAR                   PIC S9(4) COMP.
016100     05  KT-BC-HMMDD                   PIC S9(4) COMP.
016200     05  KT-BC-HOLIDAY-TBL OCCURS 60 TIMES
016300                                       PIC 9(8).
016400     05  KT-BC-HOL-COUNT               PIC S9(4) COMP VALUE 0.
016500     05  KT-BC-JY                      PIC S9(9) COMP.
016600     05  KT-BC-JM                      PIC S9(9) COMP.
016700     05  KT-BC-JD                      PIC S9(9) COMP.
016800     05  KT-BC-JTEMP                   PIC S9(9) COMP.
016900     05  KT-BC-JDN                     PIC S9(9) COMP.
017000     05  KT-BC-JL                      PIC S9(9) COMP.
017100     05  KT-BC-JN                      PIC S9(9) COMP.
017200     05  KT-BC-WEEKDAY-R               PIC S9(4) COMP.
017300     05  KT-BC-IS-BUSDAY-SW            PIC X(1).
017400     05  KT-BC-SUB                     PIC S9(4) COMP.
017500     05  KT-BC-ORIG-DATE               PIC 9(8).
017600     05  KT-BC-ORIG-MM                 PIC X(2).
017700     05  KT-BC-START-DT                PIC 9(8).
017800     05  KT-BC-END-DT                  PIC 9(8).
017900     05  KT-BC-COUNT                   PIC S9(7) COMP.
018000     05  KT-BC-GAP-TBL OCCURS 60 TIMES PIC 9(8).
018100     05  FILLER                       PIC X(8).
018200
018300* FORWARD-SETTLEMENT WORK AREA
018400 01  WS-FWD-WORK.
018500     05  WS-FWD-YEAR1               PIC S9(4) COMP.
018600     05  WS-FWD-YEAR2               PIC S9(4) COMP.
018700     05  WS-FWD-ORIG-DATE           PIC 9(8).
018800     05  WS-FWD-ORIG-DATE-X REDEFINES WS-FWD-ORIG-DATE
018900                                    PIC X(8).
019000     05  WS-FWD-ADJ-DATE            PIC 9(8).
019100     05  WS-FWD-ADJ-DATE-X REDEFINES WS-FWD-ADJ-DATE
019200                                    PIC X(8).
019300     05  FILLER                     PIC X(6).
019400
019500 01  WS-REPORT-LINES.
019600     05  WS-HDR-LINE1               PIC X(80) VALUE
019700         'KUBERA TREASURY  -  FX RISK ENGINE RUN REPORT'.
019800     05  WS-ALERT-LINE.
019900         10  FILLER                 PIC X(4) VALUE '  W '.
020000         10  WSW-PAIR               PIC X(7).
020100         10  FILLER                 PIC X(2) VALUE SPACES.
020200         10  WSW-SWING              PIC Z9.9999.
020300         10  FILLER                 PIC X(2) VALUE SPACES.
020400         10  WSW-MSG                PIC X(30).
020500         10  FILLER                 PIC X(80) VALUE SPACES.
020600     05  WS-VAR-LINE.
020700         10  FILLER                 PIC X(4) VALUE '  V '.
020800         10  WSV-PAIR               PIC X(7).
020900         10  FILLER                 PIC X(2) VALUE SPACES.
021000         10  WSV-POSITION           PIC Z,ZZZ,ZZZ,ZZ9.99.
021100         10  FILLER                 PIC X(2) VALUE SPACES.
021200         10  WSV-VAR                PIC Z,ZZZ,ZZZ,ZZ9.99.
021300         10  FILLER                 PIC X(85) VALUE SPACES.
021400     05  WS-FREEZE-LINE.
021500         10  FILLER                 PIC X(4) VALUE '  F '.
021600         10  WSF-PAYMENT-ID         PIC X(12).
021700         10  FILLER                 PIC X(2) VALUE SPACES.
021800         10  WSF-REASON             PIC X(20).
021900         10  FILLER                 PIC X(94) VALUE SPACES.
022000     05  WS-FWD-LINE.
022100         10  FILLER                 PIC X(4) VALUE '  S '.
022200         10  WSS-PAYMENT-ID         PIC X(12).
022300         10  FILLER                 PIC X(2) VALUE SPACES.
022400         10  WSS-ORIG-DATE          PIC 9(8).
022500         10  FILLER                 PIC X(2) VALUE SPACES.
022600         10  WSS-ADJ-DATE           PIC 9(8).
022700         10  FILLER                 PIC X(96) VALUE SPACES.
022800     05  WS-TOTAL-LINE.
022900         10  FILLER                 PIC X(13) VALUE
023000             'RUN TOTALS T='.
023100         10  WST-TICKS              PIC ZZZ,ZZ9.
023200         10  FILLER                 PIC X(4)  VALUE
023300             '  W='.
023400         10  WST-ALERTS             PIC ZZZ,ZZ9.
023500         10  FILLER                 PIC X(4)  VALUE
023600             '  H='.
023700         10  WST-HARD               PIC ZZZ,ZZ9.
023800         10  FILLER                 PIC X(4)  VALUE
023900             '  F='.
024000         10  WST-FROZEN             PIC ZZZ,ZZ9.
024100         10  FILLER                 PIC X(4)  VALUE
024200             '  P='.
024300         10  WST-PAY                PIC ZZZ,ZZ9.
024400         10  FILLER                 PIC X(68) VALUE SPACES.
024500*
024600 PROCEDURE DIVISION.
024700*
024800 7000-MAIN-LINE.
024900     DISPLAY SPACES UPON CRT.
025000     OPEN INPUT  RETURNS-FILE.
025100     PERFORM 7020-LOAD-RETURNS.
025200     CLOSE RETURNS-FILE.
025300     OPEN OUTPUT REPORT-FILE.
025400     WRITE RPT-LINE FROM WS-HDR-LINE1.
025500     OPEN INPUT  FXTICKS-FILE.
025600     PERFORM 7110-READ-TICK.
025700     PERFORM 7100-PROCESS-TICK THRU 7100-PROCESS-TICK-EXIT
025800         UNTIL END-OF-RETURNS.
025900     CLOSE FXTICKS-FILE.
026000     OPEN INPUT  PAYMENTS-FILE.
026100     OPEN OUTPUT PAYMOUT-FILE.
026200     MOVE 'N' TO EOF-SW.
026300     PERFORM 7210-READ-PAYMENT.
026400     PERFORM 7200-PROCESS-PAYMENT THRU 7200-PROCESS-PAYMENT-EXIT
026500         UNTIL END-OF-RETURNS.
026600     CLOSE PAYMENTS-FILE PAYMOUT-FILE.
026700     MOVE WS-TICK-CTR   TO WST-TICKS.
026800     MOVE WS-ALERT-CTR  TO WST-ALERTS.
026900     MOVE WS-HARD-CTR   TO WST-HARD.
027000     MOVE WS-FROZEN-CTR TO WST-FROZEN.
027100     MOVE WS-PAY-CTR    TO WST-PAY.
027200     WRITE RPT-LINE FROM WS-TOTAL-LINE.
027300     PERFORM 9900-END-RTN.
027500
027600 7020-LOAD-RETURNS.
027700     PERFORM 7021-READ-RETURN.
027800     PERFORM UNTIL EOF-SW = 'Y'
027900         PERFORM 7022-FIND-OR-ADD-PAIR
028000         IF KT-TBL-RP-COUNT (KT-RP-IDX) < 250
028100             ADD 1 TO KT-TBL-RP-COUNT (KT-RP-IDX)
028200             MOVE KT-RETURN TO
028300                 KT-TBL-RP-RETURN (KT-RP-IDX,
028400                     KT-TBL-RP-COUNT (KT-RP-IDX))
028500         PERFORM 7021-READ-RETURN.
028600     MOVE 'N' TO EOF-SW.
028700
028800 7021-READ-RETURN.
028900     READ RETURNS-FILE AT END MOVE 'Y' TO EOF-SW.
029200
029300 7022-FIND-OR-ADD-PAIR.
029400     MOVE 'N' TO WS-FOUND-SW.
029500     MOVE 1 TO KT-RP-IDX.
029600     PERFORM UNTIL KT-RP-IDX > KT-RP-COUNT OR WS-FOUND-SW = 'Y'
029700         IF KT-TBL-RP-PAIR (KT-RP-IDX) = KT-PAIR
029800             MOVE 'Y' TO WS-FOUND-SW
029900         ELSE
030000             SET KT-RP-IDX UP BY 1.
030100     IF WS-FOUND-SW = 'N' AND KT-RP-COUNT < 10
030200         ADD 1 TO KT-RP-COUNT
030300         SET KT-RP-IDX TO KT-RP-COUNT
030400         MOVE KT-PAIR TO KT-TBL-RP-PAIR (KT-RP-IDX)
030500         MOVE 0 TO KT-TBL-RP-COUNT (KT-RP-IDX).
030600
030700 7025-FIND-RETURN-PAIR.
030800* LOOKUP ONLY, NO INSERT - USED BY THE VAR CALL AT A HARD SWING.
030900* WS-NEW-PAIR IS THE KEY.  WS-FOUND-SW = 'N' IF THE PAIR HAS NO
031000* RETURN SERIES ON FILE, IN WHICH CASE NO VAR CAN BE COMPUTED.
031100     MOVE 'N' TO WS-FOUND-SW.
031200     MOVE 1 TO KT-RP-IDX.
031300     PERFORM UNTIL KT-RP-IDX > KT-RP-COUNT OR WS-FOUND-SW = 'Y'
031400         IF KT-TBL-RP-PAIR (KT-RP-IDX) = WS-NEW-PAIR
031500             MOVE 'Y' TO WS-FOUND-SW
031600         ELSE
031700             SET KT-RP-IDX UP BY 1.
031800
031900 7100-PROCESS-TICK.
032000     ADD 1 TO WS-TICK-CTR.
032100     MOVE KT-TICK-PAIR TO WS-NEW-PAIR.
032200     MOVE KT-TICK-RATE TO WS-NEW-RATE.
032300     MOVE KT-TICK-TIME (1:2) TO WS-HH.
032400     MOVE KT-TICK-TIME (3:2) TO WS-MM.
032500     MOVE KT-TICK-TIME (5:2) TO WS-SS.
032600     COMPUTE WS-NEW-SEC = WS-HH * 3600 + WS-MM * 60 + WS-SS.
032700     PERFORM 7120-FIND-OR-ADD-TICK-PAIR.
032800     PERFORM 7130-FIND-OLD-TICK THRU 7130-FIND-OLD-TICK-EXIT.
032900     IF WS-OLD-FOUND-SW = 'Y'
033000         PERFORM 7140-CHECK-SWING THRU 7140-CHECK-SWING-EXIT.
033100     PERFORM 7150-ADD-TICK-HISTORY.
033200     PERFORM 7110-READ-TICK.
033300 7100-PROCESS-TICK-EXIT.
033400     EXIT.
033500
033600 7110-READ-TICK.
033700     READ FXTICKS-FILE AT END MOVE 'Y' TO EOF-SW.
034000
034100 7120-FIND-OR-ADD-TICK-PAIR.
034200     MOVE 'N' TO WS-FOUND-SW.
034300     MOVE 1 TO KT-TP-IDX.
034400     PERFORM UNTIL KT-TP-IDX > KT-TP-COUNT OR WS-FOUND-SW = 'Y'
034500         IF KT-TBL-TP-PAIR (KT-TP-IDX) = WS-NEW-PAIR
034600             MOVE 'Y' TO WS-FOUND-SW
034700         ELSE
034800             SET KT-TP-IDX UP BY 1.
034900     IF WS-FOUND-SW = 'N' AND KT-TP-COUNT < 30
035000         ADD 1 TO KT-TP-COUNT
035100         SET KT-TP-IDX TO KT-TP-COUNT
035200         MOVE WS-NEW-PAIR TO KT-TBL-TP-PAIR (KT-TP-IDX)
035300         MOVE 0 TO KT-TBL-TP-HIST-COUNT (KT-TP-IDX).
035400
035500 7130-FIND-OLD-TICK.
035600* SCANS THE PAIR'S HISTORY FOR THE LATEST TICK AT LEAST 60
035700* SECONDS OLDER THAN THE NEW ONE.  TICKS ARE IN ASCENDING TIME
035800* ORDER SO THE LAST QUALIFYING ENTRY FOUND IS THE ONE WANTED.
035900     MOVE 'N' TO WS-OLD-FOUND-SW.
036000     MOVE 1 TO WS-SUB.
036100     PERFORM UNTIL WS-SUB > KT-TBL-TP-HIST-COUNT (KT-TP-IDX)
036200         IF KT-TBL-TP-SEC (KT-TP-IDX, WS-SUB)
036300               <= WS-NEW-SEC - 60
036400             MOVE KT-TBL-TP-SEC (KT-TP-IDX, WS-SUB) TO WS-OLD-SEC
036500             MOVE KT-TBL-TP-RATE (KT-TP-IDX, WS-SUB) TO
036600                 WS-OLD-RATE
036700             MOVE 'Y' TO WS-OLD-FOUND-SW.
036800         ADD 1 TO WS-SUB.
036900 7130-FIND-OLD-TICK-EXIT.
037000     EXIT.
037100
037200 7140-CHECK-SWING.
037300     IF WS-OLD-RATE = 0
037400         GO TO 7140-CHECK-SWING-EXIT.
037500     COMPUTE WS-SWING-ABS = WS-NEW-RATE - WS-OLD-RATE.
037600     IF WS-SWING-ABS < 0
037700         COMPUTE WS-SWING-ABS = WS-SWING-ABS * -1.
037800     COMPUTE WS-SWING-PCT ROUNDED = WS-SWING-ABS / WS-OLD-RATE.
037900     IF WS-SWING-PCT < 0.05
038000         GO TO 7140-CHECK-SWING-EXIT.
038100     ADD 1 TO WS-ALERT-CTR.
038200     MOVE WS-NEW-PAIR TO WSW-PAIR.
038300     MOVE WS-SWING-PCT TO WSW-SWING.
038400     MOVE 'MARKET-VOLATILITY-ALERT' TO WSW-MSG.
038500     WRITE RPT-LINE FROM WS-ALERT-LINE.
038600     IF WS-SWING-PCT < 0.20
038700         GO TO 7140-CHECK-SWING-EXIT.
038800     ADD 1 TO WS-HARD-CTR.
038900     MOVE 1000000 TO WS-VAR-POSITION.
039000     PERFORM 7025-FIND-RETURN-PAIR.
039100     IF WS-FOUND-SW = 'Y'
039200         PERFORM 7141-COMPUTE-VAR THRU 7141-COMPUTE-VAR-EXIT
039300         MOVE WS-NEW-PAIR      TO WSV-PAIR
039400         MOVE WS-VAR-POSITION  TO WSV-POSITION
039500         MOVE WS-VAR-RESULT    TO WSV-VAR
039600         WRITE RPT-LINE FROM WS-VAR-LINE.
039700     PERFORM 7160-ADD-FROZEN-PAIR.
039800 7140-CHECK-SWING-EXIT.
039900     EXIT.
040000
040100 7141-COMPUTE-VAR.
040200* WS-VAR-POSITION AND KT-RP-IDX (THE PAIR) SET BY THE CALLER.
040300* RETURNS WS-VAR-RESULT.
040400     MOVE KT-TBL-RP-COUNT (KT-RP-IDX) TO WS-VAR-N.
040500     IF WS-VAR-N = 0
040600         MOVE 0 TO WS-VAR-RESULT
040700         GO TO 7141-COMPUTE-VAR-EXIT.
040800     MOVE 1 TO WS-SUB.
040900     PERFORM UNTIL WS-SUB > WS-VAR-N
041000         MOVE KT-TBL-RP-RETURN (KT-RP-IDX, WS-SUB) TO
041100             WS-VAR-ARR (WS-SUB)
041200         ADD 1 TO WS-SUB.
041300     PERFORM 7142-SORT-RETURNS.
041400     MOVE 0.95 TO WS-VAR-CONF.
041500     COMPUTE WS-VAR-INDEX =
041600         WS-VAR-N * (1 - WS-VAR-CONF).
041700     IF WS-VAR-INDEX < 0
041800         MOVE 0 TO WS-VAR-INDEX.
041900     IF WS-VAR-INDEX > WS-VAR-N - 1
042000         COMPUTE WS-VAR-INDEX = WS-VAR-N - 1.
042100     MOVE WS-VAR-ARR (WS-VAR-INDEX + 1) TO WS-VAR-ABS-RET.
042200     IF WS-VAR-ABS-RET < 0
042300         COMPUTE WS-VAR-ABS-RET = WS-VAR-ABS-RET * -1.
042400     COMPUTE WS-VAR-RESULT ROUNDED =
042500         WS-VAR-POSITION * WS-VAR-ABS-RET.
042600 7141-COMPUTE-VAR-EXIT.
042700     EXIT.
042800
042900 7142-SORT-RETURNS.
043000* PLAIN SELECTION SORT, ASCENDING, ON WS-VAR-ARR (1:WS-VAR-N)
043100     MOVE 1 TO WS-SUB.
043200     PERFORM UNTIL WS-SUB >= WS-VAR-N
043300         MOVE WS-SUB TO WS-SUB2
043400         PERFORM 7143-FIND-MIN-FROM
043500         IF WS-SUB2 NOT = WS-SUB
043600             MOVE WS-VAR-ARR (WS-SUB) TO WS-VAR-TEMP
043700             MOVE WS-VAR-ARR (WS-SUB2) TO WS-VAR-ARR (WS-SUB)
043800             MOVE WS-VAR-TEMP TO WS-VAR-ARR (WS-SUB2)
043900         ADD 1 TO WS-SUB.
044000
044100 7143-FIND-MIN-FROM.
044200* WS-SUB IS THE START POSITION.  WS-SUB2 COMES IN EQUAL TO
044300* WS-SUB AND GOES OUT HOLDING THE INDEX OF THE SMALLEST ELEMENT
044400* FROM WS-SUB TO WS-VAR-N.  WS-SUB3 IS THE SCAN POINTER.
044500     MOVE WS-SUB TO WS-SUB3.
044600     ADD 1 TO WS-SUB3.
044700     PERFORM UNTIL WS-SUB3 > WS-VAR-N
044800         IF WS-VAR-ARR (WS-SUB3) < WS-VAR-ARR (WS-SUB2)
044900             MOVE WS-SUB3 TO WS-SUB2
045000         ADD 1 TO WS-SUB3.
045100
045200 7150-ADD-TICK-HISTORY.
045300     IF KT-TBL-TP-HIST-COUNT (KT-TP-IDX) < 200
045400         ADD 1 TO KT-TBL-TP-HIST-COUNT (KT-TP-IDX)
045500         MOVE WS-NEW-SEC TO
045600             KT-TBL-TP-SEC (KT-TP-IDX,
045700                 KT-TBL-TP-HIST-COUNT (KT-TP-IDX))
045800         MOVE WS-NEW-RATE TO
045900             KT-TBL-TP-RATE (KT-TP-IDX,
046000                 KT-TBL-TP-HIST-COUNT (KT-TP-IDX)).
046100
046200 7160-ADD-FROZEN-PAIR.
046300     IF KT-FP-COUNT < 10
046400         ADD 1 TO KT-FP-COUNT
046500         MOVE WS-NEW-PAIR (1:3) TO KT-TBL-FP-CCY1 (KT-FP-COUNT)
046600         MOVE WS-NEW-PAIR (5:3) TO KT-TBL-FP-CCY2 (KT-FP-COUNT).
046700
046800 7200-PROCESS-PAYMENT.
046900     ADD 1 TO WS-PAY-CTR.
047000* U9 ONLY RE-FREEZES A PAYMENT IF ITS STATUS ISN'T ALREADY ONE OF
047010* THESE FOUR - REJECTED/SETTLED/INSUFFICIENT-FUNDS ARE DEAD ENDS
047020* TOO BUT U9 DOESN'T NAME THEM, SO LEAVE THEM OUT OF THE TEST.    TRY04052
047100     IF KT-ST-FROZEN OR KT-ST-FX-VOL-HOLD OR KT-ST-EXPORTED       TRY04052
047200           OR KT-ST-FAILED-VALID
047210         GO TO 7280-COPY-PAYMENT.
047300     PERFORM 7220-MATCH-FROZEN-PAIR
047400         THRU 7220-MATCH-FROZEN-PAIR-EXIT.
047500     IF WS-FOUND-SW = 'Y'
047600         MOVE 'FX_VOLATILITY_HOLD' TO KT-STATUS
047700         MOVE 'FLASH-CRASH'        TO KT-PAY-FREEZE-REASON
047800         ADD 1 TO WS-FROZEN-CTR
047900         MOVE KT-PAYMENT-ID TO WSF-PAYMENT-ID
048000         MOVE KT-PAY-FREEZE-REASON TO WSF-REASON
048100         WRITE RPT-LINE FROM WS-FREEZE-LINE
048200         GO TO 7280-COPY-PAYMENT.
048300     PERFORM 7300-FORWARD-ADJUST THRU 7300-FORWARD-ADJUST-EXIT.
048400     MOVE KT-PAYMENT-ID TO WSS-PAYMENT-ID.
048500     MOVE WS-FWD-ORIG-DATE TO WSS-ORIG-DATE.
048600     MOVE WS-FWD-ADJ-DATE TO WSS-ADJ-DATE.
048700     WRITE RPT-LINE FROM WS-FWD-LINE.
048800 7280-COPY-PAYMENT.
048900     MOVE KT-R10-PAYMENT-REC TO KT-R10-PAYMENT-REC-OUT.
049000     WRITE KT-R10-PAYMENT-REC-OUT.
049100     PERFORM 7210-READ-PAYMENT.
049200 7200-PROCESS-PAYMENT-EXIT.
049300     EXIT.
049400
049500 7210-READ-PAYMENT.
049600     READ PAYMENTS-FILE AT END MOVE 'Y' TO EOF-SW.
049900
050000 7220-MATCH-FROZEN-PAIR.
050100     MOVE 'N' TO WS-FOUND-SW.
050200     MOVE 1 TO KT-FP-IDX.
050300     PERFORM UNTIL KT-FP-IDX > KT-FP-COUNT OR WS-FOUND-SW = 'Y'
050400         IF KT-CURRENCY = KT-TBL-FP-CCY1 (KT-FP-IDX)
050500               OR KT-CURRENCY = KT-TBL-FP-CCY2 (KT-FP-IDX)
050600             MOVE 'Y' TO WS-FOUND-SW
050700         ELSE
050800             SET KT-FP-IDX UP BY 1.
050900 7220-MATCH-FROZEN-PAIR-EXIT.
051000     EXIT.
051100
051200 7300-FORWARD-ADJUST.
051300* THE MATURITY/SETTLEMENT DATE IS THE PAYMENT'S EXEC-DATE.  THE
051400* HOLIDAYS OF THE PAYMENT CURRENCY AND OF THE HOME CURRENCY
051500* (GBP) ARE UNIONED FOR THE MATURITY YEAR AND THE YEAR 10 DAYS
051600* LATER, THEN MODIFIED-FOLLOWING IS APPLIED.
051700     MOVE KT-EXEC-DATE-YYYY TO WS-FWD-ORIG-DATE (1:4).
051800     MOVE KT-EXEC-DATE-MM   TO WS-FWD-ORIG-DATE (5:2).
051900     MOVE KT-EXEC-DATE-DD   TO WS-FWD-ORIG-DATE (7:2).
052000     MOVE WS-FWD-ORIG-DATE (1:4) TO WS-FWD-YEAR1.
052100     COMPUTE KT-BC-DATE = WS-FWD-ORIG-DATE + 10.
052200     MOVE KT-BC-DATE (1:4) TO WS-FWD-YEAR2.
052300     PERFORM 2200-RESET-HOLIDAYS.
052400     MOVE KT-CURRENCY TO KT-BC-HCCY.
052500     MOVE WS-FWD-YEAR1 TO KT-BC-HYEAR.
052600     PERFORM 2201-BUILD-HOLIDAY-TABLE.
052700     IF WS-FWD-YEAR2 NOT = WS-FWD-YEAR1
052800         MOVE WS-FWD-YEAR2 TO KT-BC-HYEAR
052900         PERFORM 2201-BUILD-HOLIDAY-TABLE.
053000     MOVE 'GBP' TO KT-BC-HCCY.
053100     MOVE WS-FWD-YEAR1 TO KT-BC-HYEAR.
053200     PERFORM 2201-BUILD-HOLIDAY-TABLE.
053300     IF WS-FWD-YEAR2 NOT = WS-FWD-YEAR1
053400         MOVE WS-FWD-YEAR2 TO KT-BC-HYEAR
053500         PERFORM 2201-BUILD-HOLIDAY-TABLE.
053600     MOVE WS-FWD-ORIG-DATE TO KT-BC-DATE.
053700     PERFORM 2230-MODIFIED-FOLLOWING.
053800     MOVE KT-BC-DATE TO WS-FWD-ADJ-DATE.
053900 7300-FORWARD-ADJUST-EXIT.
054000     EXIT.
054100
054200*-----------------------------------------------------------------
054300*  THE BUSINESS-DAY CALENDAR LIBRARY MEMBER - SEE ITS OWN HEADER
054400*  COMMENTS FOR THE HOLIDAY TABLE AND JULIAN-DATE CONVENTIONS.
054500*-----------------------------------------------------------------
054600     copy 'KTBUSCAL.CBL'.
054700
054800 9900-END-RTN.
054810     CLOSE REPORT-FILE.
054900     STOP RUN.
