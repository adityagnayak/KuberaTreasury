000100*****************************************************************
000200*  KTR06FCT.DD.CBL
000300*  KUBERA TREASURY - LIQUIDITY FORECAST ENTRY RECORD (R6)
000400*  IN/OUT - RECON-STATUS AND MATCHED-TRN ARE REWRITTEN BY
000500*  KTRECN300 ON THE OUTPUT COPY OF THIS FILE.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    07/11/1994 RWK  ORIGINAL "DELQPYMT-DUE" TABLE LAYOUT REUSED
000900*    12/04/1998 DST  Y2K - EXPECTED-DATE WIDENED TO 9(8)
001000*    02/14/2000 SHR  RECON-STATUS WIDENED TO X(20), ADDED
001100*                    MATCHED-TRN
001200*    06/30/2003 SHR  SPLIT HIST-TABLE INTO KT-FCT-MATCH-HIST FOR
001300*                    AUDIT OF UP TO 5 PRIOR RECON PASSES
001310*    09/09/2009 SHR  KT-FCT-MATCH-HIST DROPPED - NO RECON PASS
001320*                    EVER WROTE A ROW TO IT, AND U6 ONLY CALLS
001330*                    FOR THE ONE CURRENT MATCHED-TRN.  BYTES
001340*                    FOLDED INTO FILLER - RECORD STAYS 193.
001400*-----------------------------------------------------------------
001500 01  KT-R06-FORECAST-REC.
001600     05  KT-FORECAST-ID               PIC X(10).
001700     05  KT-FCT-ACCOUNT-ID            PIC X(10).
001800     05  KT-FCT-CURRENCY              PIC X(3).
001900     05  KT-EXPECTED-DATE             PIC 9(8).
002000     05  KT-FORECAST-AMOUNT           PIC S9(13)V99 COMP-3.
002100     05  KT-FCT-DESCRIPTION           PIC X(30).
002200     05  KT-RECON-STATUS              PIC X(20).                  SHR00013
002300         88  KT-RS-PENDING              VALUE 'PENDING'.
002400         88  KT-RS-MATCHED              VALUE 'MATCHED'.
002500         88  KT-RS-PARTIAL               VALUE
002600                                        'PARTIALLY_MATCHED'.
002700         88  KT-RS-UNMATCHED             VALUE
002800                                        'UNMATCHED_FORECAST'.
002900     05  KT-MATCHED-TRN               PIC X(16).
003600     05  FILLER                       PIC X(88).
