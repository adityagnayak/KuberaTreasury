000100*****************************************************************
000200*  KTR07INS.DD.CBL
000300*  KUBERA TREASURY - DEBT / INVESTMENT INSTRUMENT RECORD (R7)
000400*  READ BY KTDEBT400 - INTEREST ACCRUAL, INTERCOMPANY NETTING,
000500*  TRANSFER-PRICING VALIDATION.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    08/30/1994 RWK  ORIGINAL "W-REC" LAYOUT REUSED FOR DEBT
000900*                    LEDGER
001000*    12/04/1998 DST  Y2K - START-DATE/MATURITY-DATE TO 9(8)
001100*    05/05/1999 DST  Y2K SIGN-OFF
001200*    01/09/2002 SHR  ADDED CONVENTION-OVR, ENTITY-PAIR
001300*    11/02/2005 SHR  ADDED INSTR-SUBTYPE FOR USD BOND/FIXED RULE
001310*    05/11/2010 SHR  RECASED TO UPPERCASE - FIELD NAMES HAD BEEN
001320*                    KEYED IN LOWERCASE FROM THE ORIGINAL EXTRACT
001330*                    TAPE LAYOUT, OUT OF LINE WITH EVERY OTHER R-
001340*                    SERIES COPYBOOK IN THE SUITE PER TRY-05-099
001400*-----------------------------------------------------------------
001500 01  KT-R07-INSTRMT-REC.
001600    05 KT-INSTRUMENT-ID                PIC X(10).
001700    05 KT-INSTR-TYPE                   PIC X(12).
001800        88  KT-INSTR-IS-LOAN             VALUE 'LOAN'.
001900        88  KT-INSTR-IS-DEPOSIT          VALUE 'DEPOSIT'.
002000        88  KT-INSTR-IS-BOND             VALUE 'BOND'.
002100        88  KT-INSTR-IS-INTERCO          VALUE 'INTERCOMPANY'.
002200    05 KT-INSTR-SUBTYPE                PIC X(6).                  SHR05071
002300    05 KT-INSTR-CURRENCY                PIC X(3).
002400    05 KT-PRINCIPAL                    PIC S9(13)V99 COMP-3.
002500    05 KT-ANNUAL-RATE                  PIC S9(3)V9(8) COMP-3.
002600    05 KT-START-DATE                   PIC 9(8).
002700    05 KT-MATURITY-DATE                PIC 9(8).
002800* BLANK = NO OVERRIDE, USE CURRENCY/SUBTYPE DEFAULT TABLE
002900    05 KT-CONVENTION-OVR               PIC X(7).                  SHR02004
003000    05 FILLER                          PIC X(5).
003100    05 KT-ENTITY-PAIR                  PIC X(21).
003200    05 FILLER                          PIC X(30).
