000100*****************************************************************
000200*  KTR08JNL.DD.CBL
000300*  KUBERA TREASURY - GENERAL LEDGER JOURNAL LINE RECORD (R8)
000400*  WRITTEN BY KTGLPST500 FOR EACH BALANCED JOURNAL ENTRY.
000500*-----------------------------------------------------------------
000600*  CHANGE LOG
000700*    02/02/1991 EJ   ORIGINAL "CNP750-TRAN-REC" LAYOUT REUSED
000800*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
000900*    04/03/2001 SHR  REBUILT AS GL JOURNAL LINE (DEBIT/CREDIT)
001000*-----------------------------------------------------------------
001100 01  KT-R08-JRNL-REC.
001200     05  KT-JRNL-ENTRY-ID             PIC X(12).
001300     05  KT-JRNL-EVENT-TYPE           PIC X(24).
001400     05  KT-JRNL-EVENT-ID             PIC X(12).
001500     05  KT-JRNL-LINE.
001600         10  KT-JRNL-ACCT-CODE         PIC X(4).
001700         10  KT-JRNL-ACCT-NAME         PIC X(25).
001800         10  KT-JRNL-DEBIT             PIC 9(13)V99 COMP-3.
001900         10  KT-JRNL-CREDIT            PIC 9(13)V99 COMP-3.
002000     05  KT-JRNL-CURRENCY             PIC X(3).
002100     05  KT-JRNL-DESCRIPTION          PIC X(30).
002200     05  FILLER                       PIC X(17).
