000100*****************************************************************
000200*  KTR02ACT.DD.CBL
000300*  KUBERA TREASURY - BANK ACCOUNT MASTER RECORD (R2)
000400*  SORTED BY ACCOUNT-ID, LOADED TO A TABLE AND BINARY-SEARCHED
000500*  BY KTSTMT100, KTPOOL200 AND KTPAYF600.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    09/02/1989 EJ   ORIGINAL "COBOL-LAYOUT" EXTRACT LAYOUT
000900*    04/14/1994 RWK  ADDED ENTITY-ID FOR GROUP CONSOLIDATION
001000*    10/10/1996 RWK  ADDED OVERDRAFT-LIMIT (WAS IMPLICIT ZERO)
001100*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS, N/A
001200*    06/19/2002 SHR  STATUS 88-LEVELS, TRAILING FILLER WIDENED
001210*    05/11/2010 SHR  RECASED TO UPPERCASE - FIELD NAMES HAD BEEN
001220*                    KEYED IN LOWERCASE FROM THE ORIGINAL EXTRACT
001230*                    LAYOUT, OUT OF LINE WITH EVERY OTHER R-SERIES
001240*                    COPYBOOK IN THE SUITE PER TRY-05-099
001300*-----------------------------------------------------------------
001400 01  KT-R02-ACCT-REC.
001500     05  KT-ACCOUNT-ID                PIC X(10).
001600     05  KT-ENTITY-ID                 PIC X(10).
001700     05  KT-IBAN                      PIC X(34).
001800     05  KT-CURRENCY                  PIC X(3).
001900     05  KT-STATUS                    PIC X(8).
002000         88  KT-STATUS-ACTIVE           VALUE 'ACTIVE'.
002100         88  KT-STATUS-CLOSED           VALUE 'CLOSED'.
002200         88  KT-STATUS-BLOCKED          VALUE 'BLOCKED'.
002300     05  KT-OVERDRAFT-LIMIT           PIC 9(13)V99 COMP-3.
002400     05  FILLER                       PIC X(40).
