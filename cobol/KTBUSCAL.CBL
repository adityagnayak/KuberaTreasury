000100*****************************************************************
000200*  KTBUSCAL.CBL   -  U2  BUSINESS-DAY CALENDAR
000300*  PROCEDURE-DIVISION TEXT MEMBER - COPY INTO KTSTMT100.CBL
000400*  (GAP DETECTION) AND KTFXR700.CBL (FORWARD SETTLEMENT ADJUST).
000500*  THE DATE-TO-JULIAN-NUMBER ROUTINE IS DUPLICATED HERE RATHER
000600*  THAN SHARED WITH KTDAYCNT.CBL - THE TWO LIBRARIES WERE WRITTEN
000700*  TWO YEARS APART AND NOBODY HAS GONE BACK TO MERGE THEM.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*    04/02/1997 RWK  ORIGINAL - WEEKEND TEST, NEXT/PREV BUS DAY
001100*    09/09/2000 SHR  ADDED PER-CURRENCY FIXED HOLIDAY TABLE
001200*    02/02/2003 SHR  ADDED MODIFIED-FOLLOWING
001300*    07/30/2005 SHR  ADDED BUSDAYS-BETWEEN FOR STATEMENT GAPS
001400*-----------------------------------------------------------------
001500*  FIELDS REQUIRED IN CALLING PROGRAM'S WORKING-STORAGE SECTION -
001600*  SEE THE "KT-BC-" GROUP DECLARED IN EACH DRIVER THAT COPIES
001700*  THIS MEMBER (KTSTMT100.CBL, KTFXR700.CBL).
001800*-----------------------------------------------------------------
001900 2200-RESET-HOLIDAYS.
002000     MOVE 0                       TO KT-BC-HOL-COUNT.
002100
002200 2201-BUILD-HOLIDAY-TABLE.
002300* APPENDS THE FIXED HOLIDAYS OF KT-BC-HCCY FOR KT-BC-HYEAR ONTO
002400* KT-BC-HOLIDAY-TBL.  UNKNOWN CURRENCY ADDS NOTHING (WEEKENDS
002500* ONLY, PER U2).
002600     IF KT-BC-HCCY = 'USD'
002700         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
002800         MOVE 0704 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
002900         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003000     ELSE
003100     IF KT-BC-HCCY = 'EUR' OR KT-BC-HCCY = 'CHF'
003200         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003300         MOVE 0501 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003400         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003500         MOVE 1226 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003600     ELSE
003700     IF KT-BC-HCCY = 'GBP'
003800         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
003900         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004000         MOVE 1226 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004100     ELSE
004200     IF KT-BC-HCCY = 'JPY'
004300         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004400         MOVE 0102 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004500         MOVE 0103 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004600     ELSE
004700     IF KT-BC-HCCY = 'AUD'
004800         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
004900         MOVE 0126 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005000         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005100         MOVE 1226 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005200     ELSE
005300     IF KT-BC-HCCY = 'CAD'
005400         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005500         MOVE 0701 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005600         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
005700     ELSE
005800     IF KT-BC-HCCY = 'ZAR'
005900         MOVE 0101 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
006000         MOVE 0427 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
006100         MOVE 1216 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY
006200         MOVE 1225 TO KT-BC-HMMDD  PERFORM 2202-ADD-HOLIDAY.
006300
006400 2202-ADD-HOLIDAY.
006500     IF KT-BC-HOL-COUNT < 60
006600         ADD 1                     TO KT-BC-HOL-COUNT
006700         COMPUTE KT-BC-HOLIDAY-TBL (KT-BC-HOL-COUNT) =
006800             KT-BC-HYEAR * 10000 + KT-BC-HMMDD.
006900
007000 2203-JDN-OF.
007100* KT-BC-JY/JM/JD SET BY CALLER, RESULT IN KT-BC-JDN
007200     COMPUTE KT-BC-JTEMP = (KT-BC-JM - 14) / 12
007300     COMPUTE KT-BC-JDN =
007400         (1461 * (KT-BC-JY + 4800 + KT-BC-JTEMP)) / 4
007500       + (367 * (KT-BC-JM - 2 - 12 * KT-BC-JTEMP)) / 12
007600       - (3 * ((KT-BC-JY + 4900 + KT-BC-JTEMP) / 100)) / 4
007700       + KT-BC-JD - 32075.
007800
007900 2204-DATE-OF-JDN.
008000* INVERSE OF 2203-JDN-OF.  KT-BC-JDN SET BY CALLER, RESULT
008100* RETURNED IN KT-BC-DATE (9(8) YYYYMMDD).
008200     COMPUTE KT-BC-JL = KT-BC-JDN + 68569
008300     COMPUTE KT-BC-JN = (4 * KT-BC-JL) / 146097
008400     COMPUTE KT-BC-JL = KT-BC-JL - ((146097 * KT-BC-JN + 3) / 4)
008500     COMPUTE KT-BC-JY = (4000 * (KT-BC-JL + 1)) / 1461001
008600     COMPUTE KT-BC-JL =
008700         KT-BC-JL - ((1461 * KT-BC-JY) / 4) + 31
008800     COMPUTE KT-BC-JM = (80 * KT-BC-JL) / 2447
008900     COMPUTE KT-BC-JD = KT-BC-JL - ((2447 * KT-BC-JM) / 80)
009000     COMPUTE KT-BC-JL = KT-BC-JM / 11
009100     COMPUTE KT-BC-JM = KT-BC-JM + 2 - (12 * KT-BC-JL)
009200     COMPUTE KT-BC-JY = 100 * (KT-BC-JN - 49) + KT-BC-JY +
009300                        KT-BC-JL
009400     COMPUTE KT-BC-DATE = KT-BC-JY * 10000 +
009500                          KT-BC-JM * 100 + KT-BC-JD.
009600
009700 2205-WEEKDAY-OF-DATE.
009800* KT-BC-DATE SET BY CALLER.  RETURNS REMAINDER 5/6 = SAT/SUN
009900* IN KT-BC-WEEKDAY-R.
010000     MOVE KT-BC-DATE (1:4)        TO KT-BC-JY
010100     MOVE KT-BC-DATE (5:2)        TO KT-BC-JM
010200     MOVE KT-BC-DATE (7:2)        TO KT-BC-JD
010300     PERFORM 2203-JDN-OF
010400     DIVIDE KT-BC-JDN BY 7 GIVING KT-BC-JTEMP
010500         REMAINDER KT-BC-WEEKDAY-R.
010600
010700 2210-IS-BUSINESS-DAY.
010800* KT-BC-DATE SET BY CALLER, KT-BC-HOLIDAY-TBL/KT-BC-HOL-COUNT
010900* ALREADY BUILT.  RETURNS KT-BC-IS-BUSDAY-SW 'Y'/'N'.
011000     MOVE 'Y'                     TO KT-BC-IS-BUSDAY-SW
011100     PERFORM 2205-WEEKDAY-OF-DATE
011200     IF KT-BC-WEEKDAY-R = 5 OR KT-BC-WEEKDAY-R = 6
011300         MOVE 'N'                  TO KT-BC-IS-BUSDAY-SW
011400     ELSE
011500         MOVE 1                    TO KT-BC-SUB
011600         PERFORM UNTIL KT-BC-SUB > KT-BC-HOL-COUNT
011700             IF KT-BC-HOLIDAY-TBL (KT-BC-SUB) = KT-BC-DATE
011800                 MOVE 'N'            TO KT-BC-IS-BUSDAY-SW
011900                 MOVE KT-BC-HOL-COUNT + 1 TO KT-BC-SUB
012000             ELSE
012100                 ADD 1               TO KT-BC-SUB.
012200
012300 2215-ADD-ONE-DAY.
012400     MOVE KT-BC-DATE (1:4)        TO KT-BC-JY
012500     MOVE KT-BC-DATE (5:2)        TO KT-BC-JM
012600     MOVE KT-BC-DATE (7:2)        TO KT-BC-JD
012700     PERFORM 2203-JDN-OF
012800     ADD 1                         TO KT-BC-JDN
012900     PERFORM 2204-DATE-OF-JDN.
013000
013100 2216-SUB-ONE-DAY.
013200     MOVE KT-BC-DATE (1:4)        TO KT-BC-JY
013300     MOVE KT-BC-DATE (5:2)        TO KT-BC-JM
013400     MOVE KT-BC-DATE (7:2)        TO KT-BC-JD
013500     PERFORM 2203-JDN-OF
013600     SUBTRACT 1                   FROM KT-BC-JDN
013700     PERFORM 2204-DATE-OF-JDN.
013800
013900 2220-NEXT-BUS-DAY.
014000* KT-BC-DATE SET BY CALLER - STEPS FORWARD UNTIL BUSINESS DAY
014100     PERFORM 2210-IS-BUSINESS-DAY
014200     PERFORM UNTIL KT-BC-IS-BUSDAY-SW = 'Y'
014300         PERFORM 2215-ADD-ONE-DAY
014400         PERFORM 2210-IS-BUSINESS-DAY.
014500
014600 2221-PREV-BUS-DAY.
014700     PERFORM 2210-IS-BUSINESS-DAY
014800     PERFORM UNTIL KT-BC-IS-BUSDAY-SW = 'Y'
014900         PERFORM 2216-SUB-ONE-DAY
015000         PERFORM 2210-IS-BUSINESS-DAY.
015100
015200 2230-MODIFIED-FOLLOWING.
015300* KT-BC-DATE SET BY CALLER, RESULT LEFT IN KT-BC-DATE.
015400     MOVE KT-BC-DATE               TO KT-BC-ORIG-DATE
015500     MOVE KT-BC-DATE (5:2)         TO KT-BC-ORIG-MM
015600     PERFORM 2220-NEXT-BUS-DAY
015700     IF KT-BC-DATE (5:2) NOT = KT-BC-ORIG-MM
015800         MOVE KT-BC-ORIG-DATE       TO KT-BC-DATE
015900         PERFORM 2221-PREV-BUS-DAY.
016000
016100 2240-BUSDAYS-BETWEEN.
016200* KT-BC-START-DT AND KT-BC-END-DT SET BY CALLER - COUNTS
016300* BUSINESS DAYS STRICTLY AFTER START UP TO AND INCLUDING END,
016400* LISTING EACH SUCH DATE INTO KT-BC-GAP-TBL (UP TO 60).
016500     MOVE 0                        TO KT-BC-COUNT
016600     MOVE KT-BC-START-DT            TO KT-BC-DATE
016700     PERFORM 2215-ADD-ONE-DAY
016800     PERFORM UNTIL KT-BC-DATE > KT-BC-END-DT
016900         PERFORM 2210-IS-BUSINESS-DAY
017000         IF KT-BC-IS-BUSDAY-SW = 'Y'
017100             ADD 1                  TO KT-BC-COUNT
017200             IF KT-BC-COUNT <= 60
017300                 MOVE KT-BC-DATE TO
017400                                KT-BC-GAP-TBL (KT-BC-COUNT)
017500         PERFORM 2215-ADD-ONE-DAY.
