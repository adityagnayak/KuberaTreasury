000100*****************************************************************
000200*  KTR11SDN.DD.CBL
000300*  KUBERA TREASURY - SANCTIONS LIST ENTRY RECORD (R11)
000400*  REFERENCE TABLE, LOADED WHOLE INTO KT-SANCT-TABLE BY
000500*  KTPAYF600 AT STARTUP.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    03/19/1991 EJ   ORIGINAL "CNP750-RECON-REC" LAYOUT REUSED
000900*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS, N/A
001000*    08/08/2002 SHR  REBUILT AS SANCTIONS LIST ENTRY
001100*-----------------------------------------------------------------
001200 01  KT-R11-SDN-REC.
001300     05  KT-SL-NAME                   PIC X(35).
001400     05  KT-SL-BIC                    PIC X(11).
001500     05  KT-SL-CTRY                   PIC X(2).
001600     05  KT-SL-LIST-TYPE              PIC X(6).
001700         88  KT-SL-IS-SDN                VALUE 'SDN'.
001800         88  KT-SL-IS-NONSDN             VALUE 'NONSDN'.
001900     05  FILLER                       PIC X(20).
