000100*****************************************************************
000200*  KTR13RET.DD.CBL
000300*  KUBERA TREASURY - HISTORICAL RETURN RECORD (R13)
000400*  ONE DAILY RETURN PER RECORD, 250 RECORDS PER PAIR, INPUT TO
000500*  THE VAR CALCULATION IN KTFXR700.  KTFXR700 LOADS EACH PAIR'S
000600*  250 RECORDS INTO A WORKING-STORAGE TABLE OF ITS OWN.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    11/02/1996 RWK  ORIGINAL "FEE-BALANCE-TABLE" OCCURS LAYOUT
001000*                    REUSED FOR THE RETURN SERIES
001100*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001200*    04/18/2001 SHR  REBUILT AS FX HISTORICAL RETURN SERIES
001300*    03/14/2004 SHR  FLATTENED TO ONE RETURN PER RECORD - THE
001400*                    OCCURS-250 FORM DID NOT SORT CLEANLY ON THE
001500*                    UTILITY SORT STEP AHEAD OF THIS PROGRAM
001600*-----------------------------------------------------------------
001700 01  KT-R13-RETURN-REC.
001800     05  KT-PAIR                      PIC X(7).
001900     05  KT-RETURN-SEQ                PIC 9(3).
002000     05  KT-RETURN                    PIC S9(1)V9(8) COMP-3.
002100     05  FILLER                       PIC X(10).
