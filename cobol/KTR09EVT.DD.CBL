000100*****************************************************************
000200*  KTR09EVT.DD.CBL
000300*  KUBERA TREASURY - TREASURY EVENT RECORD (R9)
000400*  INPUT TO THE GENERAL LEDGER ENGINE, KTGLPST500.
000500*-----------------------------------------------------------------
000600*  CHANGE LOG
000700*    04/19/1992 EJ   ORIGINAL "LPSXCFPB-RECORD" LAYOUT REUSED
000800*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS, N/A
000900*    03/30/2002 SHR  REBUILT AS GL-ENGINE SOURCE EVENT
001000*    10/11/2004 SHR  ADDED NEG-RATE-FLAG FOR ACCRUAL REVERSALS
001100*-----------------------------------------------------------------
001200 01  KT-R09-EVENT-REC.
001300     05  KT-EVENT-ID                  PIC X(12).
001400     05  KT-EVENT-TYPE                PIC X(24).
001500         88  KT-EVT-PAYMENT-SENT        VALUE 'PAYMENT_SENT'.
001600         88  KT-EVT-PAYMENT-RECEIVED    VALUE 'PAYMENT_RECEIVED'.
001700         88  KT-EVT-FX-REVALUATION      VALUE 'FX_REVALUATION'.
001800         88  KT-EVT-INTEREST-ACCRUAL    VALUE 'INTEREST_ACCRUAL'.
001900         88  KT-EVT-LOAN-DRAWDOWN       VALUE 'LOAN_DRAWDOWN'.
002000         88  KT-EVT-LOAN-REPAYMENT      VALUE 'LOAN_REPAYMENT'.
002100         88  KT-EVT-HEDGE-FV-CHANGE     VALUE
002200                                     'HEDGE_FAIR_VALUE_CHANGE'.
002300     05  KT-EVT-AMOUNT                PIC S9(13)V99 COMP-3.
002400     05  KT-EVT-CURRENCY              PIC X(3).
002500     05  KT-EVT-DIRECTION             PIC X(8).
002600         88  KT-DIR-GAIN                VALUE 'GAIN'.
002700         88  KT-DIR-LOSS                VALUE 'LOSS'.
002800         88  KT-DIR-INCREASE            VALUE 'INCREASE'.
002900         88  KT-DIR-DECREASE            VALUE 'DECREASE'.
003000     05  KT-EVT-PRINCIPAL             PIC 9(13)V99 COMP-3.
003100     05  KT-EVT-INTEREST              PIC 9(13)V99 COMP-3.
003200     05  KT-EVT-NEG-RATE-FLAG         PIC X(1).
003300         88  KT-NEG-RATE-YES            VALUE 'Y'.
003400     05  FILLER                       PIC X(40).
