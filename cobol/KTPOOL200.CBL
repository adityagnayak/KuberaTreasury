000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTPOOL200.
000300 AUTHOR.      R KOWALCZYK.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  02/18/1997.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTPOOL200  -  CASH POSITIONING AND NOTIONAL POOLING DRIVER
001000*  TWO JOBS IN ONE RUN:
001100*    1) ENTITY AGGREGATION - ROLLS EACH ENTITY'S ACCOUNTS UP TO
001200*       ONE BASE-CURRENCY CASH FIGURE AS OF A GIVEN DATE
001300*    2) PHYSICAL POOL RUN - SWEEPS POOL-MEMBER BALANCES INTO A
001400*       SINGLE BASE-CURRENCY NET POSITION AND ACCRUES A DAY'S
001500*       CREDIT/DEBIT INTEREST ON THE SPREAD
001600*-----------------------------------------------------------------
001700*  CHANGE LOG
001800*    02/18/1997 RWK  ORIGINAL - ENTITY AGGREGATION ONLY
001900*    11/04/1998 DST  PHYSICAL POOL RUN ADDED PER REQUEST
002000*                    TRY-98-077
002100*    12/07/1998 DST  Y2K REVIEW - AS-OF DATE ALREADY 9(8), N/A
002200*    06/19/2002 SHR  FX TABLE NOW DERIVES THE INVERSE RATE AT
002300*                    LOAD TIME INSTEAD OF REQUIRING BOTH LEGS ON
002400*                    THE INPUT FEED
002500*    09/21/2000 SHR  DEBIT-RATE >= CREDIT-RATE ENFORCED - REJECTS
002600*                    THE WHOLE POOL RUN OTHERWISE (SEE TRY-00-063)
002700*    04/02/2005 SHR  POOL POSITION REPORT TOTALS LINE ADDED
002710*    08/14/2007 SHR  FX TABLE LOOKUP NOW KEYS OFF ONE COMBINED
002720*                    FROM/TO PAIR INSTEAD OF TWO ANDED COMPARES
002730*                    PER TRY-03-087
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CONSOLE IS CRT
003300     C01 IS TOP-OF-FORM
003400     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
003500     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT FXRATES-FILE  ASSIGN TO FXRATES
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT POOLMBR-FILE  ASSIGN TO POOLMBR
004100            ORGANIZATION RECORD SEQUENTIAL.
004200     SELECT ACCOUNTS-FILE ASSIGN TO ACCOUNTS
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT CASHPOS-FILE  ASSIGN TO CASHPOS
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT REPORT-FILE   ASSIGN TO POOLRPT
004700            ORGANIZATION LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  FXRATES-FILE
005300     RECORD CONTAINS 34 CHARACTERS
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS KT-R04-FXRATE-REC.
005600     copy 'KTR04FXR.DD.CBL'.
005700
005800 FD  POOLMBR-FILE
005900     RECORD CONTAINS 49 CHARACTERS
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS KT-R05-POOLMBR-REC.
006200     copy 'KTR05POL.DD.CBL'.
006300
006400 FD  ACCOUNTS-FILE
006500     RECORD CONTAINS 113 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS KT-R02-ACCT-REC.
006800     copy 'KTR02ACT.DD.CBL'.
006900
007000 FD  CASHPOS-FILE
007100     RECORD CONTAINS 97 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS KT-R03-CASHPOS-REC.
007400     copy 'KTR03CSH.DD.CBL'.
007500
007600 FD  REPORT-FILE
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  RPT-LINE                         PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  WS-COMMAND-AREA.
008300     05  WS-COMMAND-LINE               PIC X(100).
008400     05  WS-AS-OF-LIT                  PIC X(8).
008500     05  WS-AS-OF-N REDEFINES WS-AS-OF-LIT
008600                                       PIC 9(8).
008700     05  WS-BASE-CCY                   PIC X(3).
008800     05  FILLER                        PIC X(1).
008900 01  WS-COMMAND-AREA-R REDEFINES WS-COMMAND-AREA.
009000     05  WS-CL-RAW                     PIC X(112).
009100
009200 01  WS-SWITCHES.
009300     05  EOF-SW                        PIC 9(1)   VALUE 0.
009400     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
009500     05  WS-REJECT-SW                  PIC X(1)   VALUE 'N'.
009600     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
009700     05  FILLER                        PIC X(6)   VALUE SPACES.
009800
009900 01  WS-COUNTERS.
010000     05  WS-SUB                        PIC S9(5) COMP VALUE 0.
010100     05  WS-SUB2                       PIC S9(5) COMP VALUE 0.
010200     05  WS-BESTSUB                    PIC S9(5) COMP VALUE 0.
010300     05  WS-BESTDATE                   PIC 9(8)       VALUE 0.
010400     05  FILLER                        PIC X(4)   VALUE SPACES.
010500
010600*---------------------------------------------------------------
010700* FX RATE TABLE - BOTH THE STATED RATE AND ITS DERIVED INVERSE
010800* ARE STORED AS SEPARATE ROWS, SO LOOKUP IS ALWAYS A SINGLE SCAN
010900* IN ONE DIRECTION.
011000*---------------------------------------------------------------
011100 01  KT-FX-TABLE.
011200     05  KT-FX-ENTRY OCCURS 400 TIMES
011300                    INDEXED BY KT-FX-IDX.
011310         10  KT-TBL-FX-PAIR.                                      SHR03087
011320             15  KT-TBL-FX-FROM        PIC X(3).                  SHR03087
011330             15  KT-TBL-FX-TO          PIC X(3).                  SHR03087
011340         10  KT-TBL-FX-KEY REDEFINES KT-TBL-FX-PAIR PIC X(6).     SHR03087
011600         10  KT-TBL-FX-RATE            PIC S9(7)V9(8) COMP-3.
011700         10  FILLER                    PIC X(4).
011800 77  KT-FX-COUNT                      PIC S9(5) COMP VALUE 0.
011900
012000*---------------------------------------------------------------
012100* ACCOUNT MASTER TABLE.
012200*---------------------------------------------------------------
012300 01  KT-ACCT-TABLE.
012400     05  KT-ACCT-ENTRY OCCURS 500 TIMES
012500                      INDEXED BY KT-ACCT-IDX.
012600         10  KT-TBL-ACCT-ID            PIC X(10).
012700         10  KT-TBL-ENTITY-ID          PIC X(10).
012800         10  KT-TBL-CCY                PIC X(3).
012900         10  KT-TBL-STATUS             PIC X(8).
013000         10  FILLER                    PIC X(9).
013100 77  KT-ACCT-COUNT                    PIC S9(5) COMP VALUE 0.
013200
013300*---------------------------------------------------------------
013400* CASH POSITION TABLE - ALL HISTORY LOADED, BEST ROW PER ACCOUNT
013500* (LATEST DATE NOT AFTER AS-OF) PICKED AT AGGREGATION TIME.
013600*---------------------------------------------------------------
013700 01  KT-CASHPOS-TABLE.
013800     05  KT-CP-ENTRY OCCURS 3000 TIMES
013900                    INDEXED BY KT-CP-IDX.
014000         10  KT-TBL-CP-ACCOUNT         PIC X(10).
014100         10  KT-TBL-CP-DATE            PIC 9(8).
014200         10  KT-TBL-CP-CCY             PIC X(3).
014300         10  KT-TBL-CP-VALUE-BAL       PIC S9(13)V99 COMP-3.
014400         10  FILLER                    PIC X(5).
014500 77  KT-CP-COUNT                      PIC S9(5) COMP VALUE 0.
014600
014700*---------------------------------------------------------------
014800* ENTITY AGGREGATE WORK TABLE.
014900*---------------------------------------------------------------
015000 01  KT-ENTITY-TABLE.
015100     05  KT-ENT-ENTRY OCCURS 200 TIMES
015200                    INDEXED BY KT-ENT-IDX.
015300         10  KT-TBL-ENT-ID             PIC X(10).
015400         10  KT-TBL-ENT-TOTAL          PIC S9(13)V99 COMP-3.
015500         10  FILLER                    PIC X(8).
015600 77  KT-ENT-COUNT                     PIC S9(5) COMP VALUE 0.
015700
015800 01  WS-AMOUNT-WORK.
015900     05  WS-LOCAL-BAL                  PIC S9(13)V99 COMP-3.
016000     05  WS-BASE-BAL                   PIC S9(13)V99 COMP-3.
016100     05  WS-RATE                       PIC S9(7)V9(8) COMP-3.
016200     05  WS-GROSS-CREDITS              PIC S9(13)V9(8) COMP-3.
016300     05  WS-GROSS-DEBITS               PIC S9(13)V9(8) COMP-3.
016400     05  WS-MBR-INTEREST               PIC S9(13)V9(8) COMP-3.
016500     05  WS-NET-BALANCE                PIC S9(13)V99 COMP-3.
016510     05  WS-FX-PAIR.                                              SHR03087
016520         10  WS-FX-FROM                PIC X(3).                  SHR03087
016530         10  WS-FX-TO                  PIC X(3).                  SHR03087
016540     05  WS-FX-PAIR-KEY REDEFINES WS-FX-PAIR PIC X(6).            SHR03087
016800     05  FILLER                        PIC X(4).
016900
017000 01  WS-POOLCFG-HOLD.
017100     05  WS-PC-POOL-ID                 PIC X(8).
017200     05  WS-PC-BASE-CCY                PIC X(3).
017300     05  WS-PC-CREDIT-RATE             PIC S9(3)V9(8) COMP-3.     DST98077
017400     05  WS-PC-DEBIT-RATE              PIC S9(3)V9(8) COMP-3.     DST98077
017500     05  FILLER                        PIC X(6).
017600
017700 01  WS-REPORT-LINES.
017800     05  WS-HDR-LINE1                  PIC X(80) VALUE
017900         'KUBERA TREASURY  -  POOL POSITION REPORT'.
018000     05  WS-ENT-LINE.
018100         10  FILLER                    PIC X(4) VALUE
018200             'ENT '.
018300         10  WSE-ENTITY                PIC X(10).
018400         10  FILLER                    PIC X(8) VALUE
018500             '  TOTAL='.
018600         10  WSE-TOTAL                 PIC -ZZZ,ZZZ,ZZ9.99.
018700         10  FILLER                    PIC X(30) VALUE SPACES.
018800     05  WS-MBR-LINE.
018900         10  FILLER                    PIC X(4) VALUE
019000             '  M '.
019100         10  WSM-ACCOUNT               PIC X(10).
019200         10  FILLER                    PIC X(2) VALUE SPACES.
019300         10  WSM-CCY                   PIC X(3).
019400         10  FILLER                    PIC X(8) VALUE
019500             '  LOCAL='.
019600         10  WSM-LOCAL                 PIC -ZZZ,ZZZ,ZZ9.99.
019700         10  FILLER                    PIC X(7) VALUE
019800             '  BASE='.
019900         10  WSM-BASE                  PIC -ZZZ,ZZZ,ZZ9.99.
020000         10  FILLER                    PIC X(7) VALUE
020100             '  INT='.
020200         10  WSM-INT                   PIC -ZZZ,ZZZ,ZZ9.99.
020300         10  FILLER                    PIC X(10) VALUE SPACES.
020400     05  WS-TOTAL-LINE.
020500         10  FILLER                    PIC X(18) VALUE
020600             'POOL TOTALS  CR='.
020700         10  WST-CR                    PIC -ZZZ,ZZZ,ZZ9.99.
020800         10  FILLER                    PIC X(5) VALUE
020900             '  DR='.
021000         10  WST-DR                    PIC -ZZZ,ZZZ,ZZ9.99.
021100         10  FILLER                    PIC X(7) VALUE
021200             '  NET='.
021300         10  WST-NET                   PIC -ZZZ,ZZZ,ZZ9.99.
021400         10  FILLER                    PIC X(8) VALUE
021500             '  NETI='.
021600         10  WST-NETI                  PIC -ZZZ,ZZZ,ZZ9.99.
021700         10  FILLER                    PIC X(10) VALUE SPACES.
021800     05  WS-REJECT-LINE                PIC X(80) VALUE
021900         '** POOL RUN REJECTED - DEBIT RATE BELOW CREDIT RATE **'.
022000*
022100 PROCEDURE DIVISION.
022200*
022300 2000-MAIN-LINE.
022400     DISPLAY SPACES UPON CRT.
022500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
022600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
022700         INTO WS-AS-OF-LIT WS-BASE-CCY.
022800     DISPLAY '* * * * B E G I N   K T P O O L 2 0 0 . C B L'
022900         UPON CRT AT 1401.
023000     OPEN INPUT  FXRATES-FILE ACCOUNTS-FILE CASHPOS-FILE.
023100     OPEN OUTPUT REPORT-FILE.
023200     PERFORM 2010-LOAD-FX-TABLE.
023300     PERFORM 2020-LOAD-ACCOUNTS.
023400     PERFORM 2030-LOAD-CASHPOS.
023500     WRITE RPT-LINE FROM WS-HDR-LINE1.
023600     PERFORM 2100-ENTITY-AGGREGATE.
023700     CLOSE POOLMBR-FILE.
023800     OPEN INPUT POOLMBR-FILE.
023900     PERFORM 2200-POOL-RUN.
024000     CLOSE FXRATES-FILE ACCOUNTS-FILE CASHPOS-FILE
024100           POOLMBR-FILE REPORT-FILE.
024200     STOP RUN.
024300
024400 2010-LOAD-FX-TABLE.
024500* U4 - STORING RATE FROM-TO ALSO STORES THE INVERSE TO-FROM.
024600* SAME-CURRENCY RATE IS IMPLICITLY 1, NOT LOADED TO THE TABLE.
024700     PERFORM 2011-READ-FXRATE.
024800     PERFORM UNTIL EOF-SW = 1
024900         ADD 1 TO KT-FX-COUNT
025000         IF KT-FX-COUNT <= 400
025100             MOVE KT-FXR-FROM-CCY TO KT-TBL-FX-FROM (KT-FX-COUNT)
025200             MOVE KT-FXR-TO-CCY   TO KT-TBL-FX-TO (KT-FX-COUNT)
025300             MOVE KT-FXR-RATE     TO KT-TBL-FX-RATE (KT-FX-COUNT)
025400         ADD 1 TO KT-FX-COUNT
025500         IF KT-FX-COUNT <= 400
025600             MOVE KT-FXR-TO-CCY   TO KT-TBL-FX-FROM (KT-FX-COUNT)
025700             MOVE KT-FXR-FROM-CCY TO KT-TBL-FX-TO (KT-FX-COUNT)
025800             COMPUTE KT-TBL-FX-RATE (KT-FX-COUNT) ROUNDED =
025900                 1 / KT-FXR-RATE
026000         PERFORM 2011-READ-FXRATE.
026100     MOVE 0 TO EOF-SW.
026200
026300 2011-READ-FXRATE.
026400     READ FXRATES-FILE AT END MOVE 1 TO EOF-SW.
026500
026600 2020-LOAD-ACCOUNTS.
026700     PERFORM 2021-READ-ACCOUNT.
026800     PERFORM UNTIL EOF-SW = 1
026900         ADD 1 TO KT-ACCT-COUNT
027000         IF KT-ACCT-COUNT <= 500
027100             MOVE KT-ACCOUNT-ID TO KT-TBL-ACCT-ID (KT-ACCT-COUNT)
027200             MOVE KT-ENTITY-ID  TO
027300                  KT-TBL-ENTITY-ID (KT-ACCT-COUNT)
027400             MOVE KT-CURRENCY   TO KT-TBL-CCY (KT-ACCT-COUNT)
027500             MOVE KT-STATUS     TO KT-TBL-STATUS (KT-ACCT-COUNT)
027600         PERFORM 2021-READ-ACCOUNT.
027700     MOVE 0 TO EOF-SW.
027800
027900 2021-READ-ACCOUNT.
028000     READ ACCOUNTS-FILE AT END MOVE 1 TO EOF-SW.
028100
028200 2030-LOAD-CASHPOS.
028300     PERFORM 2031-READ-CASHPOS.
028400     PERFORM UNTIL EOF-SW = 1
028500         ADD 1 TO KT-CP-COUNT
028600         IF KT-CP-COUNT <= 3000
028700             MOVE KT-CP-ACCOUNT-ID   TO
028800                  KT-TBL-CP-ACCOUNT (KT-CP-COUNT)
028900             MOVE KT-CP-POSITION-DATE TO
029000                  KT-TBL-CP-DATE (KT-CP-COUNT)
029100             MOVE KT-CP-CURRENCY     TO
029200                  KT-TBL-CP-CCY (KT-CP-COUNT)
029300             MOVE KT-CP-VALUE-BALANCE TO
029400                  KT-TBL-CP-VALUE-BAL (KT-CP-COUNT)
029500         PERFORM 2031-READ-CASHPOS.
029600     MOVE 0 TO EOF-SW.
029700
029800 2031-READ-CASHPOS.
029900     READ CASHPOS-FILE AT END MOVE 1 TO EOF-SW.
030000
030100 2040-LOOKUP-RATE.
030200* CALLER SETS WS-FX-FROM/WS-FX-TO, RESULT LEFT IN WS-RATE.
030300* SAME-CURRENCY IS RATE 1 AND IS NOT TABLE-DRIVEN.
030400     IF WS-FX-FROM = WS-FX-TO
030500         MOVE 1 TO WS-RATE
030600         GO TO 2040-LOOKUP-RATE-EXIT.
030700     MOVE 'N' TO WS-FOUND-SW.
030800     MOVE 1 TO WS-SUB.
030810     PERFORM UNTIL WS-SUB > KT-FX-COUNT OR WS-FOUND-SW = 'Y'      SHR03087
030820         IF KT-TBL-FX-KEY (WS-SUB) = WS-FX-PAIR-KEY               SHR03087
031200             MOVE 'Y' TO WS-FOUND-SW
031300             MOVE KT-TBL-FX-RATE (WS-SUB) TO WS-RATE
031400         ELSE
031500             ADD 1 TO WS-SUB.
031600     IF WS-FOUND-SW = 'N'
031700         DISPLAY 'NO FX RATE FOR ' UPON CRT AT 2001
031800         DISPLAY WS-FX-FROM        UPON CRT AT 2017
031900         DISPLAY WS-FX-TO          UPON CRT AT 2021
032000         MOVE 0 TO WS-RATE.
032100 2040-LOOKUP-RATE-EXIT.
032200     EXIT.
032300
032400 2100-ENTITY-AGGREGATE.
032500     MOVE 0 TO KT-ENT-COUNT.
032600     MOVE 1 TO WS-SUB.
032700     PERFORM UNTIL WS-SUB > KT-ACCT-COUNT
032800         IF KT-TBL-STATUS (WS-SUB) = 'ACTIVE'
032900             PERFORM 2110-BEST-CASHPOS
033000             PERFORM 2120-CONVERT-TO-BASE
033100             PERFORM 2130-ROLL-ENTITY-TOTAL
033200             MOVE KT-TBL-ACCT-ID (WS-SUB) TO WSM-ACCOUNT
033300             MOVE KT-TBL-CCY (WS-SUB)     TO WSM-CCY
033400             MOVE WS-LOCAL-BAL            TO WSM-LOCAL
033500             MOVE WS-BASE-BAL             TO WSM-BASE
033600             MOVE 0                       TO WSM-INT
033700             WRITE RPT-LINE FROM WS-MBR-LINE
033800         ADD 1 TO WS-SUB.
033900     MOVE 1 TO WS-SUB.
034000     PERFORM UNTIL WS-SUB > KT-ENT-COUNT
034100         MOVE KT-TBL-ENT-ID (WS-SUB)    TO WSE-ENTITY
034200         MOVE KT-TBL-ENT-TOTAL (WS-SUB) TO WSE-TOTAL
034300         WRITE RPT-LINE FROM WS-ENT-LINE
034400         ADD 1 TO WS-SUB.
034500
034600 2110-BEST-CASHPOS.
034700* LATEST CASH-POSITION ROW FOR THE ACCOUNT ON OR BEFORE AS-OF.
034800* ZERO BALANCE IF THE ACCOUNT HAS NO ELIGIBLE HISTORY YET.
034900     MOVE 0 TO WS-BESTDATE.
035000     MOVE 0 TO WS-LOCAL-BAL.
035100     MOVE 1 TO WS-SUB2.
035200     PERFORM UNTIL WS-SUB2 > KT-CP-COUNT
035300         IF KT-TBL-CP-ACCOUNT (WS-SUB2) = KT-TBL-ACCT-ID (WS-SUB)
035400            AND KT-TBL-CP-DATE (WS-SUB2) NOT > WS-AS-OF-N
035500            AND KT-TBL-CP-DATE (WS-SUB2) > WS-BESTDATE
035600             MOVE KT-TBL-CP-DATE (WS-SUB2)      TO WS-BESTDATE
035700             MOVE KT-TBL-CP-VALUE-BAL (WS-SUB2) TO WS-LOCAL-BAL
035800         ADD 1 TO WS-SUB2.
035900
036000 2120-CONVERT-TO-BASE.
036100     MOVE KT-TBL-CCY (WS-SUB) TO WS-FX-FROM.
036200     MOVE WS-BASE-CCY         TO WS-FX-TO.
036300     PERFORM 2040-LOOKUP-RATE.
036400     COMPUTE WS-BASE-BAL ROUNDED = WS-LOCAL-BAL * WS-RATE.
036500
036600 2130-ROLL-ENTITY-TOTAL.
036700     MOVE 'N' TO WS-FOUND-SW.
036800     MOVE 1 TO WS-SUB2.
036900     PERFORM UNTIL WS-SUB2 > KT-ENT-COUNT OR WS-FOUND-SW = 'Y'
037000         IF KT-TBL-ENT-ID (WS-SUB2) = KT-TBL-ENTITY-ID (WS-SUB)
037100             MOVE 'Y' TO WS-FOUND-SW
037200             ADD WS-BASE-BAL TO KT-TBL-ENT-TOTAL (WS-SUB2)
037300         ELSE
037400             ADD 1 TO WS-SUB2.
037500     IF WS-FOUND-SW = 'N'
037600         ADD 1 TO KT-ENT-COUNT
037700         IF KT-ENT-COUNT <= 200
037800             MOVE KT-TBL-ENTITY-ID (WS-SUB) TO
037900                  KT-TBL-ENT-ID (KT-ENT-COUNT)
038000             MOVE WS-BASE-BAL TO
038100                  KT-TBL-ENT-TOTAL (KT-ENT-COUNT).
038200
038300 2200-POOL-RUN.
038400     PERFORM 2201-READ-POOLMBR.
038500     IF EOF-SW = 1
038600         GO TO 2200-POOL-RUN-EXIT.
038700     MOVE KT-R05-POOLCFG-REC TO WS-POOLCFG-HOLD.
038800     MOVE 'N' TO WS-REJECT-SW.
038900     IF WS-PC-DEBIT-RATE < WS-PC-CREDIT-RATE                      SHR00063
039000         MOVE 'Y' TO WS-REJECT-SW
039100         WRITE RPT-LINE FROM WS-REJECT-LINE
039200         GO TO 2200-POOL-RUN-EXIT.
039300     MOVE 0 TO WS-GROSS-CREDITS.
039400     MOVE 0 TO WS-GROSS-DEBITS.
039500     MOVE 0 TO WS-NET-BALANCE.
039600     PERFORM 2201-READ-POOLMBR.
039700     PERFORM 2210-POOL-MEMBER THRU 2210-POOL-MEMBER-EXIT
039800         UNTIL EOF-SW = 1.
039900     PERFORM 2300-POOL-REPORT.
040000 2200-POOL-RUN-EXIT.
040100     EXIT.
040200
040300 2201-READ-POOLMBR.
040400     READ POOLMBR-FILE AT END MOVE 1 TO EOF-SW.
040500
040600 2210-POOL-MEMBER.
040700     MOVE KT-PM-LOCAL-BALANCE TO WS-LOCAL-BAL.
040800     MOVE KT-PM-CURRENCY      TO WS-FX-FROM.
040900     MOVE WS-PC-BASE-CCY      TO WS-FX-TO.
041000     PERFORM 2040-LOOKUP-RATE.
041100     COMPUTE WS-BASE-BAL ROUNDED = WS-LOCAL-BAL * WS-RATE.
041200     ADD WS-BASE-BAL TO WS-NET-BALANCE.
041300     IF WS-BASE-BAL >= 0
041400         COMPUTE WS-MBR-INTEREST ROUNDED =
041500             WS-BASE-BAL * WS-PC-CREDIT-RATE / 365
041600         ADD WS-MBR-INTEREST TO WS-GROSS-CREDITS
041700     ELSE
041800         COMPUTE WS-MBR-INTEREST ROUNDED =
041900             WS-BASE-BAL * WS-PC-DEBIT-RATE / 365
042000         ADD WS-MBR-INTEREST TO WS-GROSS-DEBITS.
042100     MOVE KT-PM-ACCOUNT-ID TO WSM-ACCOUNT.
042200     MOVE KT-PM-CURRENCY   TO WSM-CCY.
042300     MOVE WS-LOCAL-BAL     TO WSM-LOCAL.
042400     MOVE WS-BASE-BAL      TO WSM-BASE.
042500     MOVE WS-MBR-INTEREST  TO WSM-INT.
042600     WRITE RPT-LINE FROM WS-MBR-LINE.
042700     PERFORM 2201-READ-POOLMBR.
042800 2210-POOL-MEMBER-EXIT.
042900     EXIT.
043000
043100 2300-POOL-REPORT.
043200     MOVE WS-GROSS-CREDITS                      TO WST-CR.
043300     MOVE WS-GROSS-DEBITS                       TO WST-DR.
043400     MOVE WS-NET-BALANCE                         TO WST-NET.
043500     COMPUTE WST-NETI = WS-GROSS-CREDITS + WS-GROSS-DEBITS.
043600     WRITE RPT-LINE FROM WS-TOTAL-LINE.
