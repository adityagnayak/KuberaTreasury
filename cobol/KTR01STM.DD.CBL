000100*****************************************************************
000200*  KTR01STM.DD.CBL
000300*  KUBERA TREASURY - STATEMENT TRANSACTION RECORD (R1)
000400*  ONE PER BANK-STATEMENT ENTRY, MT940-STYLE NORMALIZED FEED.
000500*  ALSO USED UNCHANGED AS THE "ACTUALS" BOOKED-TRANSACTION
000600*  LAYOUT CONSUMED BY THE RECONCILIATION DRIVER (KTRECN300).
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    06/14/1991 EJ  ORIGINAL LAYOUT - CNP750 STMT EXTRACT
001000*    02/03/1992 EJ  ADDED TRN-REF, WIDENED REMIT-INFO
001100*    11/19/1993 RWK ADDED VALUE-DATE SEPARATE FROM ENTRY-DATE
001200*    08/08/1995 RWK CD-IND WIDENED TO X(4) PER BANK FEED CHANGE
001300*    03/22/1998 DST PACKED STMT-SEQ, ADDED FILLER PAD
001400*    12/04/1998 DST Y2K - STMT-DATE/ENTRY-DATE/VALUE-DATE TO 9(8)
001500*    01/11/1999 DST Y2K SIGN-OFF, NO FURTHER CENTURY ASSUMPTIONS
001600*    07/30/2001 SHR  ADDED KT-STMT-STATUS FOR PENDING-PERIOD-ADJ
001700*    05/17/2004 SHR  REC-NO 88-LEVELS FOR CRDT/DBIT
001800*-----------------------------------------------------------------
001900 01  KT-R01-STMT-REC.
002000     05  KT-STMT-ID                   PIC X(12).
002100     05  KT-STMT-SEQ                  PIC 9(4)   COMP-3.
002200     05  KT-STMT-DATE.
002300         10  KT-STMT-DATE-CC           PIC 9(2).
002400         10  KT-STMT-DATE-YY           PIC 9(2).
002500         10  KT-STMT-DATE-MM           PIC 9(2).
002600         10  KT-STMT-DATE-DD           PIC 9(2).
002700     05  KT-STMT-DATE-N REDEFINES KT-STMT-DATE
002800                                      PIC 9(8).
002900     05  KT-ACCOUNT-ID                PIC X(10).
003000     05  KT-TRN-REF                   PIC X(16).
003100     05  KT-ENTRY-DATE                PIC 9(8).
003200     05  KT-VALUE-DATE                PIC 9(8).
003300     05  KT-CD-IND                    PIC X(4).
003400         88  KT-CD-IS-CREDIT            VALUE 'CRDT'.
003500         88  KT-CD-IS-DEBIT             VALUE 'DBIT'.
003600     05  KT-AMOUNT                    PIC 9(13)V99 COMP-3.
003700     05  KT-CURRENCY                  PIC X(3).
003800     05  KT-REMIT-INFO                PIC X(35).
003900* SET BY KTSTMT100 WHEN PERIOD-LOCK DEFERS THE VALUE-DATE LEG
004000     05  KT-STMT-STATUS               PIC X(20).                  SHR01047
004100         88  KT-STMT-STATUS-OK          VALUE SPACES.
004200         88  KT-STMT-STATUS-PEND-ADJ    VALUE
004300                                        'pending_period_adj'.
004400     05  FILLER                       PIC X(30).
