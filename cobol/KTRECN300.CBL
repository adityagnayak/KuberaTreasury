000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTRECN300.
000300 AUTHOR.      D SOTELO.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  09/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTRECN300  -  LIQUIDITY FORECAST RECONCILIATION DRIVER
001000*  MATCHES PENDING FORECAST ENTRIES AGAINST BOOKED ACTUAL
001100*  TRANSACTIONS FOR A PROCESSING WINDOW AROUND THE AS-OF DATE,
001200*  THEN PRODUCES A SEPARATE VARIANCE REPORT OVER A CALLER-GIVEN
001300*  DATE RANGE.
001400*-----------------------------------------------------------------
001500*  CHANGE LOG
001600*    09/14/1994 DST  ORIGINAL - STRAIGHT AMOUNT MATCH, NO VARIANCE
001700*                    ALERTING (THAT CAME LATER, SEE 1997 ENTRY)
001800*    03/02/1997 RWK  ADDED THE 5% PARTIAL-MATCH BAND - STRAIGHT
001900*                    EQUALITY MATCHING WAS THROWING TOO MANY
002000*                    UNMATCHED_FORECAST ROWS FOR ROUNDED WIRES
002100*    12/07/1998 DST  Y2K REVIEW - ALL WORKING DATES ALREADY 9(8)
002200*    01/14/1999 DST  Y2K SIGN-OFF, NO FURTHER CENTURY ASSUMPTIONS
002300*    05/09/2001 SHR  VARIANCE-ALERT STEP ADDED PER REQUEST
002400*                    TRY-01-048 - HIGH_PRIORITY_INVESTIGATION FLAG
002500*    08/22/2003 SHR  VARIANCE REPORT SPLIT OUT FROM THE MATCH RUN
002600*                    SO TREASURY CAN RE-RUN IT OVER ANY DATE RANGE
002700*    02/11/2006 SHR  ALERT THRESHOLD NOW A COMMAND-LINE OVERRIDE,
002800*                    DEFAULTS TO 500 PCT WHEN OMITTED
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CONSOLE IS CRT
003400     C01 IS TOP-OF-FORM
003500     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT FORECAST-IN-FILE  ASSIGN TO FORECAST
004000            ORGANIZATION RECORD SEQUENTIAL.
004100     SELECT FORECAST-OUT-FILE ASSIGN TO FORECASTW
004200            ORGANIZATION RECORD SEQUENTIAL.
004300     SELECT ACTUALS-FILE      ASSIGN TO ACTUALS
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT REPORT-FILE       ASSIGN TO RECNRPT
004600            ORGANIZATION LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  FORECAST-IN-FILE
005200     RECORD CONTAINS 193 CHARACTERS
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS KT-R06-FORECAST-REC.
005500     copy 'KTR06FCT.DD.CBL'.
005600
005700 FD  FORECAST-OUT-FILE
005800     RECORD CONTAINS 193 CHARACTERS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS KT-R06-FORECAST-REC-OUT.
006100 01  KT-R06-FORECAST-REC-OUT           PIC X(193).
006200
006300 FD  ACTUALS-FILE
006400     RECORD CONTAINS 165 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS KT-R01-STMT-REC.
006700     copy 'KTR01STM.DD.CBL'.
006800
006900 FD  REPORT-FILE
007000     RECORD CONTAINS 132 CHARACTERS.
007100 01  RPT-LINE                         PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-COMMAND-AREA.
007600     05  WS-COMMAND-LINE               PIC X(100).
007700     05  WS-AS-OF-LIT                  PIC X(8).
007800     05  WS-AS-OF-N REDEFINES WS-AS-OF-LIT
007900                                       PIC 9(8).
008000     05  WS-RANGE-START-LIT            PIC X(8).
008100     05  WS-RANGE-START-N REDEFINES WS-RANGE-START-LIT
008200                                       PIC 9(8).
008300     05  WS-RANGE-END-LIT              PIC X(8).
008400     05  WS-RANGE-END-N REDEFINES WS-RANGE-END-LIT
008500                                       PIC 9(8).
008600     05  WS-THRESH-LIT                 PIC X(5).
008700     05  WS-THRESH-N REDEFINES WS-THRESH-LIT
008800                                       PIC 9(5).
008900     05  FILLER                        PIC X(5).
009000 01  WS-COMMAND-AREA-R REDEFINES WS-COMMAND-AREA.
009100     05  WS-CL-RAW                     PIC X(130).
009200     05  FILLER                        PIC X(4).
009300
009400 01  WS-SWITCHES.
009500     05  EOF-SW                        PIC 9(1)   VALUE 0.
009600     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
009700     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
009800     05  FILLER                        PIC X(6)   VALUE SPACES.
009900
010000 01  WS-COUNTERS.
010100     05  WS-SUB                        PIC S9(5) COMP VALUE 0.
010200     05  WS-SUB2                       PIC S9(5) COMP VALUE 0.
010300     05  WS-BESTSUB                    PIC S9(5) COMP VALUE 0.
010400     05  WS-BEST-DISTANCE              PIC S9(13)V99 COMP-3
010500                                       VALUE 0.
010600     05  WS-CAND-DISTANCE              PIC S9(13)V99 COMP-3
010700                                       VALUE 0.
010800     05  WS-MATCH-CTR                  PIC S9(7) COMP VALUE 0.
010900     05  WS-PARTIAL-CTR                PIC S9(7) COMP VALUE 0.
011000     05  WS-UNMATCH-FCT-CTR            PIC S9(7) COMP VALUE 0.
011100     05  WS-UNMATCH-ACT-CTR            PIC S9(7) COMP VALUE 0.
011200     05  FILLER                        PIC X(6).
011300
011400*---------------------------------------------------------------
011500* FORECAST WORK TABLE - THE FULL FEED, STATUS/MATCHED-TRN/ALERT
011600* UPDATED IN MEMORY, THEN REWRITTEN WHOLE TO FORECAST-OUT-FILE.
011700*---------------------------------------------------------------
011800 01  KT-FCT-TABLE.
011900     05  KT-FCT-ENTRY OCCURS 3000 TIMES
012000                     INDEXED BY KT-FCT-IDX.
012100         10  KT-TBL-FCT-ID             PIC X(10).
012200         10  KT-TBL-FCT-ACCOUNT        PIC X(10).
012300         10  KT-TBL-FCT-CCY            PIC X(3).
012400         10  KT-TBL-FCT-EXPDATE        PIC 9(8).
012500         10  KT-TBL-FCT-AMOUNT         PIC S9(13)V99 COMP-3.
012600         10  KT-TBL-FCT-DESC           PIC X(30).
012700         10  KT-TBL-FCT-STATUS         PIC X(20).
012800         10  KT-TBL-FCT-MATCHED-TRN    PIC X(16).
012900         10  KT-TBL-FCT-ACTAMT         PIC S9(13)V99 COMP-3.
013000         10  KT-TBL-FCT-ALERT-SW       PIC X(1).
013100         10  FILLER                    PIC X(8).
013200 77  KT-FCT-COUNT                     PIC S9(5) COMP VALUE 0.
013300
013400*---------------------------------------------------------------
013500* BOOKED-ACTUAL WORK TABLE - ONLY ROWS WITH A VALUE-DATE IN THE
013600* AS-OF +/- 3 DAY WINDOW ARE LOADED (SPEC U5 RULE 1).
013700*---------------------------------------------------------------
013800 01  KT-ACT-TABLE.
013900     05  KT-ACT-ENTRY OCCURS 5000 TIMES
014000                     INDEXED BY KT-ACT-IDX.
014100         10  KT-TBL-ACT-ACCOUNT        PIC X(10).
014200         10  KT-TBL-ACT-CCY            PIC X(3).
014300         10  KT-TBL-ACT-VALUE-DATE     PIC 9(8).
014400         10  KT-TBL-ACT-MAGNITUDE      PIC S9(13)V99 COMP-3.
014500         10  KT-TBL-ACT-CD-IND         PIC X(4).
014600         10  KT-TBL-ACT-TRNREF         PIC X(16).
014700         10  KT-TBL-ACT-MATCHED-SW     PIC X(1).
014800         10  FILLER                    PIC X(7).
014900 77  KT-ACT-COUNT                     PIC S9(5) COMP VALUE 0.
015000
015100*---------------------------------------------------------------
015200* LOCAL JULIAN-DAY WORK AREA - DUPLICATED FROM KTDAYCNT.CBL /
015300* KTBUSCAL.CBL RATHER THAN COPYD IN; THIS DRIVER ONLY NEEDS A
015400* PLAIN CALENDAR-DAY DIFFERENCE, NOT BUSINESS-DAY STEPPING.
015500*---------------------------------------------------------------
015600 01  WS-JDN-WORK.
015700     05  WS-JY                         PIC 9(4) COMP.
015800     05  WS-JM                         PIC 9(2) COMP.
015900     05  WS-JD                         PIC 9(2) COMP.
016000     05  WS-JTEMP                      PIC S9(9) COMP.
016100     05  WS-JDN-RESULT                 PIC S9(9) COMP.
016200     05  WS-JDN1                       PIC S9(9) COMP.
016300     05  WS-JDN2                       PIC S9(9) COMP.
016400     05  WS-DAYDIFF                    PIC S9(9) COMP.
016500     05  WS-DATE-A                     PIC 9(8).
016600     05  WS-DATE-B                     PIC 9(8).
016700     05  FILLER                        PIC X(4).
016800
016900 01  WS-AMOUNT-WORK.
017000     05  WS-FORECAST-AMT               PIC S9(13)V99 COMP-3.
017100     05  WS-ACTUAL-MAG                 PIC S9(13)V99 COMP-3.
017200     05  WS-SIGNED-ACTUAL              PIC S9(13)V9(8) COMP-3.
017300     05  WS-SIGNED-CD-IND              PIC X(4).
017400     05  WS-DIFF-PCT                   PIC S9(9)V99 COMP-3.
017500     05  WS-VARIANCE-PCT               PIC S9(9)V99 COMP-3.       SHR01048
017600     05  WS-NUMERATOR                  PIC S9(13)V9(8) COMP-3.
017700     05  WS-TOT-FORECAST               PIC S9(13)V9(8) COMP-3.
017800     05  WS-TOT-ACTUAL                 PIC S9(13)V9(8) COMP-3.
017900     05  WS-NET-VARIANCE               PIC S9(13)V9(8) COMP-3.
018000     05  FILLER                        PIC X(6).
018100
018200 01  WS-REPORT-LINES.
018300     05  WS-HDR-LINE1                  PIC X(80) VALUE
018400         'KUBERA TREASURY  -  FORECAST RECONCILIATION REPORT'.
018500     05  WS-TOTAL-LINE.
018600         10  FILLER                    PIC X(10) VALUE
018700             'MATCHED='.
018800         10  WST-MATCH                 PIC ZZZ,ZZ9.
018900         10  FILLER                    PIC X(10) VALUE
019000             '  PARTIAL='.
019100         10  WST-PARTIAL               PIC ZZZ,ZZ9.
019200         10  FILLER                    PIC X(10) VALUE
019300             '  UNM-FCT='.
019400         10  WST-UNM-FCT               PIC ZZZ,ZZ9.
019500         10  FILLER                    PIC X(10) VALUE
019600             '  UNM-ACT='.
019700         10  WST-UNM-ACT               PIC ZZZ,ZZ9.
019800         10  FILLER                    PIC X(40) VALUE SPACES.
019900     05  WS-VAR-HDR-LINE.
020000         10  FILLER                    PIC X(20) VALUE
020100             'VARIANCE REPORT  '.
020200         10  WSV-START                 PIC 9(8).
020300         10  FILLER                    PIC X(4) VALUE
020400             ' TO '.
020500         10  WSV-END                   PIC 9(8).
020600         10  FILLER                    PIC X(60) VALUE SPACES.
020700     05  WS-VAR-DETAIL-LINE.
020800         10  WSD-FCT-ID                PIC X(10).
020900         10  FILLER                    PIC X(1) VALUE SPACES.
021000         10  WSD-ACCOUNT               PIC X(10).
021100         10  FILLER                    PIC X(1) VALUE SPACES.
021200         10  WSD-CCY                   PIC X(3).
021300         10  FILLER                    PIC X(1) VALUE SPACES.
021400         10  WSD-EXPDATE               PIC 9(8).
021500         10  FILLER                    PIC X(7) VALUE
021600             '  FCST='.
021700         10  WSD-FCST-AMT              PIC -ZZZ,ZZZ,ZZ9.99.
021800         10  FILLER                    PIC X(7) VALUE
021900             '  ACT='.
022000         10  WSD-ACT-AMT               PIC X(14).
022100         10  FILLER                    PIC X(3) VALUE SPACES.
022200         10  WSD-STATUS                PIC X(20).
022300         10  FILLER                    PIC X(2) VALUE SPACES.
022400         10  WSD-ALERT                 PIC X(1).
022500     05  WS-VAR-TOTAL-LINE.
022600         10  FILLER                    PIC X(14) VALUE
022700             'TOT FCST='.
022800         10  WSVT-FCST                 PIC -ZZZ,ZZZ,ZZ9.99.
022900         10  FILLER                    PIC X(10) VALUE
023000             '  TOT ACT='.
023100         10  WSVT-ACT                  PIC -ZZZ,ZZZ,ZZ9.99.
023200         10  FILLER                    PIC X(9) VALUE
023300             '  NET='.
023400         10  WSVT-NET                  PIC -ZZZ,ZZZ,ZZ9.99.
023500         10  FILLER                    PIC X(10) VALUE
023600             '  PCT='.
023700         10  WSVT-PCT                  PIC Z,ZZ9.99.
023800         10  FILLER                    PIC X(10) VALUE SPACES.
023900*
024000 PROCEDURE DIVISION.
024100*
024200 3000-MAIN-LINE.
024300     DISPLAY SPACES UPON CRT.
024400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
024500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
024600         INTO WS-AS-OF-LIT WS-RANGE-START-LIT WS-RANGE-END-LIT
024700              WS-THRESH-LIT.
024800     IF WS-THRESH-LIT = SPACES
024900         MOVE 500 TO WS-THRESH-N.
025000     DISPLAY '* * * * B E G I N   K T R E C N 3 0 0 . C B L'
025100         UPON CRT AT 1401.
025200     OPEN INPUT  FORECAST-IN-FILE ACTUALS-FILE.
025300     OPEN OUTPUT REPORT-FILE.
025400     PERFORM 3010-LOAD-FORECASTS.
025500     PERFORM 3020-LOAD-ACTUALS.
025600     CLOSE ACTUALS-FILE.
025700     WRITE RPT-LINE FROM WS-HDR-LINE1.
025800     PERFORM 3100-SELECT-AND-MATCH.
025900     PERFORM 3200-COUNT-UNMATCHED-ACTUALS.
026000     MOVE WS-MATCH-CTR         TO WST-MATCH.
026100     MOVE WS-PARTIAL-CTR       TO WST-PARTIAL.
026200     MOVE WS-UNMATCH-FCT-CTR   TO WST-UNM-FCT.
026300     MOVE WS-UNMATCH-ACT-CTR   TO WST-UNM-ACT.
026400     WRITE RPT-LINE FROM WS-TOTAL-LINE.
026500     OPEN OUTPUT FORECAST-OUT-FILE.
026600     PERFORM 3300-REWRITE-FORECASTS.
026700     CLOSE FORECAST-OUT-FILE.
026800     PERFORM 3400-VARIANCE-REPORT.
026900     PERFORM 9900-END-RTN.
027100
027200 3010-LOAD-FORECASTS.
027300     PERFORM 3011-READ-FORECAST.
027400     PERFORM UNTIL EOF-SW = 1
027500         ADD 1 TO KT-FCT-COUNT
027600         IF KT-FCT-COUNT <= 3000
027700             MOVE KT-FORECAST-ID    TO
027800                  KT-TBL-FCT-ID (KT-FCT-COUNT)
027900             MOVE KT-FCT-ACCOUNT-ID TO
028000                  KT-TBL-FCT-ACCOUNT (KT-FCT-COUNT)
028100             MOVE KT-FCT-CURRENCY   TO
028200                  KT-TBL-FCT-CCY (KT-FCT-COUNT)
028300             MOVE KT-EXPECTED-DATE  TO
028400                  KT-TBL-FCT-EXPDATE (KT-FCT-COUNT)
028500             MOVE KT-FORECAST-AMOUNT TO
028600                  KT-TBL-FCT-AMOUNT (KT-FCT-COUNT)
028700             MOVE KT-FCT-DESCRIPTION TO
028800                  KT-TBL-FCT-DESC (KT-FCT-COUNT)
028900             MOVE KT-RECON-STATUS   TO
029000                  KT-TBL-FCT-STATUS (KT-FCT-COUNT)
029100             MOVE KT-MATCHED-TRN    TO
029200                  KT-TBL-FCT-MATCHED-TRN (KT-FCT-COUNT)
029300             MOVE 0 TO KT-TBL-FCT-ACTAMT (KT-FCT-COUNT)
029400             MOVE 'N' TO KT-TBL-FCT-ALERT-SW (KT-FCT-COUNT)
029500         PERFORM 3011-READ-FORECAST.
029600     MOVE 0 TO EOF-SW.
029700
029800 3011-READ-FORECAST.
029900     READ FORECAST-IN-FILE AT END MOVE 1 TO EOF-SW.
030000
030100 3020-LOAD-ACTUALS.
030200* ONLY ROWS WHOSE VALUE-DATE FALLS IN THE AS-OF +/- 3 DAY WINDOW
030300* ARE KEPT - SPEC U5 RULE 1.
030400     PERFORM 3021-READ-ACTUAL.
030500     PERFORM UNTIL EOF-SW = 1
030600         MOVE WS-AS-OF-N        TO WS-DATE-A
030700         MOVE KT-VALUE-DATE     TO WS-DATE-B
030800         PERFORM 3050-DAYDIFF
030900         IF WS-DAYDIFF >= -3 AND WS-DAYDIFF <= 3
031000             ADD 1 TO KT-ACT-COUNT
031100             IF KT-ACT-COUNT <= 5000
031200                 MOVE KT-ACCOUNT-ID  TO
031300                      KT-TBL-ACT-ACCOUNT (KT-ACT-COUNT)
031400                 MOVE KT-CURRENCY    TO
031500                      KT-TBL-ACT-CCY (KT-ACT-COUNT)
031600                 MOVE KT-VALUE-DATE  TO
031700                      KT-TBL-ACT-VALUE-DATE (KT-ACT-COUNT)
031800                 MOVE KT-AMOUNT      TO
031900                      KT-TBL-ACT-MAGNITUDE (KT-ACT-COUNT)
032000                 MOVE KT-CD-IND      TO
032100                      KT-TBL-ACT-CD-IND (KT-ACT-COUNT)
032200                 MOVE KT-TRN-REF     TO
032300                      KT-TBL-ACT-TRNREF (KT-ACT-COUNT)
032400                 MOVE 'N' TO KT-TBL-ACT-MATCHED-SW (KT-ACT-COUNT)
032500         PERFORM 3021-READ-ACTUAL.
032600     MOVE 0 TO EOF-SW.
032700
032800 3021-READ-ACTUAL.
032900     READ ACTUALS-FILE AT END MOVE 1 TO EOF-SW.
033000
033100 3050-DAYDIFF.
033200* CALLER SETS WS-DATE-A/WS-DATE-B (9(8) YYYYMMDD).  RETURNS
033300* WS-DAYDIFF = (DATE-B JDN) - (DATE-A JDN), SIGNED.
033400     MOVE WS-DATE-A (1:4)         TO WS-JY
033500     MOVE WS-DATE-A (5:2)         TO WS-JM
033600     MOVE WS-DATE-A (7:2)         TO WS-JD
033700     PERFORM 3051-JDN-OF
033800     MOVE WS-JDN-RESULT           TO WS-JDN1
033900     MOVE WS-DATE-B (1:4)         TO WS-JY
034000     MOVE WS-DATE-B (5:2)         TO WS-JM
034100     MOVE WS-DATE-B (7:2)         TO WS-JD
034200     PERFORM 3051-JDN-OF
034300     MOVE WS-JDN-RESULT           TO WS-JDN2
034400     COMPUTE WS-DAYDIFF = WS-JDN2 - WS-JDN1.
034500
034600 3051-JDN-OF.
034700* FLIEGEL & VAN FLANDERN INTEGER JULIAN-DAY-NUMBER FORMULA.
034800* WS-JY/WS-JM/WS-JD SET BY CALLER, RESULT LEFT IN WS-JDN-RESULT.
034900     COMPUTE WS-JTEMP = (WS-JM - 14) / 12
035000     COMPUTE WS-JDN-RESULT =
035100         (1461 * (WS-JY + 4800 + WS-JTEMP)) / 4
035200       + (367 * (WS-JM - 2 - 12 * WS-JTEMP)) / 12
035300       - (3 * ((WS-JY + 4900 + WS-JTEMP) / 100)) / 4
035400       + WS-JD - 32075.
035500
035600 3100-SELECT-AND-MATCH.
035700     MOVE 1 TO WS-SUB.
035800     PERFORM UNTIL WS-SUB > KT-FCT-COUNT
035900         IF KT-TBL-FCT-STATUS (WS-SUB) = 'PENDING'
036000             MOVE WS-AS-OF-N TO WS-DATE-A
036100             MOVE KT-TBL-FCT-EXPDATE (WS-SUB) TO WS-DATE-B
036200             PERFORM 3050-DAYDIFF
036300             IF WS-DAYDIFF >= -3 AND WS-DAYDIFF <= 3
036400                 PERFORM 3110-FIND-BEST-ACTUAL
036500                 PERFORM 3120-CLASSIFY-MATCH
036600         ADD 1 TO WS-SUB.
036700
036800 3110-FIND-BEST-ACTUAL.
036900* CANDIDATES: SAME ACCOUNT/CURRENCY, VALUE-DATE WITHIN EXPECTED
037000* DATE +/- 1 DAY.  BEST = MAGNITUDE CLOSEST TO |FORECAST AMOUNT|,
037100* TRACKED IN WS-BEST-DISTANCE AS EACH CANDIDATE IS SCANNED.
037200     MOVE 'N' TO WS-FOUND-SW.
037300     MOVE 0 TO WS-BESTSUB.
037400     MOVE 0 TO WS-BEST-DISTANCE.
037500     IF KT-TBL-FCT-AMOUNT (WS-SUB) < 0
037600         COMPUTE WS-FORECAST-AMT = 0 - KT-TBL-FCT-AMOUNT (WS-SUB)
037700     ELSE
037800         MOVE KT-TBL-FCT-AMOUNT (WS-SUB) TO WS-FORECAST-AMT.
037900     MOVE 1 TO WS-SUB2.
038000     PERFORM UNTIL WS-SUB2 > KT-ACT-COUNT
038100         IF KT-TBL-ACT-ACCOUNT (WS-SUB2) =
038200                KT-TBL-FCT-ACCOUNT (WS-SUB)
038300            AND KT-TBL-ACT-CCY (WS-SUB2) =
038400                KT-TBL-FCT-CCY (WS-SUB)
038500            AND KT-TBL-ACT-MATCHED-SW (WS-SUB2) = 'N'
038600             MOVE KT-TBL-FCT-EXPDATE (WS-SUB) TO WS-DATE-A
038700             MOVE KT-TBL-ACT-VALUE-DATE (WS-SUB2) TO WS-DATE-B
038800             PERFORM 3050-DAYDIFF
038900             IF WS-DAYDIFF >= -1 AND WS-DAYDIFF <= 1
039000                 COMPUTE WS-CAND-DISTANCE =
039100                     KT-TBL-ACT-MAGNITUDE (WS-SUB2) -
039200                     WS-FORECAST-AMT
039300                 IF WS-CAND-DISTANCE < 0
039400                     COMPUTE WS-CAND-DISTANCE =
039500                         0 - WS-CAND-DISTANCE
039600                 IF WS-FOUND-SW = 'N' OR
039700                    WS-CAND-DISTANCE < WS-BEST-DISTANCE
039800                     MOVE 'Y' TO WS-FOUND-SW
039900                     MOVE WS-SUB2 TO WS-BESTSUB
040000                     MOVE WS-CAND-DISTANCE TO WS-BEST-DISTANCE.
040100         ADD 1 TO WS-SUB2.
040200
040300 3120-CLASSIFY-MATCH.
040400     IF WS-FOUND-SW = 'N'
040500         MOVE 'UNMATCHED_FORECAST' TO KT-TBL-FCT-STATUS (WS-SUB)
040600         ADD 1 TO WS-UNMATCH-FCT-CTR
040700         GO TO 3120-CLASSIFY-MATCH-EXIT.
040800     MOVE WS-BESTSUB TO WS-SUB2.
040900     MOVE KT-TBL-ACT-MAGNITUDE (WS-SUB2) TO WS-ACTUAL-MAG.
041000     IF WS-FORECAST-AMT = 0
041100         MOVE 100 TO WS-DIFF-PCT
041200     ELSE
041300         COMPUTE WS-NUMERATOR = WS-ACTUAL-MAG - WS-FORECAST-AMT
041400         IF WS-NUMERATOR < 0
041500             COMPUTE WS-NUMERATOR = 0 - WS-NUMERATOR
041600         COMPUTE WS-DIFF-PCT ROUNDED =
041700             (WS-NUMERATOR / WS-FORECAST-AMT) * 100.
041800     IF WS-DIFF-PCT <= 5
041900         MOVE 'MATCHED' TO KT-TBL-FCT-STATUS (WS-SUB)
042000         ADD 1 TO WS-MATCH-CTR
042100     ELSE
042200         MOVE 'PARTIALLY_MATCHED' TO KT-TBL-FCT-STATUS (WS-SUB)
042300         ADD 1 TO WS-PARTIAL-CTR.
042400     MOVE KT-TBL-ACT-TRNREF (WS-SUB2) TO
042500          KT-TBL-FCT-MATCHED-TRN (WS-SUB)
042600     MOVE 'Y' TO KT-TBL-ACT-MATCHED-SW (WS-SUB2)
042700     PERFORM 3130-VARIANCE-ALERT-CHECK.
042800 3120-CLASSIFY-MATCH-EXIT.
042900     EXIT.
043000
043100 3130-VARIANCE-ALERT-CHECK.                                       SHR01048
043200     MOVE KT-TBL-ACT-CD-IND (WS-SUB2)   TO WS-SIGNED-CD-IND.
043300     IF WS-SIGNED-CD-IND = 'DBIT'
043400         COMPUTE WS-SIGNED-ACTUAL = 0 - WS-ACTUAL-MAG
043500     ELSE
043600         MOVE WS-ACTUAL-MAG TO WS-SIGNED-ACTUAL.
043700     MOVE WS-SIGNED-ACTUAL TO KT-TBL-FCT-ACTAMT (WS-SUB).
043800     IF KT-TBL-FCT-AMOUNT (WS-SUB) = 0
043900         IF WS-SIGNED-ACTUAL NOT = 0
044000             MOVE 'Y' TO KT-TBL-FCT-ALERT-SW (WS-SUB)
044100         ELSE
044200             MOVE 'N' TO KT-TBL-FCT-ALERT-SW (WS-SUB)
044300         GO TO 3130-VARIANCE-ALERT-CHECK-EXIT.
044400     COMPUTE WS-NUMERATOR =
044500         WS-SIGNED-ACTUAL - KT-TBL-FCT-AMOUNT (WS-SUB)
044600     IF WS-NUMERATOR < 0
044700         COMPUTE WS-NUMERATOR = 0 - WS-NUMERATOR.
044800     COMPUTE WS-VARIANCE-PCT ROUNDED =
044900         (WS-NUMERATOR / WS-FORECAST-AMT) * 100.
045000     IF WS-VARIANCE-PCT > WS-THRESH-N
045100         MOVE 'Y' TO KT-TBL-FCT-ALERT-SW (WS-SUB)
045200     ELSE
045300         MOVE 'N' TO KT-TBL-FCT-ALERT-SW (WS-SUB).
045400 3130-VARIANCE-ALERT-CHECK-EXIT.
045500     EXIT.
045600
045700 3200-COUNT-UNMATCHED-ACTUALS.
045800     MOVE 0 TO WS-UNMATCH-ACT-CTR.
045900     MOVE 1 TO WS-SUB.
046000     PERFORM UNTIL WS-SUB > KT-ACT-COUNT
046100         IF KT-TBL-ACT-MATCHED-SW (WS-SUB) = 'N'
046200             ADD 1 TO WS-UNMATCH-ACT-CTR
046300         ADD 1 TO WS-SUB.
046400
046500 3300-REWRITE-FORECASTS.
046600     MOVE 1 TO WS-SUB.
046700     PERFORM UNTIL WS-SUB > KT-FCT-COUNT
046800         MOVE SPACES                 TO KT-R06-FORECAST-REC
046900         MOVE KT-TBL-FCT-ID (WS-SUB)       TO KT-FORECAST-ID
047000         MOVE KT-TBL-FCT-ACCOUNT (WS-SUB)  TO KT-FCT-ACCOUNT-ID
047100         MOVE KT-TBL-FCT-CCY (WS-SUB)      TO KT-FCT-CURRENCY
047200         MOVE KT-TBL-FCT-EXPDATE (WS-SUB)  TO KT-EXPECTED-DATE
047300         MOVE KT-TBL-FCT-AMOUNT (WS-SUB)   TO KT-FORECAST-AMOUNT
047400         MOVE KT-TBL-FCT-DESC (WS-SUB)     TO KT-FCT-DESCRIPTION
047500         MOVE KT-TBL-FCT-STATUS (WS-SUB)   TO KT-RECON-STATUS
047600         MOVE KT-TBL-FCT-MATCHED-TRN (WS-SUB) TO KT-MATCHED-TRN
047700         MOVE KT-R06-FORECAST-REC    TO KT-R06-FORECAST-REC-OUT
047800         WRITE KT-R06-FORECAST-REC-OUT
047900         ADD 1 TO WS-SUB.
048000
048100 3400-VARIANCE-REPORT.
048200     MOVE WS-RANGE-START-N  TO WSV-START.
048300     MOVE WS-RANGE-END-N    TO WSV-END.
048400     WRITE RPT-LINE FROM WS-VAR-HDR-LINE.
048500     MOVE 0 TO WS-TOT-FORECAST.
048600     MOVE 0 TO WS-TOT-ACTUAL.
048700     MOVE 1 TO WS-SUB.
048800     PERFORM UNTIL WS-SUB > KT-FCT-COUNT
048900         IF KT-TBL-FCT-EXPDATE (WS-SUB) >= WS-RANGE-START-N
049000            AND KT-TBL-FCT-EXPDATE (WS-SUB) <= WS-RANGE-END-N
049100             PERFORM 3410-VARIANCE-DETAIL-LINE
049200         ADD 1 TO WS-SUB.
049300     COMPUTE WS-NET-VARIANCE = WS-TOT-ACTUAL - WS-TOT-FORECAST.
049400     MOVE WS-TOT-FORECAST TO WSVT-FCST.
049500     MOVE WS-TOT-ACTUAL   TO WSVT-ACT.
049600     MOVE WS-NET-VARIANCE TO WSVT-NET.
049700     IF WS-TOT-FORECAST = 0
049800         MOVE 0 TO WSVT-PCT
049900     ELSE
050000         COMPUTE WS-NUMERATOR = WS-NET-VARIANCE
050100         IF WS-NUMERATOR < 0
050200             COMPUTE WS-NUMERATOR = 0 - WS-NUMERATOR
050300         COMPUTE WSVT-PCT ROUNDED =
050400             (WS-NUMERATOR / WS-TOT-FORECAST) * 100.
050500     WRITE RPT-LINE FROM WS-VAR-TOTAL-LINE.
050600
050700 3410-VARIANCE-DETAIL-LINE.
050800     MOVE KT-TBL-FCT-ID (WS-SUB)      TO WSD-FCT-ID.
050900     MOVE KT-TBL-FCT-ACCOUNT (WS-SUB) TO WSD-ACCOUNT.
051000     MOVE KT-TBL-FCT-CCY (WS-SUB)     TO WSD-CCY.
051100     MOVE KT-TBL-FCT-EXPDATE (WS-SUB) TO WSD-EXPDATE.
051200     MOVE KT-TBL-FCT-AMOUNT (WS-SUB)  TO WSD-FCST-AMT.
051300     MOVE KT-TBL-FCT-STATUS (WS-SUB)  TO WSD-STATUS.
051400     MOVE KT-TBL-FCT-ALERT-SW (WS-SUB) TO WSD-ALERT.
051500     IF KT-TBL-FCT-STATUS (WS-SUB) = 'MATCHED' OR
051600        KT-TBL-FCT-STATUS (WS-SUB) = 'PARTIALLY_MATCHED'
051700         MOVE KT-TBL-FCT-ACTAMT (WS-SUB) TO WSD-ACT-AMT
051800         ADD KT-TBL-FCT-AMOUNT (WS-SUB)  TO WS-TOT-FORECAST
051900         ADD KT-TBL-FCT-ACTAMT (WS-SUB)  TO WS-TOT-ACTUAL
052000     ELSE
052100         MOVE 'N/A'                      TO WSD-ACT-AMT.
052200     WRITE RPT-LINE FROM WS-VAR-DETAIL-LINE.
052300
052400 9900-END-RTN.
052410     CLOSE FORECAST-IN-FILE REPORT-FILE.
052500     STOP RUN.
