000100*****************************************************************
000200*  KTRBACCK.CBL   -  U11  ROLE-BASED ACCESS CONTROL CHECK
000300*  PROCEDURE-DIVISION TEXT MEMBER - COPY INTO KTPAYF600.CBL'S
000400*  CHECKER-APPROVAL PARAGRAPH.  THE RULE TABLE IS HARD-CODED THE
000500*  SAME WAY KTBUSCAL.CBL HARD-CODES ITS HOLIDAY TABLE - SECURITY
000600*  ADMINISTRATION MAINTAINS THE ONLINE RULE SCREEN; THIS TABLE IS
000700*  REFRESHED FROM IT BY THE OVERNIGHT ADMIN RUN (OUT OF SCOPE
000800*  HERE - SEE THE SECURITY ADMIN PROGRAM SUITE).
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*    10/10/2003 SHR  ORIGINAL - DENY-FIRST, THEN ALLOW, WILDCARD
001200*    01/06/2007 SHR  ADDED APPROVE_PAYMENT / INITIATE_PAYMENT ROWS
001300*                    FOR THE PAYMENT-FACTORY SELF-APPROVAL TIE-IN
001400*-----------------------------------------------------------------
001500*  FIELDS REQUIRED IN CALLING PROGRAM'S WORKING-STORAGE SECTION -
001600*  SEE THE "KT-RB-" GROUP DECLARED IN KTPAYF600.CBL.
001700*-----------------------------------------------------------------
001800 9000-RBAC-CHECK.
001900* KT-RB-ROLE, KT-RB-ACTION, KT-RB-RESOURCE SET BY CALLER.
002000* RETURNS KT-RB-ALLOWED-SW 'Y' OR 'N'.
002100     MOVE 'N'                     TO KT-RB-ALLOWED-SW
002200     MOVE 'N'                     TO KT-RB-ROLE-FOUND-SW
002300     MOVE 1                       TO KT-RB-SUB
002400     PERFORM UNTIL KT-RB-SUB > KT-RB-ROLE-COUNT
002500         IF KT-RB-ROLE-TBL (KT-RB-SUB) = KT-RB-ROLE
002600             MOVE 'Y'              TO KT-RB-ROLE-FOUND-SW
002700         ADD 1                     TO KT-RB-SUB.
002800     IF KT-RB-ROLE-FOUND-SW = 'N'
002900         GO TO 9000-RBAC-CHECK-EXIT.
003000* DENY RULES CHECKED FIRST - ANY MATCH WINS IMMEDIATELY
003100     MOVE 1                       TO KT-RB-SUB
003200     PERFORM UNTIL KT-RB-SUB > KT-RB-DENY-COUNT
003300         IF KT-RB-DENY-ROLE (KT-RB-SUB) = KT-RB-ROLE
003400             IF (KT-RB-DENY-ACTION (KT-RB-SUB) = KT-RB-ACTION OR
003500                 KT-RB-DENY-ACTION (KT-RB-SUB) = '*')
003600                AND
003700                (KT-RB-DENY-RESOURCE (KT-RB-SUB) = KT-RB-RESOURCE
003800                 OR KT-RB-DENY-RESOURCE (KT-RB-SUB) = '*')
003900                 MOVE 'N'           TO KT-RB-ALLOWED-SW
004000                 GO TO 9000-RBAC-CHECK-EXIT.
004100         ADD 1                     TO KT-RB-SUB.
004200* THEN ALLOW RULES - ALSO WILDCARD-CAPABLE
004300     MOVE 1                       TO KT-RB-SUB
004400     PERFORM UNTIL KT-RB-SUB > KT-RB-ALLOW-COUNT
004500         IF KT-RB-ALLOW-ROLE (KT-RB-SUB) = KT-RB-ROLE
004600             IF (KT-RB-ALLOW-ACTION (KT-RB-SUB) = KT-RB-ACTION OR
004700                 KT-RB-ALLOW-ACTION (KT-RB-SUB) = '*')
004800                AND
004900                (KT-RB-ALLOW-RESOURCE (KT-RB-SUB) = KT-RB-RESOURCE
005000                 OR KT-RB-ALLOW-RESOURCE (KT-RB-SUB) = '*')
005100                 MOVE 'Y'           TO KT-RB-ALLOWED-SW
005200                 GO TO 9000-RBAC-CHECK-EXIT.
005300         ADD 1                     TO KT-RB-SUB.
005400* NO MATCH FOUND - DEFAULT DENY (KT-RB-ALLOWED-SW ALREADY 'N')
005500 9000-RBAC-CHECK-EXIT.
005600     EXIT.
