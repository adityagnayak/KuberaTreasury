000100*****************************************************************
000200*  KTR04FXR.DD.CBL
000300*  KUBERA TREASURY - FX RATE RECORD (R4)
000400*  LOADED TO THE KT-FX-RATE-TABLE BY KTPOOL200.  INVERSE RATE
000500*  IS DERIVED AT LOAD TIME - NOT CARRIED ON THE INPUT RECORD.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    02/18/1997 RWK  NEW LAYOUT - TREASURY FX FEED, NO PRIOR ART
000900*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS, N/A
001000*    07/09/2001 SHR  RATE WIDENED TO 9(7)V9(8) PER FEED SPEC
001100*-----------------------------------------------------------------
001200 01  KT-R04-FXRATE-REC.
001300     05  KT-FXR-FROM-CCY              PIC X(3).
001400     05  KT-FXR-TO-CCY                PIC X(3).
001500     05  KT-FXR-RATE                  PIC 9(7)V9(8) COMP-3.
001600     05  FILLER                       PIC X(20).
