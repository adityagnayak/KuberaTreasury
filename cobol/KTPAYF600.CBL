000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTPAYF600.
000300 AUTHOR.      S HARTWELL.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  06/02/2001.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTPAYF600  -  PAYMENT FACTORY
001000*  DRIVES EVERY DRAFT PAYMENT INSTRUCTION THROUGH FIELD
001100*  VALIDATION, THE MAKER/CHECKER APPROVAL CHAIN, SANCTIONS
001200*  SCREENING (TWICE - ON INITIATION AND AGAIN ON APPROVAL),
001300*  THE FUNDS CHECK AND, ON SUCCESS, PAIN.001 EXPORT.  PAYMENTS
001400*  NOT IN DRAFT WHEN THIS RUN PICKS THEM UP ALREADY WENT
001500*  THROUGH A PRIOR RUN AND ARE COPIED THROUGH UNCHANGED.
001600*-----------------------------------------------------------------
001700*  CHANGE LOG
001800*    06/02/2001 SHR  ORIGINAL
001900*    09/14/2003 SHR  STATE MACHINE TIGHTENED TO THE STATUS
002000*                    88-LEVELS NOW CARRIED ON THE R10 RECORD
002100*    08/08/2002 SHR  SANCTIONS TABLE LOAD AND NAME-SIMILARITY
002200*                    SCORING ADDED (LCS-RATIO METHOD)
002300*    01/06/2007 SHR  RBAC GATE WIRED IN AHEAD OF THE APPROVED
002400*                    TRANSITION (SEE KTRBACCK.CBL)
002500*    02/27/2006 SHR  FX-VOLATILITY FREEZE REASON CODE RECOGNIZED
002600*                    ON PASS-THROUGH (SET BY KTFXR700)
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT
003200     C01 IS TOP-OF-FORM
003300     CLASS KT-ALPHA-CLASS IS 'A' THRU 'Z'
003400     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PAYMENTS-FILE     ASSIGN TO PAYMENTS
003800            ORGANIZATION RECORD SEQUENTIAL.
003900     SELECT PAYMOUT-FILE      ASSIGN TO PAYMOUT
004000            ORGANIZATION RECORD SEQUENTIAL.
004100     SELECT ACCOUNTS-FILE     ASSIGN TO ACCOUNTS
004200            ORGANIZATION RECORD SEQUENTIAL.
004300     SELECT CASHPOS-FILE      ASSIGN TO CASHPOS
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT SANCTLST-FILE     ASSIGN TO SANCTLST
004600            ORGANIZATION RECORD SEQUENTIAL.
004700     SELECT REPORT-FILE       ASSIGN TO PAYRPT
004800            ORGANIZATION LINE SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  PAYMENTS-FILE
005400     RECORD CONTAINS 319 CHARACTERS
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS KT-R10-PAYMENT-REC.
005700     copy 'KTR10PAY.DD.CBL'.
005800
005900 FD  PAYMOUT-FILE
006000     RECORD CONTAINS 319 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS KT-R10-PAYMENT-REC-OUT.
006300 01  KT-R10-PAYMENT-REC-OUT        PIC X(319).
006400 01  KT-R10-PAYMENT-REC-OUT-ALT REDEFINES KT-R10-PAYMENT-REC-OUT
006500                                PIC X(319).
006600
006700 FD  ACCOUNTS-FILE
006800     RECORD CONTAINS 113 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS KT-R02-ACCT-REC.
007100     copy 'KTR02ACT.DD.CBL'.
007200
007300 FD  CASHPOS-FILE
007400     RECORD CONTAINS 97 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS KT-R03-CASHPOS-REC.
007700     copy 'KTR03CSH.DD.CBL'.
007800
007900 FD  SANCTLST-FILE
008000     RECORD CONTAINS 74 CHARACTERS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS KT-R11-SDN-REC.
008300     copy 'KTR11SDN.DD.CBL'.
008400
008500 FD  REPORT-FILE
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  RPT-LINE                      PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WS-SWITCHES.
009200     05  EOF-SW                     PIC X(1)  VALUE 'N'.
009300         88  END-OF-PAYMENTS            VALUE 'Y'.
009400     05  KT-DETAIL-TRACE-SW         PIC X(1)  VALUE 'N'.
009500     05  WS-VALID-SW                PIC X(1)  VALUE 'N'.
009600     05  WS-SANCTION-HIT-SW         PIC X(1)  VALUE 'N'.
009700     05  WS-FUNDS-OK-SW             PIC X(1)  VALUE 'N'.
009800     05  WS-FOUND-SW                PIC X(1)  VALUE 'N'.
009900     05  FILLER                     PIC X(4)  VALUE SPACES.
010000
010100 01  WS-COUNTERS.
010200     05  WS-SUB                     PIC S9(5) COMP VALUE 0.
010300     05  WS-SL-SUB                  PIC S9(5) COMP VALUE 0.
010400     05  WS-PAY-CTR                 PIC S9(7) COMP VALUE 0.
010500     05  WS-EXPORT-CTR              PIC S9(7) COMP VALUE 0.
010600     05  WS-FROZEN-CTR              PIC S9(7) COMP VALUE 0.
010700     05  WS-REJECT-CTR              PIC S9(7) COMP VALUE 0.
010800     05  WS-FAIL-CTR                PIC S9(7) COMP VALUE 0.
010900     05  WS-INSUFF-CTR              PIC S9(7) COMP VALUE 0.
011000     05  FILLER                     PIC X(4)  VALUE SPACES.
011100
011200* ACCOUNT MASTER - LOADED ONCE, SCANNED FOR OVERDRAFT LIMIT
011300 01  KT-ACCT-TABLE.
011400     05  KT-ACCT-ENTRY OCCURS 500 TIMES
011500                       INDEXED BY KT-ACCT-IDX.
011600         10  KT-TBL-ACCT-ID         PIC X(10).
011700         10  KT-TBL-ACCT-OVERDRAFT  PIC 9(13)V99 COMP-3.
011800         10  FILLER                 PIC X(6).
011900 77  KT-ACCT-COUNT                 PIC S9(5) COMP VALUE 0.
012000
012100* CASH POSITION HISTORY - LOADED ONCE, SCANNED FOR THE LATEST
012200* VALUE-DATE BALANCE OF THE DEBTOR ACCOUNT
012300 01  KT-CASHPOS-TABLE.
012400     05  KT-CASHPOS-ENTRY OCCURS 2000 TIMES
012500                           INDEXED BY KT-CP-IDX.
012600         10  KT-TBL-CP-ACCT-ID      PIC X(10).
012700         10  KT-TBL-CP-DATE         PIC 9(8).
012800         10  KT-TBL-CP-VALUE-BAL    PIC S9(13)V99 COMP-3.
012900         10  FILLER                 PIC X(4).
013000 77  KT-CASHPOS-COUNT               PIC S9(5) COMP VALUE 0.
013100
013200* SANCTIONS LIST - LOADED ONCE AT STARTUP
013300 01  KT-SANCT-TABLE.
013400     05  KT-SANCT-ENTRY OCCURS 300 TIMES
013500                         INDEXED BY KT-SL-IDX.
013600         10  KT-TBL-SL-NAME         PIC X(35).
013700         10  KT-TBL-SL-BIC          PIC X(11).
013800         10  KT-TBL-SL-CTRY         PIC X(2).
013900         10  FILLER                 PIC X(8).
014000 77  KT-SANCT-COUNT                 PIC S9(5) COMP VALUE 0.
014100
014200* IBAN KNOWN-LENGTH TABLE - COUNTRY CODE AND REQUIRED LENGTH
014300 01  KT-IB-CTRY-TABLE.
014400     05  KT-IB-CTRY-ENTRY OCCURS 12 TIMES
014500                           INDEXED BY KT-IB-CTRY-IDX.
014600         10  KT-TBL-IB-CTRY         PIC X(2).
014700         10  KT-TBL-IB-LEN          PIC S9(3) COMP.
014800         10  FILLER                 PIC X(3).
014900 77  KT-IB-CTRY-COUNT               PIC S9(5) COMP VALUE 0.
015000
015100* RBAC "FIELDS REQUIRED" GROUP FOR KTRBACCK.CBL - ROLE/DENY/
015200* ALLOW TABLES ARE BUILT AND OWNED HERE, NOT IN THE LIBRARY.
015300 01  KT-RB-WORK-AREA.
015400     05  KT-RB-ROLE                 PIC X(10).
015500     05  KT-RB-ACTION               PIC X(20).
015600     05  KT-RB-RESOURCE             PIC X(10).
015700     05  KT-RB-ALLOWED-SW           PIC X(1).
015800     05  KT-RB-ROLE-FOUND-SW        PIC X(1).
015900     05  KT-RB-SUB                  PIC S9(5) COMP.
016000     05  KT-RB-ROLE-COUNT           PIC S9(5) COMP VALUE 0.
016100     05  KT-RB-ROLE-TBL OCCURS 10 TIMES PIC X(10).
016200     05  KT-RB-DENY-COUNT           PIC S9(5) COMP VALUE 0.
016300     05  KT-RB-DENY-ENTRY OCCURS 10 TIMES.
016400         10  KT-RB-DENY-ROLE        PIC X(10).
016500         10  KT-RB-DENY-ACTION      PIC X(20).
016600         10  KT-RB-DENY-RESOURCE    PIC X(10).
016700         10  FILLER                 PIC X(4).
016800     05  KT-RB-ALLOW-COUNT          PIC S9(5) COMP VALUE 0.
016900     05  KT-RB-ALLOW-ENTRY OCCURS 10 TIMES.
017000         10  KT-RB-ALLOW-ROLE       PIC X(10).
017100         10  KT-RB-ALLOW-ACTION     PIC X(20).
017200         10  KT-RB-ALLOW-RESOURCE   PIC X(10).
017300         10  FILLER                 PIC X(4).
017400     05  FILLER                     PIC X(6).
017500
017600* IBAN MOD-97 WORK AREA
017700 01  WS-IB-ALPHABET                PIC X(36) VALUE
017800     '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017900 01  WS-IBAN-WORK.
018000     05  WS-IB-VALUE                PIC X(34).
018100     05  WS-IB-VALID-SW             PIC X(1).
018200     05  WS-IB-LEN                  PIC S9(3) COMP.
018300     05  WS-IB-REARR                PIC X(34).
018400     05  WS-IB-SUB                  PIC S9(3) COMP.
018500     05  WS-IB-CH                   PIC X(1).
018600     05  WS-IB-DVAL                 PIC S9(3) COMP.
018700     05  WS-IB-TENS                 PIC S9(3) COMP.
018800     05  WS-IB-ONES                 PIC S9(3) COMP.
018900     05  WS-IB-REM                  PIC S9(5) COMP.
019000     05  WS-IB-TEMP                 PIC S9(5) COMP.
019100     05  WS-IB-QUOT                 PIC S9(5) COMP.
019200     05  WS-IB-ALPHA-IDX            PIC S9(3) COMP.
019300     05  WS-IB-FOUND-SW             PIC X(1).
019400     05  FILLER                     PIC X(6).
019500
019600* BIC VALIDATION WORK AREA
019700 01  WS-BIC-WORK.
019800     05  WS-BIC-VALUE               PIC X(11).
019900     05  WS-BIC-VALID-SW            PIC X(1).
020000     05  WS-BIC-LEN                 PIC S9(3) COMP.
020100     05  WS-BIC-SUB                 PIC S9(3) COMP.
020200     05  WS-BIC-CH                  PIC X(1).
020300     05  FILLER                     PIC X(6).
020400
020500* FUZZY NAME MATCH WORK AREA - 2X(LCS)/(LEN1+LEN2) RATIO
020600 01  WS-NAME-SIM-WORK.
020700     05  WS-NM-NAME1                PIC X(35).
020800     05  WS-NM-NAME2                PIC X(35).
020900     05  WS-NM-LEN1                 PIC S9(3) COMP.
021000     05  WS-NM-LEN2                 PIC S9(3) COMP.
021100     05  WS-NM-LCS                  PIC S9(3) COMP.
021200     05  WS-NM-RATIO                PIC S9(1)V9(4) COMP-3.
021300     05  WS-NM-I                    PIC S9(3) COMP.
021400     05  WS-NM-J                    PIC S9(3) COMP.
021500     05  FILLER                     PIC X(6).
021600
021700 01  WS-LCS-TABLE.
021800     05  WS-LCS-ROW OCCURS 36 TIMES INDEXED BY WS-LCS-IDX.
021900         10  WS-LCS-CELL OCCURS 36 TIMES PIC S9(3) COMP.
022000         10  FILLER                 PIC X(2).
022100
022200* FUNDS CHECK WORK AREA
022300 01  WS-FUNDS-WORK.
022400     05  WS-FD-OVERDRAFT            PIC S9(13)V99 COMP-3.
022500     05  WS-FD-BEST-DATE            PIC 9(8).
022600     05  WS-FD-BEST-DATE-X REDEFINES WS-FD-BEST-DATE PIC X(8).
022700     05  WS-FD-BEST-BAL             PIC S9(13)V99 COMP-3.
022800     05  WS-FD-AVAILABLE            PIC S9(13)V99 COMP-3.
022900     05  WS-FD-FOUND-SW             PIC X(1).
023000     05  FILLER                     PIC X(7).
023100
023200* SANCTIONS HIT WORK AREA
023300 01  WS-SANCTION-WORK.
023400     05  WS-HIT-FIELD               PIC X(10).
023500     05  WS-HIT-VALUE               PIC X(35).
023600     05  WS-HIT-REASON              PIC X(20).
023700     05  WS-HIT-LIST-IDX            PIC S9(5) COMP.
023800     05  FILLER                     PIC X(6).
023900
024000 01  WS-AUDIT-WORK.
024100     05  WS-AUDIT-REASON            PIC X(20).
024200     05  FILLER                     PIC X(6).
024300
024400* PAIN.001 EXPORT WORK AREA
024500 01  WS-PAIN-WORK.
024600     05  WS-PAIN-DATE               PIC 9(6).
024700     05  WS-PAIN-TIME               PIC 9(8).
024800     05  WS-PAIN-MSG-ID             PIC X(20).
024900     05  WS-PAIN-PMTINF-ID          PIC X(20).
025000     05  FILLER                     PIC X(6).
025100
025200 01  WS-REPORT-LINES.
025300     05  WS-HDR-LINE1               PIC X(80) VALUE
025400         'KUBERA TREASURY  -  PAYMENT FACTORY RUN REPORT'.
025500     05  WS-DTL-LINE.
025600         10  FILLER                 PIC X(4) VALUE '  P '.
025700         10  WSD-PAYMENT-ID          PIC X(12).
025800         10  FILLER                 PIC X(2) VALUE SPACES.
025900         10  WSD-STATUS             PIC X(20).
026000         10  FILLER                 PIC X(2) VALUE SPACES.
026100         10  WSD-FREEZE-REASON      PIC X(20).
026200         10  FILLER                 PIC X(72) VALUE SPACES.
026300     05  WS-AUDIT-LINE.
026400         10  FILLER                 PIC X(6) VALUE '  A - '.
026500         10  WSA-PAYMENT-ID          PIC X(12).
026600         10  FILLER                 PIC X(1) VALUE SPACES.
026700         10  WSA-REASON             PIC X(20).
026800         10  FILLER                 PIC X(1) VALUE SPACES.
026900         10  WSA-MAKER              PIC X(10).
027000         10  FILLER                 PIC X(1) VALUE SPACES.
027100         10  WSA-CHECKER            PIC X(10).
027200         10  FILLER                 PIC X(71) VALUE SPACES.
027300     05  WS-PAIN-LINE.
027400         10  FILLER                 PIC X(4) VALUE '  * '.
027500         10  WSP-LABEL              PIC X(20).
027600         10  WSP-VALUE              PIC X(60).
027700         10  FILLER                 PIC X(48) VALUE SPACES.
027800     05  WS-TOTAL-LINE.
027900         10  FILLER                 PIC X(14) VALUE
028000             'RUN TOTALS  P='.
028100         10  WST-PAY                PIC ZZZ,ZZ9.
028200         10  FILLER                 PIC X(4)  VALUE
028300             '  X='.
028400         10  WST-EXPORT             PIC ZZZ,ZZ9.
028500         10  FILLER                 PIC X(4)  VALUE
028600             '  F='.
028700         10  WST-FROZEN             PIC ZZZ,ZZ9.
028800         10  FILLER                 PIC X(4)  VALUE
028900             '  R='.
029000         10  WST-REJECT             PIC ZZZ,ZZ9.
029100         10  FILLER                 PIC X(4)  VALUE
029200             '  V='.
029300         10  WST-FAIL               PIC ZZZ,ZZ9.
029400         10  FILLER                 PIC X(4)  VALUE
029500             '  I='.
029600         10  WST-INSUFF             PIC ZZZ,ZZ9.
029700         10  FILLER                 PIC X(56) VALUE SPACES.
029800*
029900 PROCEDURE DIVISION.
030000*
030100 6000-MAIN-LINE.
030200     DISPLAY SPACES UPON CRT.
030300     ACCEPT WS-PAIN-DATE FROM DATE.
030400     ACCEPT WS-PAIN-TIME FROM TIME.
030500     PERFORM 6050-BUILD-IBAN-CTRY-TABLE.
030600     PERFORM 6055-BUILD-RBAC-TABLES.
030700     OPEN INPUT  ACCOUNTS-FILE.
030800     PERFORM 6020-LOAD-ACCOUNTS.
030900     CLOSE ACCOUNTS-FILE.
031000     OPEN INPUT  CASHPOS-FILE.
031100     PERFORM 6030-LOAD-CASHPOS.
031200     CLOSE CASHPOS-FILE.
031300     OPEN INPUT  SANCTLST-FILE.
031400     PERFORM 6040-LOAD-SANCTIONS.
031500     CLOSE SANCTLST-FILE.
031600     OPEN INPUT  PAYMENTS-FILE.
031700     OPEN OUTPUT PAYMOUT-FILE.
031800     OPEN OUTPUT REPORT-FILE.
031900     WRITE RPT-LINE FROM WS-HDR-LINE1.
032000     PERFORM 6010-READ-PAYMENT.
032100     PERFORM 6100-PROCESS-PAYMENT THRU 6100-PROCESS-PAYMENT-EXIT
032200         UNTIL END-OF-PAYMENTS.
032300     MOVE WS-PAY-CTR    TO WST-PAY.
032400     MOVE WS-EXPORT-CTR TO WST-EXPORT.
032500     MOVE WS-FROZEN-CTR TO WST-FROZEN.
032600     MOVE WS-REJECT-CTR TO WST-REJECT.
032700     MOVE WS-FAIL-CTR   TO WST-FAIL.
032800     MOVE WS-INSUFF-CTR TO WST-INSUFF.
032900     WRITE RPT-LINE FROM WS-TOTAL-LINE.
033000     PERFORM 9900-END-RTN.
033200
033300 6010-READ-PAYMENT.
033400     READ PAYMENTS-FILE AT END MOVE 'Y' TO EOF-SW.
033700
033800 6020-LOAD-ACCOUNTS.
033900     PERFORM 6021-READ-ACCOUNT.
034000     PERFORM UNTIL EOF-SW = 'Y'
034100         ADD 1 TO KT-ACCT-COUNT
034200         IF KT-ACCT-COUNT <= 500
034300             MOVE KT-ACCOUNT-ID TO
034400                 KT-TBL-ACCT-ID (KT-ACCT-COUNT)
034500             MOVE KT-OVERDRAFT-LIMIT TO
034600                 KT-TBL-ACCT-OVERDRAFT (KT-ACCT-COUNT)
034700         PERFORM 6021-READ-ACCOUNT.
034800     MOVE 'N' TO EOF-SW.
034900
035000 6021-READ-ACCOUNT.
035100     READ ACCOUNTS-FILE AT END MOVE 'Y' TO EOF-SW.
035400
035500 6030-LOAD-CASHPOS.
035600     PERFORM 6031-READ-CASHPOS.
035700     PERFORM UNTIL EOF-SW = 'Y'
035800         ADD 1 TO KT-CASHPOS-COUNT
035900         IF KT-CASHPOS-COUNT <= 2000
036000             MOVE KT-CP-ACCOUNT-ID   TO
036100                 KT-TBL-CP-ACCT-ID (KT-CASHPOS-COUNT)
036200             MOVE KT-CP-POSITION-DATE TO
036300                 KT-TBL-CP-DATE (KT-CASHPOS-COUNT)
036400             MOVE KT-CP-VALUE-BALANCE TO
036500                 KT-TBL-CP-VALUE-BAL (KT-CASHPOS-COUNT)
036600         PERFORM 6031-READ-CASHPOS.
036700     MOVE 'N' TO EOF-SW.
036800
036900 6031-READ-CASHPOS.
037000     READ CASHPOS-FILE AT END MOVE 'Y' TO EOF-SW.
037300
037400 6040-LOAD-SANCTIONS.
037500     PERFORM 6041-READ-SANCTLST.
037600     PERFORM UNTIL EOF-SW = 'Y'
037700         ADD 1 TO KT-SANCT-COUNT
037800         IF KT-SANCT-COUNT <= 300
037900             MOVE KT-SL-NAME TO KT-TBL-SL-NAME (KT-SANCT-COUNT)
038000             MOVE KT-SL-BIC  TO KT-TBL-SL-BIC  (KT-SANCT-COUNT)
038100             MOVE KT-SL-CTRY TO KT-TBL-SL-CTRY (KT-SANCT-COUNT)
038200         PERFORM 6041-READ-SANCTLST.
038300     MOVE 'N' TO EOF-SW.
038400
038500 6041-READ-SANCTLST.
038600     READ SANCTLST-FILE AT END MOVE 'Y' TO EOF-SW.
038900
039000 6050-BUILD-IBAN-CTRY-TABLE.
039100     MOVE 0 TO KT-IB-CTRY-COUNT.
039200     PERFORM 6051-ADD-IB-CTRY.
039300     MOVE 'GB' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
039400     MOVE 22   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
039500     PERFORM 6051-ADD-IB-CTRY.
039600     MOVE 'DE' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
039700     MOVE 22   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
039800     PERFORM 6051-ADD-IB-CTRY.
039900     MOVE 'FR' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
040000     MOVE 27   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
040100     PERFORM 6051-ADD-IB-CTRY.
040200     MOVE 'NL' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
040300     MOVE 18   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
040400     PERFORM 6051-ADD-IB-CTRY.
040500     MOVE 'ES' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
040600     MOVE 24   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
040700     PERFORM 6051-ADD-IB-CTRY.
040800     MOVE 'IT' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
040900     MOVE 27   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
041000     PERFORM 6051-ADD-IB-CTRY.
041100     MOVE 'CH' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
041200     MOVE 21   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
041300     PERFORM 6051-ADD-IB-CTRY.
041400     MOVE 'AT' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
041500     MOVE 20   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
041600     PERFORM 6051-ADD-IB-CTRY.
041700     MOVE 'BE' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
041800     MOVE 16   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
041900     PERFORM 6051-ADD-IB-CTRY.
042000     MOVE 'SE' TO KT-TBL-IB-CTRY (KT-IB-CTRY-COUNT).
042100     MOVE 24   TO KT-TBL-IB-LEN  (KT-IB-CTRY-COUNT).
042200
042300 6051-ADD-IB-CTRY.
042400     IF KT-IB-CTRY-COUNT < 12
042500         ADD 1 TO KT-IB-CTRY-COUNT.
042600
042700 6055-BUILD-RBAC-TABLES.
042800     MOVE 3 TO KT-RB-ROLE-COUNT.
042900     MOVE 'MAKER'   TO KT-RB-ROLE-TBL (1).
043000     MOVE 'CHECKER' TO KT-RB-ROLE-TBL (2).
043100     MOVE 'ADMIN'   TO KT-RB-ROLE-TBL (3).
043200     MOVE 1 TO KT-RB-DENY-COUNT.
043300     MOVE 'MAKER'           TO KT-RB-DENY-ROLE (1).
043400     MOVE 'APPROVE_PAYMENT' TO KT-RB-DENY-ACTION (1).
043500     MOVE 'PAYMENT'         TO KT-RB-DENY-RESOURCE (1).
043600     MOVE 3 TO KT-RB-ALLOW-COUNT.
043700     MOVE 'CHECKER'          TO KT-RB-ALLOW-ROLE (1).
043800     MOVE 'APPROVE_PAYMENT'  TO KT-RB-ALLOW-ACTION (1).
043900     MOVE 'PAYMENT'          TO KT-RB-ALLOW-RESOURCE (1).
044000     MOVE 'MAKER'            TO KT-RB-ALLOW-ROLE (2).
044100     MOVE 'INITIATE_PAYMENT' TO KT-RB-ALLOW-ACTION (2).
044200     MOVE 'PAYMENT'          TO KT-RB-ALLOW-RESOURCE (2).
044300     MOVE 'ADMIN'            TO KT-RB-ALLOW-ROLE (3).
044400     MOVE '*'                TO KT-RB-ALLOW-ACTION (3).
044500     MOVE '*'                TO KT-RB-ALLOW-RESOURCE (3).
044600
044700 6100-PROCESS-PAYMENT.
044800     ADD 1 TO WS-PAY-CTR.
044900     IF NOT KT-ST-DRAFT
045000         GO TO 6180-FINISH-PAYMENT.
045100     PERFORM 6110-VALIDATE-FIELDS THRU 6110-VALIDATE-FIELDS-EXIT.
045200     IF WS-VALID-SW = 'N'
045300         MOVE 'FAILED_VALIDATION' TO KT-STATUS
045400         ADD 1 TO WS-FAIL-CTR
045500         MOVE 'VALIDATION'        TO WS-AUDIT-REASON
045600         PERFORM 6900-WRITE-AUDIT
045700         GO TO 6180-FINISH-PAYMENT.
045800     MOVE KT-BENEF-NAME TO WS-NM-NAME1.
045900     MOVE KT-BENEF-BIC  TO WS-BIC-VALUE.
046000     MOVE KT-BENEF-CTRY TO WS-HIT-VALUE.
046100     PERFORM 6200-SANCTIONS-SCREEN
046200         THRU 6200-SANCTIONS-SCREEN-EXIT.
046300     IF WS-SANCTION-HIT-SW = 'Y'
046400         MOVE 'FROZEN' TO KT-STATUS
046500         MOVE WS-HIT-REASON TO KT-PAY-FREEZE-REASON
046600         ADD 1 TO WS-FROZEN-CTR
046700         MOVE 'SANCTIONS-INIT' TO WS-AUDIT-REASON
046800         PERFORM 6900-WRITE-AUDIT
046900         GO TO 6180-FINISH-PAYMENT.
047000     MOVE 'PENDING_APPROVAL' TO KT-STATUS.
047100     MOVE 'INITIATED' TO WS-AUDIT-REASON.
047200     PERFORM 6900-WRITE-AUDIT.
047300     IF KT-CHECKER-ID = KT-MAKER-ID
047400         MOVE 'REJECTED' TO KT-STATUS
047500         ADD 1 TO WS-REJECT-CTR
047600         MOVE 'SELF-APPROVAL' TO WS-AUDIT-REASON
047700         PERFORM 6900-WRITE-AUDIT
047800         GO TO 6180-FINISH-PAYMENT.
047900     MOVE 'CHECKER'          TO KT-RB-ROLE.
048000     MOVE 'APPROVE_PAYMENT'  TO KT-RB-ACTION.
048100     MOVE 'PAYMENT'          TO KT-RB-RESOURCE.
048200     PERFORM 9000-RBAC-CHECK THRU 9000-RBAC-CHECK-EXIT.
048300     IF KT-RB-ALLOWED-SW = 'N'
048400         MOVE 'REJECTED' TO KT-STATUS
048500         ADD 1 TO WS-REJECT-CTR
048600         MOVE 'RBAC-DENIED' TO WS-AUDIT-REASON
048700         PERFORM 6900-WRITE-AUDIT
048800         GO TO 6180-FINISH-PAYMENT.
048900     MOVE 'APPROVED' TO KT-STATUS.
049000     MOVE 'APPROVED' TO WS-AUDIT-REASON.
049100     PERFORM 6900-WRITE-AUDIT.
049200     MOVE 'SANCTIONS_REVIEW' TO KT-STATUS.
049300     PERFORM 6200-SANCTIONS-SCREEN
049400         THRU 6200-SANCTIONS-SCREEN-EXIT.
049500     IF WS-SANCTION-HIT-SW = 'Y'
049600         MOVE 'FROZEN' TO KT-STATUS
049700         MOVE WS-HIT-REASON TO KT-PAY-FREEZE-REASON
049800         ADD 1 TO WS-FROZEN-CTR
049900         MOVE 'SANCTIONS-APPR' TO WS-AUDIT-REASON
050000         PERFORM 6900-WRITE-AUDIT
050100         GO TO 6180-FINISH-PAYMENT.
050200     MOVE 'FUNDS_CHECKED' TO KT-STATUS.
050300     PERFORM 6120-FUNDS-CHECK THRU 6120-FUNDS-CHECK-EXIT.
050400     IF WS-FUNDS-OK-SW = 'N'
050500         MOVE 'INSUFFICIENT_FUNDS' TO KT-STATUS
050600         ADD 1 TO WS-INSUFF-CTR
050700         MOVE 'INSUFF-FUNDS' TO WS-AUDIT-REASON
050800         PERFORM 6900-WRITE-AUDIT
050900         GO TO 6180-FINISH-PAYMENT.
051000     PERFORM 6110-VALIDATE-FIELDS THRU 6110-VALIDATE-FIELDS-EXIT.
051100     IF WS-VALID-SW = 'N'
051200         MOVE 'FAILED_VALIDATION' TO KT-STATUS
051300         ADD 1 TO WS-FAIL-CTR
051400         MOVE 'VALID-PREEXP' TO WS-AUDIT-REASON
051500         PERFORM 6900-WRITE-AUDIT
051600         GO TO 6180-FINISH-PAYMENT.
051700     MOVE 'VALIDATED' TO KT-STATUS.
051800     PERFORM 6400-BUILD-PAIN001 THRU 6400-BUILD-PAIN001-EXIT.
051900     MOVE 'EXPORTED' TO KT-STATUS.
052000     ADD 1 TO WS-EXPORT-CTR.
052100     MOVE 'EXPORTED' TO WS-AUDIT-REASON.
052200     PERFORM 6900-WRITE-AUDIT.
052300 6180-FINISH-PAYMENT.
052400     MOVE KT-PAYMENT-ID      TO WSD-PAYMENT-ID.
052500     MOVE KT-STATUS          TO WSD-STATUS.
052600     MOVE KT-PAY-FREEZE-REASON TO WSD-FREEZE-REASON.
052700     WRITE RPT-LINE FROM WS-DTL-LINE.
052800     MOVE KT-R10-PAYMENT-REC TO KT-R10-PAYMENT-REC-OUT.
052900     WRITE KT-R10-PAYMENT-REC-OUT.
053000     PERFORM 6010-READ-PAYMENT.
053100 6100-PROCESS-PAYMENT-EXIT.
053200     EXIT.
053300
053400 6110-VALIDATE-FIELDS.
053500     MOVE 'Y' TO WS-VALID-SW.
053600     IF KT-DEBTOR-IBAN = SPACES OR KT-BENEF-IBAN = SPACES
053700         OR KT-BENEF-BIC = SPACES OR KT-CURRENCY = SPACES
053800         OR KT-END-TO-END-ID = SPACES OR KT-EXEC-DATE = SPACES
053900         MOVE 'N' TO WS-VALID-SW
054000         GO TO 6110-VALIDATE-FIELDS-EXIT.
054100     IF KT-AMOUNT NOT > 0
054200         MOVE 'N' TO WS-VALID-SW
054300         GO TO 6110-VALIDATE-FIELDS-EXIT.
054400     PERFORM 6113-VALIDATE-EXEC-DATE
054500         THRU 6113-VALIDATE-EXEC-DATE-EXIT.
054600     IF WS-VALID-SW = 'N'
054700         GO TO 6110-VALIDATE-FIELDS-EXIT.
054800     MOVE KT-DEBTOR-IBAN TO WS-IB-VALUE.
054900     PERFORM 6111-VALIDATE-IBAN THRU 6111-VALIDATE-IBAN-EXIT.
055000     IF WS-IB-VALID-SW = 'N'
055100         MOVE 'N' TO WS-VALID-SW
055200         GO TO 6110-VALIDATE-FIELDS-EXIT.
055300     MOVE KT-BENEF-IBAN TO WS-IB-VALUE.
055400     PERFORM 6111-VALIDATE-IBAN THRU 6111-VALIDATE-IBAN-EXIT.
055500     IF WS-IB-VALID-SW = 'N'
055600         MOVE 'N' TO WS-VALID-SW
055700         GO TO 6110-VALIDATE-FIELDS-EXIT.
055800     MOVE KT-BENEF-BIC TO WS-BIC-VALUE.
055900     PERFORM 6112-VALIDATE-BIC THRU 6112-VALIDATE-BIC-EXIT.
056000     IF WS-BIC-VALID-SW = 'N'
056100         MOVE 'N' TO WS-VALID-SW.
056200 6110-VALIDATE-FIELDS-EXIT.
056300     EXIT.
056400
056500 6111-VALIDATE-IBAN.
056600* WS-IB-VALUE SET BY CALLER.  RETURNS WS-IB-VALID-SW.
056700     MOVE 'Y' TO WS-IB-VALID-SW.
056800     MOVE 0 TO WS-IB-LEN.
056900     MOVE 1 TO WS-IB-SUB.
057000     PERFORM UNTIL WS-IB-SUB > 34
057100         IF WS-IB-VALUE (WS-IB-SUB:1) = SPACE
057200             MOVE 35 TO WS-IB-SUB
057300         ELSE
057400             ADD 1 TO WS-IB-LEN
057500             ADD 1 TO WS-IB-SUB.
057600     IF WS-IB-LEN < 4
057700         MOVE 'N' TO WS-IB-VALID-SW
057800         GO TO 6111-VALIDATE-IBAN-EXIT.
057900     IF (WS-IB-VALUE (1:1) NOT >= 'A') OR
058000           (WS-IB-VALUE (1:1) NOT <= 'Z') OR
058100           (WS-IB-VALUE (2:1) NOT >= 'A') OR
058200           (WS-IB-VALUE (2:1) NOT <= 'Z')
058300         MOVE 'N' TO WS-IB-VALID-SW
058400         GO TO 6111-VALIDATE-IBAN-EXIT.
058500     MOVE 'N' TO WS-IB-FOUND-SW.
058600     MOVE 1 TO WS-IB-SUB.
058700     PERFORM UNTIL WS-IB-SUB > KT-IB-CTRY-COUNT
058800         IF KT-TBL-IB-CTRY (WS-IB-SUB) = WS-IB-VALUE (1:2)
058900             MOVE 'Y' TO WS-IB-FOUND-SW
059000             IF WS-IB-LEN NOT = KT-TBL-IB-LEN (WS-IB-SUB)
059100                 MOVE 'N' TO WS-IB-VALID-SW
059200             MOVE KT-IB-CTRY-COUNT + 1 TO WS-IB-SUB
059300         ELSE
059400             ADD 1 TO WS-IB-SUB.
059500     IF WS-IB-VALID-SW = 'N'
059600         GO TO 6111-VALIDATE-IBAN-EXIT.
059700     MOVE WS-IB-VALUE (5:WS-IB-LEN - 4) TO WS-IB-REARR.
059800     MOVE WS-IB-VALUE (1:4) TO
059900         WS-IB-REARR (WS-IB-LEN - 3:4).
060000     MOVE 0 TO WS-IB-REM.
060100     MOVE 1 TO WS-IB-SUB.
060200     PERFORM UNTIL WS-IB-SUB > WS-IB-LEN
060300         MOVE WS-IB-REARR (WS-IB-SUB:1) TO WS-IB-CH
060400         MOVE 1 TO WS-IB-ALPHA-IDX
060500         PERFORM UNTIL
060600               WS-IB-ALPHABET (WS-IB-ALPHA-IDX:1) = WS-IB-CH
060700             ADD 1 TO WS-IB-ALPHA-IDX.
060800         COMPUTE WS-IB-DVAL = WS-IB-ALPHA-IDX - 1.
060900         IF WS-IB-DVAL < 10
061000             COMPUTE WS-IB-TEMP = WS-IB-REM * 10 + WS-IB-DVAL
061100             DIVIDE WS-IB-TEMP BY 97 GIVING WS-IB-QUOT
061200                 REMAINDER WS-IB-REM
061300         ELSE
061400             DIVIDE WS-IB-DVAL BY 10 GIVING WS-IB-TENS
061500                 REMAINDER WS-IB-ONES
061600             COMPUTE WS-IB-TEMP = WS-IB-REM * 10 + WS-IB-TENS
061700             DIVIDE WS-IB-TEMP BY 97 GIVING WS-IB-QUOT
061800                 REMAINDER WS-IB-REM
061900             COMPUTE WS-IB-TEMP = WS-IB-REM * 10 + WS-IB-ONES
062000             DIVIDE WS-IB-TEMP BY 97 GIVING WS-IB-QUOT
062100                 REMAINDER WS-IB-REM
062200         ADD 1 TO WS-IB-SUB.
062300     IF WS-IB-REM NOT = 1
062400         MOVE 'N' TO WS-IB-VALID-SW.
062500 6111-VALIDATE-IBAN-EXIT.
062600     EXIT.
062700
062800 6112-VALIDATE-BIC.
062900* WS-BIC-VALUE SET BY CALLER.  RETURNS WS-BIC-VALID-SW.
063000     MOVE 'Y' TO WS-BIC-VALID-SW.
063100     MOVE 0 TO WS-BIC-LEN.
063200     MOVE 1 TO WS-BIC-SUB.
063300     PERFORM UNTIL WS-BIC-SUB > 11
063400         IF WS-BIC-VALUE (WS-BIC-SUB:1) = SPACE
063500             MOVE 12 TO WS-BIC-SUB
063600         ELSE
063700             ADD 1 TO WS-BIC-LEN
063800             ADD 1 TO WS-BIC-SUB.
063900     IF WS-BIC-LEN NOT = 8 AND WS-BIC-LEN NOT = 11
064000         MOVE 'N' TO WS-BIC-VALID-SW
064100         GO TO 6112-VALIDATE-BIC-EXIT.
064200     MOVE 1 TO WS-BIC-SUB.
064300     PERFORM UNTIL WS-BIC-SUB > 6
064400         MOVE WS-BIC-VALUE (WS-BIC-SUB:1) TO WS-BIC-CH
064500         IF (WS-BIC-CH NOT >= 'A') OR (WS-BIC-CH NOT <= 'Z')
064600             MOVE 'N' TO WS-BIC-VALID-SW
064700         ADD 1 TO WS-BIC-SUB.
064800     MOVE WS-BIC-VALUE (7:1) TO WS-BIC-CH.
064900     IF NOT ((WS-BIC-CH >= 'A' AND WS-BIC-CH <= 'Z') OR
065000              (WS-BIC-CH >= '2' AND WS-BIC-CH <= '9'))
065100         MOVE 'N' TO WS-BIC-VALID-SW.
065200     MOVE WS-BIC-VALUE (8:1) TO WS-BIC-CH.
065300     IF WS-BIC-CH = 'O'
065400         MOVE 'N' TO WS-BIC-VALID-SW
065500     ELSE
065600         IF NOT ((WS-BIC-CH >= 'A' AND WS-BIC-CH <= 'Z') OR
065700                  (WS-BIC-CH >= '0' AND WS-BIC-CH <= '9'))
065800             MOVE 'N' TO WS-BIC-VALID-SW.
065900     IF WS-BIC-LEN = 11
066000         MOVE 9 TO WS-BIC-SUB
066100         PERFORM UNTIL WS-BIC-SUB > 11
066200             MOVE WS-BIC-VALUE (WS-BIC-SUB:1) TO WS-BIC-CH
066300             IF NOT ((WS-BIC-CH >= 'A' AND WS-BIC-CH <= 'Z') OR
066400                      (WS-BIC-CH >= '0' AND WS-BIC-CH <= '9'))
066500                 MOVE 'N' TO WS-BIC-VALID-SW
066600             ADD 1 TO WS-BIC-SUB.
066700 6112-VALIDATE-BIC-EXIT.
066800     EXIT.
066900
067000 6113-VALIDATE-EXEC-DATE.
067100     MOVE 'Y' TO WS-VALID-SW.
067200     IF KT-EXEC-DATE-DASH1 NOT = '-' OR
067300           KT-EXEC-DATE-DASH2 NOT = '-'
067400         MOVE 'N' TO WS-VALID-SW
067500         GO TO 6113-VALIDATE-EXEC-DATE-EXIT.
067600     IF KT-EXEC-DATE-YYYY NOT NUMERIC OR
067700           KT-EXEC-DATE-MM NOT NUMERIC
067800           OR KT-EXEC-DATE-DD NOT NUMERIC
067900         MOVE 'N' TO WS-VALID-SW
068000         GO TO 6113-VALIDATE-EXEC-DATE-EXIT.
068100     IF KT-EXEC-DATE-MM < '01' OR KT-EXEC-DATE-MM > '12'
068200         MOVE 'N' TO WS-VALID-SW
068300         GO TO 6113-VALIDATE-EXEC-DATE-EXIT.
068400     IF KT-EXEC-DATE-DD < '01' OR KT-EXEC-DATE-DD > '31'
068500         MOVE 'N' TO WS-VALID-SW
068600         GO TO 6113-VALIDATE-EXEC-DATE-EXIT.
068700     IF (KT-EXEC-DATE-MM = '04' OR KT-EXEC-DATE-MM = '06' OR
068800         KT-EXEC-DATE-MM = '09' OR KT-EXEC-DATE-MM = '11')
068900           AND KT-EXEC-DATE-DD > '30'
069000         MOVE 'N' TO WS-VALID-SW
069100         GO TO 6113-VALIDATE-EXEC-DATE-EXIT.
069200     IF KT-EXEC-DATE-MM = '02' AND KT-EXEC-DATE-DD > '29'
069300         MOVE 'N' TO WS-VALID-SW.
069400 6113-VALIDATE-EXEC-DATE-EXIT.
069500     EXIT.
069600
069700 6120-FUNDS-CHECK.
069800     MOVE 0 TO WS-FD-OVERDRAFT.
069900     MOVE 'N' TO WS-FOUND-SW.
070000     MOVE 1 TO WS-SUB.
070100     PERFORM UNTIL WS-SUB > KT-ACCT-COUNT
070200         IF KT-TBL-ACCT-ID (WS-SUB) = KT-DEBTOR-ACCT
070300             MOVE KT-TBL-ACCT-OVERDRAFT (WS-SUB) TO
070400                 WS-FD-OVERDRAFT
070500             MOVE 'Y' TO WS-FOUND-SW
070600             MOVE KT-ACCT-COUNT + 1 TO WS-SUB
070700         ELSE
070800             ADD 1 TO WS-SUB.
070900     MOVE 0 TO WS-FD-BEST-DATE.
071000     MOVE 0 TO WS-FD-BEST-BAL.
071100     MOVE 'N' TO WS-FD-FOUND-SW.
071200     MOVE 1 TO WS-SUB.
071300     PERFORM UNTIL WS-SUB > KT-CASHPOS-COUNT
071400         IF KT-TBL-CP-ACCT-ID (WS-SUB) = KT-DEBTOR-ACCT
071500             IF KT-TBL-CP-DATE (WS-SUB) > WS-FD-BEST-DATE
071600                 MOVE KT-TBL-CP-DATE (WS-SUB) TO WS-FD-BEST-DATE
071700                 MOVE KT-TBL-CP-VALUE-BAL (WS-SUB) TO
071800                     WS-FD-BEST-BAL
071900                 MOVE 'Y' TO WS-FD-FOUND-SW.
072000         ADD 1 TO WS-SUB.
072100     COMPUTE WS-FD-AVAILABLE = WS-FD-BEST-BAL + WS-FD-OVERDRAFT.
072200     IF KT-AMOUNT > WS-FD-AVAILABLE
072300         MOVE 'N' TO WS-FUNDS-OK-SW
072400     ELSE
072500         MOVE 'Y' TO WS-FUNDS-OK-SW.
072600 6120-FUNDS-CHECK-EXIT.
072700     EXIT.
072800
072900 6200-SANCTIONS-SCREEN.
073000* WS-NM-NAME1, WS-BIC-VALUE AND WS-HIT-VALUE (COUNTRY) SET BY
073100* THE CALLER BEFORE THIS IS PERFORMED.
073200     MOVE 'N' TO WS-SANCTION-HIT-SW.
073300     MOVE 1 TO WS-SL-SUB.
073400     PERFORM UNTIL WS-SL-SUB > KT-SANCT-COUNT
073500         IF WS-BIC-VALUE (1:11) = KT-TBL-SL-BIC (WS-SL-SUB)
073600               AND WS-BIC-VALUE NOT = SPACES
073700             MOVE 'Y' TO WS-SANCTION-HIT-SW
073800             MOVE 'SANCT-BIC' TO WS-HIT-REASON
073900             MOVE KT-SANCT-COUNT + 1 TO WS-SL-SUB
074000         ELSE
074100         IF WS-HIT-VALUE (1:2) = KT-TBL-SL-CTRY (WS-SL-SUB)
074200               AND WS-HIT-VALUE (1:2) NOT = SPACES
074300             MOVE 'Y' TO WS-SANCTION-HIT-SW
074400             MOVE 'SANCT-CTRY' TO WS-HIT-REASON
074500             MOVE KT-SANCT-COUNT + 1 TO WS-SL-SUB
074600         ELSE
074700             MOVE KT-TBL-SL-NAME (WS-SL-SUB) TO WS-NM-NAME2
074800             PERFORM 6210-NAME-SIMILARITY
074900                 THRU 6210-NAME-SIMILARITY-EXIT
075000             IF WS-NM-RATIO NOT < 0.85
075100                 MOVE 'Y' TO WS-SANCTION-HIT-SW
075200                 MOVE 'SANCT-NAME' TO WS-HIT-REASON
075300                 MOVE KT-SANCT-COUNT + 1 TO WS-SL-SUB
075400             ELSE
075500                 ADD 1 TO WS-SL-SUB.
075600 6200-SANCTIONS-SCREEN-EXIT.
075700     EXIT.
075800
075900 6210-NAME-SIMILARITY.
076000* WS-NM-NAME1 AND WS-NM-NAME2 SET BY THE CALLER.  RETURNS
076100* WS-NM-RATIO, A CLASSIC LCS-LENGTH SIMILARITY SCORE.
076200     MOVE 0 TO WS-NM-LEN1.
076300     MOVE 1 TO WS-NM-I.
076400     PERFORM UNTIL WS-NM-I > 35
076500         IF WS-NM-NAME1 (WS-NM-I:1) = SPACE
076600             MOVE 36 TO WS-NM-I
076700         ELSE
076800             ADD 1 TO WS-NM-LEN1
076900             ADD 1 TO WS-NM-I.
077000     MOVE 0 TO WS-NM-LEN2.
077100     MOVE 1 TO WS-NM-I.
077200     PERFORM UNTIL WS-NM-I > 35
077300         IF WS-NM-NAME2 (WS-NM-I:1) = SPACE
077400             MOVE 36 TO WS-NM-I
077500         ELSE
077600             ADD 1 TO WS-NM-LEN2
077700             ADD 1 TO WS-NM-I.
077800     IF WS-NM-LEN1 + WS-NM-LEN2 = 0
077900         MOVE 0 TO WS-NM-RATIO
078000         GO TO 6210-NAME-SIMILARITY-EXIT.
078100     MOVE 1 TO WS-NM-I.
078200     PERFORM UNTIL WS-NM-I > WS-NM-LEN1 + 1
078300         MOVE 0 TO WS-LCS-CELL (WS-NM-I, 1)
078400         ADD 1 TO WS-NM-I.
078500     MOVE 1 TO WS-NM-J.
078600     PERFORM UNTIL WS-NM-J > WS-NM-LEN2 + 1
078700         MOVE 0 TO WS-LCS-CELL (1, WS-NM-J)
078800         ADD 1 TO WS-NM-J.
078900     MOVE 2 TO WS-NM-I.
079000     PERFORM UNTIL WS-NM-I > WS-NM-LEN1 + 1
079100         MOVE 2 TO WS-NM-J
079200         PERFORM UNTIL WS-NM-J > WS-NM-LEN2 + 1
079300             IF WS-NM-NAME1 (WS-NM-I - 1:1) =
079400                   WS-NM-NAME2 (WS-NM-J - 1:1)
079500                 COMPUTE WS-LCS-CELL (WS-NM-I, WS-NM-J) =
079600                     WS-LCS-CELL (WS-NM-I - 1, WS-NM-J - 1) + 1
079700             ELSE
079800                 IF WS-LCS-CELL (WS-NM-I - 1, WS-NM-J) >
079900                       WS-LCS-CELL (WS-NM-I, WS-NM-J - 1)
080000                     MOVE WS-LCS-CELL (WS-NM-I - 1, WS-NM-J) TO
080100                         WS-LCS-CELL (WS-NM-I, WS-NM-J)
080200                 ELSE
080300                     MOVE WS-LCS-CELL (WS-NM-I, WS-NM-J - 1) TO
080400                         WS-LCS-CELL (WS-NM-I, WS-NM-J)
080500             ADD 1 TO WS-NM-J.
080600         ADD 1 TO WS-NM-I.
080700     MOVE WS-LCS-CELL (WS-NM-LEN1 + 1, WS-NM-LEN2 + 1)
080800         TO WS-NM-LCS.
080900     COMPUTE WS-NM-RATIO ROUNDED =
081000         (2 * WS-NM-LCS) / (WS-NM-LEN1 + WS-NM-LEN2).
081100 6210-NAME-SIMILARITY-EXIT.
081200     EXIT.
081300
081400 6400-BUILD-PAIN001.
081500     MOVE 'NEXUS-'   TO WS-PAIN-MSG-ID.
081600     MOVE KT-PAYMENT-ID (1:8) TO WS-PAIN-MSG-ID (7:8).
081700     MOVE 'PMTINF-'  TO WS-PAIN-PMTINF-ID.
081800     MOVE KT-PAYMENT-ID (1:8) TO WS-PAIN-PMTINF-ID (8:8).
081900     MOVE 'MSG-ID'           TO WSP-LABEL.
082000     MOVE WS-PAIN-MSG-ID     TO WSP-VALUE.
082100     WRITE RPT-LINE FROM WS-PAIN-LINE.
082200     MOVE 'CREATION-TS'      TO WSP-LABEL.
082300     MOVE WS-PAIN-DATE       TO WSP-VALUE (1:6).
082400     MOVE WS-PAIN-TIME       TO WSP-VALUE (7:8).
082500     WRITE RPT-LINE FROM WS-PAIN-LINE.
082600     MOVE 'NBR-OF-TXNS'      TO WSP-LABEL.
082700     MOVE '1'                TO WSP-VALUE.
082800     WRITE RPT-LINE FROM WS-PAIN-LINE.
082900     MOVE 'CTRL-SUM'         TO WSP-LABEL.
083000     MOVE KT-AMOUNT          TO WSP-VALUE (1:16).
083100     WRITE RPT-LINE FROM WS-PAIN-LINE.
083200     MOVE 'INITG-PTY-NM'     TO WSP-LABEL.
083300     MOVE 'NexusTreasury'    TO WSP-VALUE.
083400     WRITE RPT-LINE FROM WS-PAIN-LINE.
083500     MOVE 'PMT-INF-ID'       TO WSP-LABEL.
083600     MOVE WS-PAIN-PMTINF-ID  TO WSP-VALUE.
083700     WRITE RPT-LINE FROM WS-PAIN-LINE.
083800     MOVE 'PMT-MTD'          TO WSP-LABEL.
083900     MOVE 'TRF'              TO WSP-VALUE.
084000     WRITE RPT-LINE FROM WS-PAIN-LINE.
084100     MOVE 'SVC-LEVEL'        TO WSP-LABEL.
084200     MOVE 'SEPA'             TO WSP-VALUE.
084300     WRITE RPT-LINE FROM WS-PAIN-LINE.
084400     MOVE 'REQD-EXCTN-DT'    TO WSP-LABEL.
084500     MOVE KT-EXEC-DATE       TO WSP-VALUE.
084600     WRITE RPT-LINE FROM WS-PAIN-LINE.
084700     MOVE 'DBTR-NM'          TO WSP-LABEL.
084800     MOVE 'NexusTreasury'    TO WSP-VALUE.
084900     WRITE RPT-LINE FROM WS-PAIN-LINE.
085000     MOVE 'DBTR-IBAN'        TO WSP-LABEL.
085100     MOVE KT-DEBTOR-IBAN     TO WSP-VALUE.
085200     WRITE RPT-LINE FROM WS-PAIN-LINE.
085300     MOVE 'DBTR-AGT-BIC'     TO WSP-LABEL.
085400     MOVE 'NEXUSGB2L'        TO WSP-VALUE.
085500     WRITE RPT-LINE FROM WS-PAIN-LINE.
085600     MOVE 'END-TO-END-ID'    TO WSP-LABEL.
085700     MOVE KT-END-TO-END-ID   TO WSP-VALUE.
085800     WRITE RPT-LINE FROM WS-PAIN-LINE.
085900     MOVE 'INSTD-AMT'        TO WSP-LABEL.
086000     MOVE KT-AMOUNT          TO WSP-VALUE (1:16).
086100     MOVE KT-CURRENCY        TO WSP-VALUE (20:3).
086200     WRITE RPT-LINE FROM WS-PAIN-LINE.
086300     MOVE 'CDTR-AGT-BIC'     TO WSP-LABEL.
086400     MOVE KT-BENEF-BIC       TO WSP-VALUE.
086500     WRITE RPT-LINE FROM WS-PAIN-LINE.
086600     MOVE 'CDTR-NM'          TO WSP-LABEL.
086700     MOVE KT-BENEF-NAME      TO WSP-VALUE.
086800     WRITE RPT-LINE FROM WS-PAIN-LINE.
086900     MOVE 'CDTR-IBAN'        TO WSP-LABEL.
087000     MOVE KT-BENEF-IBAN      TO WSP-VALUE.
087100     WRITE RPT-LINE FROM WS-PAIN-LINE.
087200     MOVE 'RMT-INF'          TO WSP-LABEL.
087300     MOVE KT-REMIT-INFO      TO WSP-VALUE.
087400     WRITE RPT-LINE FROM WS-PAIN-LINE.
087500 6400-BUILD-PAIN001-EXIT.
087600     EXIT.
087700
087800 6900-WRITE-AUDIT.
087900     MOVE KT-PAYMENT-ID TO WSA-PAYMENT-ID.
088000     MOVE WS-AUDIT-REASON TO WSA-REASON.
088100     MOVE KT-MAKER-ID   TO WSA-MAKER.
088200     MOVE KT-CHECKER-ID TO WSA-CHECKER.
088300     WRITE RPT-LINE FROM WS-AUDIT-LINE.
088400
088500*-----------------------------------------------------------------
088600*  THE RBAC ENTITLEMENT LIBRARY MEMBER - SEE ITS OWN HEADER
088700*  COMMENTS FOR THE ROLE/DENY/ALLOW TABLE LAYOUT IT EXPECTS.
088800*-----------------------------------------------------------------
088900     copy 'KTRBACCK.CBL'.
089000
089100 9900-END-RTN.
089110     CLOSE PAYMENTS-FILE PAYMOUT-FILE REPORT-FILE.
089200     STOP RUN.
