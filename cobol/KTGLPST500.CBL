000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTGLPST500.
000300 AUTHOR.      S HARTWELL.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  03/30/2002.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTGLPST500  -  GENERAL LEDGER POSTING ENGINE
001000*  READS TREASURY EVENTS AND MAPS EACH TO ITS BALANCED
001100*  DOUBLE-ENTRY JOURNAL LINES OVER THE FIXED CHART OF ACCOUNTS.
001200*  AN ENTRY THAT DOES NOT BALANCE, OR AN EVENT TYPE THE MAPPING
001300*  TABLE DOES NOT RECOGNIZE, IS REJECTED - NO LINES ARE WRITTEN
001400*  FOR IT AND IT IS COUNTED SEPARATELY ON THE RUN TOTALS.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*    03/30/2002 SHR  ORIGINAL
001800*    10/11/2004 SHR  NEGATIVE-RATE ACCRUAL REVERSAL LOGIC ADDED
001900*                    FOR INTEREST_ACCRUAL (NEG-RATE-FLAG OR
002000*                    AMOUNT < 0 BOTH TRIGGER THE REVERSAL)
002100*    06/02/2005 SHR  LOAN_REPAYMENT SPLIT INTO PRINCIPAL/INTEREST
002200*                    LINES PER THE REVISED CHART OF ACCOUNTS
002300*    01/17/2007 SHR  CHART-OF-ACCOUNTS LOOKUP MOVED TO A TABLE -
002400*                    WAS A STRING OF IF STATEMENTS, UNREADABLE
002500*                    AFTER THE HEDGE ACCOUNTS WERE ADDED
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT
003100     C01 IS TOP-OF-FORM
003200     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
003300     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT GLEVENTS-FILE ASSIGN TO GLEVENTS
003700            ORGANIZATION RECORD SEQUENTIAL.
003800     SELECT JOURNAL-FILE  ASSIGN TO JOURNAL
003900            ORGANIZATION RECORD SEQUENTIAL.
004000     SELECT REPORT-FILE   ASSIGN TO GLRPT
004100            ORGANIZATION LINE SEQUENTIAL.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 FD  GLEVENTS-FILE
004700     RECORD CONTAINS 112 CHARACTERS
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS KT-R09-EVENT-REC.
005000     copy 'KTR09EVT.DD.CBL'.
005100 01  KT-R09-EVENT-REC-ALT REDEFINES KT-R09-EVENT-REC
005200                          PIC X(112).
005300
005400 FD  JOURNAL-FILE
005500     RECORD CONTAINS 143 CHARACTERS
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS KT-R08-JRNL-REC.
005800     copy 'KTR08JNL.DD.CBL'.
005900 01  KT-R08-JRNL-REC-ALT  REDEFINES KT-R08-JRNL-REC
006000                          PIC X(143).
006100
006200 FD  REPORT-FILE
006300     RECORD CONTAINS 132 CHARACTERS.
006400 01  RPT-LINE                         PIC X(132).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-SWITCHES.
006900     05  EOF-SW                        PIC X(1)   VALUE 'N'.
007000         88  END-OF-GLEVENTS                VALUE 'Y'.
007100     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
007200     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
007300     05  WS-BALANCED-SW                PIC X(1)   VALUE 'N'.
007400     05  WS-KNOWN-EVENT-SW             PIC X(1)   VALUE 'N'.
007500     05  FILLER                        PIC X(5)   VALUE SPACES.
007600
007700 01  WS-COUNTERS.
007800     05  WS-SUB                        PIC S9(5)  COMP VALUE 0.
007900     05  WS-LINE-SUB                   PIC S9(5)  COMP VALUE 0.
008000     05  WS-LINE-COUNT                 PIC S9(5)  COMP VALUE 0.
008100     05  WS-ENTRY-SEQ                  PIC S9(9)  COMP VALUE 0.
008200     05  WS-EVENT-CTR                  PIC S9(7)  COMP VALUE 0.
008300     05  WS-POSTED-CTR                 PIC S9(7)  COMP VALUE 0.
008400     05  WS-REJECT-CTR                 PIC S9(7)  COMP VALUE 0.
008500     05  FILLER                        PIC X(4)   VALUE SPACES.
008600
008700* CHART OF ACCOUNTS - MAINTAINED BY TREASURY ACCOUNTING, NOT
008800* EXPECTED TO CHANGE OFTEN ENOUGH TO JUSTIFY AN EXTERNAL TABLE
008900* FILE.  SEE KTRBACCK.CBL'S BANNER FOR THE SAME ARGUMENT MADE
009000* ABOUT THE RBAC RULE TABLE.
009100 01  KT-COA-TABLE.
009200     05  KT-COA-ENTRY OCCURS 15 TIMES
009300                      INDEXED BY KT-COA-IDX.
009400         10  KT-TBL-COA-NAME           PIC X(25).
009500         10  KT-TBL-COA-CODE           PIC X(4).
009600         10  FILLER                    PIC X(4).
009700 77  KT-COA-COUNT                     PIC S9(5)  COMP VALUE 0.
009800
009900* UP TO 3 LINES PER ENTRY - LOAN_REPAYMENT IS THE WIDEST EVENT
010000 01  WS-JRNL-LINE-TABLE.
010100     05  WS-JL-ENTRY OCCURS 3 TIMES.
010200         10  WS-JL-ACCT-NAME           PIC X(25).
010300         10  WS-JL-DEBIT               PIC 9(13)V99 COMP-3.
010400         10  WS-JL-CREDIT              PIC 9(13)V99 COMP-3.
010500         10  FILLER                    PIC X(6).
010600
010700 01  WS-WORK-FIELDS.
010800     05  WS-ABS-AMOUNT                 PIC 9(13)V99 COMP-3.
010900     05  WS-ABS-PRINCIPAL              PIC 9(13)V99 COMP-3.
011000     05  WS-ABS-INTEREST               PIC 9(13)V99 COMP-3.
011100     05  WS-PRIN-PLUS-INT              PIC 9(13)V99 COMP-3.
011200     05  WS-ENTRY-TOT-DR               PIC 9(13)V99 COMP-3.
011300     05  WS-ENTRY-TOT-CR               PIC 9(13)V99 COMP-3.
011400     05  WS-RUN-TOT-DR                 PIC 9(13)V99 COMP-3.
011500     05  WS-RUN-TOT-CR                 PIC 9(13)V99 COMP-3.
011600     05  WS-ENTRY-ID                   PIC X(12).
011700     05  WS-ENTRY-ID-R REDEFINES WS-ENTRY-ID.
011800         10  WS-EID-PFX                PIC X(2).
011900         10  WS-EID-SEQ                PIC 9(10).
012000     05  FILLER                        PIC X(8)   VALUE SPACES.
012100
012200 01  WS-REPORT-LINES.
012300     05  WS-HDR-LINE1                  PIC X(80) VALUE
012400         'KUBERA TREASURY  -  GENERAL LEDGER JOURNAL LISTING'.
012500     05  WS-ENTRY-HDR-LINE.
012600         10  FILLER                    PIC X(6)  VALUE
012700             'ENTRY '.
012800         10  WSEH-ENTRY-ID              PIC X(12).
012900         10  FILLER                    PIC X(3)  VALUE
013000             '  E'.
013100         10  WSEH-EVENT-TYPE            PIC X(24).
013200         10  FILLER                    PIC X(1)  VALUE SPACES.
013300         10  WSEH-EVENT-ID              PIC X(12).
013400         10  FILLER                    PIC X(24) VALUE SPACES.
013500     05  WS-LINE-LINE.
013600         10  FILLER                    PIC X(4)  VALUE
013700             '  L '.
013800         10  WSL-ACCT-CODE              PIC X(4).
013900         10  FILLER                    PIC X(1)  VALUE SPACES.
014000         10  WSL-ACCT-NAME              PIC X(25).
014100         10  FILLER                    PIC X(3)  VALUE
014200             'DR='.
014300         10  WSL-DEBIT                 PIC ZZZ,ZZZ,ZZ9.99.
014400         10  FILLER                    PIC X(4)  VALUE
014500             ' CR='.
014600         10  WSL-CREDIT                PIC ZZZ,ZZZ,ZZ9.99.
014700         10  FILLER                    PIC X(46) VALUE SPACES.
014800     05  WS-REJECT-LINE.
014900         10  FILLER                    PIC X(6)  VALUE
015000             '  *** '.
015100         10  WSR-EVENT-ID               PIC X(12).
015200         10  FILLER                    PIC X(1)  VALUE SPACES.
015300         10  WSR-REASON                PIC X(30).
015400         10  FILLER                    PIC X(83) VALUE SPACES.
015500     05  WS-TOTAL-LINE.
015600         10  FILLER                    PIC X(20) VALUE
015700             'RUN TOTALS  EVENTS='.
015800         10  WST-EVENTS                PIC ZZZ,ZZ9.
015900         10  FILLER                    PIC X(9)  VALUE
016000             '  POSTED='.
016100         10  WST-POSTED                PIC ZZZ,ZZ9.
016200         10  FILLER                    PIC X(10) VALUE
016300             '  REJECT='.
016400         10  WST-REJECTED              PIC ZZZ,ZZ9.
016500         10  FILLER                    PIC X(14) VALUE
016600             '   TOT-DR='.
016700         10  WST-TOT-DR                PIC ZZZ,ZZZ,ZZ9.99.
016800         10  FILLER                    PIC X(9)  VALUE
016900             '  TOT-CR='.
017000         10  WST-TOT-CR                PIC ZZZ,ZZZ,ZZ9.99.
017100         10  FILLER                    PIC X(6)  VALUE SPACES.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 5000-MAIN-LINE.
017600     DISPLAY SPACES UPON CRT.
017700     MOVE 0 TO WS-RUN-TOT-DR.
017800     MOVE 0 TO WS-RUN-TOT-CR.
017900     PERFORM 5050-BUILD-COA-TABLE.
018000     OPEN INPUT  GLEVENTS-FILE.
018100     OPEN OUTPUT JOURNAL-FILE.
018200     OPEN OUTPUT REPORT-FILE.
018300     WRITE RPT-LINE FROM WS-HDR-LINE1.
018400     PERFORM 5010-READ-EVENT.
018500     PERFORM 5100-MAP-EVENT THRU 5100-MAP-EVENT-EXIT
018600         UNTIL END-OF-GLEVENTS.
018700     MOVE WS-EVENT-CTR  TO WST-EVENTS.
018800     MOVE WS-POSTED-CTR TO WST-POSTED.
018900     MOVE WS-REJECT-CTR TO WST-REJECTED.
019000     MOVE WS-RUN-TOT-DR TO WST-TOT-DR.
019100     MOVE WS-RUN-TOT-CR TO WST-TOT-CR.
019200     WRITE RPT-LINE FROM WS-TOTAL-LINE.
019300     PERFORM 9900-END-RTN.
019500
019600 5010-READ-EVENT.
019700     READ GLEVENTS-FILE AT END MOVE 'Y' TO EOF-SW.
020000
020100 5050-BUILD-COA-TABLE.
020200     MOVE 0 TO KT-COA-COUNT.
020300     PERFORM 5051-ADD-COA.
020400     MOVE 'BANK_ACCOUNT' TO KT-TBL-COA-NAME (KT-COA-COUNT).
020500     MOVE '1000'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
020600     PERFORM 5051-ADD-COA.
020700     MOVE 'ACCOUNTS_RECEIVABLE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
020800     MOVE '1100'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
020900     PERFORM 5051-ADD-COA.
021000     MOVE 'INTEREST_RECEIVABLE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
021100     MOVE '1200'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
021200     PERFORM 5051-ADD-COA.
021300     MOVE 'FORWARD_CONTRACT_ASSET'
021400         TO KT-TBL-COA-NAME (KT-COA-COUNT).
021500     MOVE '1300'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
021600     PERFORM 5051-ADD-COA.
021700     MOVE 'FX_REVALUATION_ACCOUNT'
021800         TO KT-TBL-COA-NAME (KT-COA-COUNT).
021900     MOVE '1400'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
022000     PERFORM 5051-ADD-COA.
022100     MOVE 'ACCOUNTS_PAYABLE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
022200     MOVE '2000'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
022300     PERFORM 5051-ADD-COA.
022400     MOVE 'LOAN_PAYABLE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
022500     MOVE '2100'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
022600     PERFORM 5051-ADD-COA.
022700     MOVE 'OCI_HEDGING_RESERVE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
022800     MOVE '3000'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
022900     PERFORM 5051-ADD-COA.
023000     MOVE 'INTEREST_INCOME' TO KT-TBL-COA-NAME (KT-COA-COUNT).
023100     MOVE '4000'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
023200     PERFORM 5051-ADD-COA.
023300     MOVE 'UNREALIZED_FX_PNL' TO KT-TBL-COA-NAME (KT-COA-COUNT).
023400     MOVE '4100'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
023500     PERFORM 5051-ADD-COA.
023600     MOVE 'INTEREST_EXPENSE' TO KT-TBL-COA-NAME (KT-COA-COUNT).
023700     MOVE '5000'         TO KT-TBL-COA-CODE (KT-COA-COUNT).
023800
023900 5051-ADD-COA.
024000     IF KT-COA-COUNT < 15
024100         ADD 1 TO KT-COA-COUNT.
024200
024300 5060-LOOKUP-ACCT-CODE.
024400* WSL-ACCT-NAME (OR WS-JL-ACCT-NAME FOR A GIVEN LINE) SET BY
024500* THE CALLER BEFORE THIS IS PERFORMED.  RETURNS WSL-ACCT-CODE,
024600* DEFAULTING TO 9999 WHEN THE NAME ISN'T ON THE CHART.
024700     MOVE '9999' TO WSL-ACCT-CODE.
024800     MOVE 1 TO WS-SUB.
024900     PERFORM UNTIL WS-SUB > KT-COA-COUNT
025000         IF KT-TBL-COA-NAME (WS-SUB) = WSL-ACCT-NAME
025100             MOVE KT-TBL-COA-CODE (WS-SUB) TO WSL-ACCT-CODE
025200             MOVE KT-COA-COUNT + 1 TO WS-SUB
025300         ELSE
025400             ADD 1 TO WS-SUB.
025500
025600 5100-MAP-EVENT.
025700     ADD 1 TO WS-EVENT-CTR.
025800     MOVE 1 TO WS-LINE-COUNT.
025900     MOVE 'Y' TO WS-KNOWN-EVENT-SW.
026000     MOVE 0 TO WS-JL-DEBIT (1).
026100     MOVE 0 TO WS-JL-CREDIT (1).
026200     MOVE 0 TO WS-JL-DEBIT (2).
026300     MOVE 0 TO WS-JL-CREDIT (2).
026400     MOVE 0 TO WS-JL-DEBIT (3).
026500     MOVE 0 TO WS-JL-CREDIT (3).
026600     IF KT-EVT-AMOUNT < 0
026700         COMPUTE WS-ABS-AMOUNT = 0 - KT-EVT-AMOUNT
026800     ELSE
026900         MOVE KT-EVT-AMOUNT TO WS-ABS-AMOUNT.
027000     MOVE KT-EVT-PRINCIPAL TO WS-ABS-PRINCIPAL.
027100     MOVE KT-EVT-INTEREST  TO WS-ABS-INTEREST.
027200     COMPUTE WS-PRIN-PLUS-INT =
027300         WS-ABS-PRINCIPAL + WS-ABS-INTEREST.
027400     IF KT-EVT-PAYMENT-SENT
027500         MOVE 'ACCOUNTS_PAYABLE          ' TO WS-JL-ACCT-NAME (1)
027600         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
027700         MOVE 'BANK_ACCOUNT             '  TO WS-JL-ACCT-NAME (2)
027800         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
027900         MOVE 2                           TO WS-LINE-COUNT
028000     ELSE
028100     IF KT-EVT-PAYMENT-RECEIVED
028200         MOVE 'BANK_ACCOUNT             '  TO WS-JL-ACCT-NAME (1)
028300         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
028400         MOVE 'ACCOUNTS_RECEIVABLE       ' TO WS-JL-ACCT-NAME (2)
028500         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
028600         MOVE 2                           TO WS-LINE-COUNT
028700     ELSE
028800     IF KT-EVT-FX-REVALUATION AND KT-DIR-GAIN
028900         MOVE 'FX_REVALUATION_ACCOUNT    ' TO WS-JL-ACCT-NAME (1)
029000         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
029100         MOVE 'UNREALIZED_FX_PNL         ' TO WS-JL-ACCT-NAME (2)
029200         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
029300         MOVE 2                           TO WS-LINE-COUNT
029400     ELSE
029500     IF KT-EVT-FX-REVALUATION AND KT-DIR-LOSS
029600         MOVE 'UNREALIZED_FX_PNL         ' TO WS-JL-ACCT-NAME (1)
029700         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
029800         MOVE 'FX_REVALUATION_ACCOUNT    ' TO WS-JL-ACCT-NAME (2)
029900         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
030000         MOVE 2                           TO WS-LINE-COUNT
030100     ELSE
030200     IF KT-EVT-INTEREST-ACCRUAL AND
030300           (KT-NEG-RATE-YES OR KT-EVT-AMOUNT < 0)
030400         MOVE 'INTEREST_INCOME           ' TO WS-JL-ACCT-NAME (1)
030500         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
030600         MOVE 'INTEREST_RECEIVABLE       ' TO WS-JL-ACCT-NAME (2)
030700         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
030800         MOVE 2                           TO WS-LINE-COUNT
030900     ELSE
031000     IF KT-EVT-INTEREST-ACCRUAL
031100         MOVE 'INTEREST_RECEIVABLE       ' TO WS-JL-ACCT-NAME (1)
031200         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
031300         MOVE 'INTEREST_INCOME           ' TO WS-JL-ACCT-NAME (2)
031400         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
031500         MOVE 2                           TO WS-LINE-COUNT
031600     ELSE
031700     IF KT-EVT-LOAN-DRAWDOWN
031800         MOVE 'BANK_ACCOUNT             '  TO WS-JL-ACCT-NAME (1)
031900         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
032000         MOVE 'LOAN_PAYABLE              ' TO WS-JL-ACCT-NAME (2)
032100         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
032200         MOVE 2                           TO WS-LINE-COUNT
032300     ELSE
032400     IF KT-EVT-LOAN-REPAYMENT
032500         MOVE 'LOAN_PAYABLE              ' TO WS-JL-ACCT-NAME (1)
032600         MOVE WS-ABS-PRINCIPAL            TO WS-JL-DEBIT (1)
032700         MOVE 'INTEREST_EXPENSE          ' TO WS-JL-ACCT-NAME (2)
032800         MOVE WS-ABS-INTEREST             TO WS-JL-DEBIT (2)
032900         MOVE 'BANK_ACCOUNT             '  TO WS-JL-ACCT-NAME (3)
033000         MOVE WS-PRIN-PLUS-INT            TO WS-JL-CREDIT (3)
033100         MOVE 3                           TO WS-LINE-COUNT
033200     ELSE
033300     IF KT-EVT-HEDGE-FV-CHANGE AND KT-DIR-INCREASE
033400         MOVE 'FORWARD_CONTRACT_ASSET    ' TO WS-JL-ACCT-NAME (1)
033500         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
033600         MOVE 'OCI_HEDGING_RESERVE       ' TO WS-JL-ACCT-NAME (2)
033700         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
033800         MOVE 2                           TO WS-LINE-COUNT
033900     ELSE
034000     IF KT-EVT-HEDGE-FV-CHANGE AND KT-DIR-DECREASE
034100         MOVE 'OCI_HEDGING_RESERVE       ' TO WS-JL-ACCT-NAME (1)
034200         MOVE WS-ABS-AMOUNT               TO WS-JL-DEBIT (1)
034300         MOVE 'FORWARD_CONTRACT_ASSET    ' TO WS-JL-ACCT-NAME (2)
034400         MOVE WS-ABS-AMOUNT               TO WS-JL-CREDIT (2)
034500         MOVE 2                           TO WS-LINE-COUNT
034600     ELSE
034700         MOVE 'N' TO WS-KNOWN-EVENT-SW.
034800     IF WS-KNOWN-EVENT-SW = 'N'
034900         ADD 1 TO WS-REJECT-CTR
035000         MOVE KT-EVENT-ID   TO WSR-EVENT-ID
035100         MOVE 'UNKNOWN EVENT TYPE'         TO WSR-REASON
035200         WRITE RPT-LINE FROM WS-REJECT-LINE
035300     ELSE
035400         PERFORM 5200-BALANCE-CHECK
035500         IF WS-BALANCED-SW = 'Y'
035600             PERFORM 5300-WRITE-JOURNAL
035700         ELSE
035800             ADD 1 TO WS-REJECT-CTR
035900             MOVE KT-EVENT-ID TO WSR-EVENT-ID
036000             MOVE 'UNBALANCED JOURNAL ENTRY'   TO WSR-REASON
036100             WRITE RPT-LINE FROM WS-REJECT-LINE.
036200     PERFORM 5010-READ-EVENT.
036300 5100-MAP-EVENT-EXIT.
036400     EXIT.
036500
036600 5200-BALANCE-CHECK.
036700     MOVE 0 TO WS-ENTRY-TOT-DR.
036800     MOVE 0 TO WS-ENTRY-TOT-CR.
036900     MOVE 1 TO WS-LINE-SUB.
037000     PERFORM UNTIL WS-LINE-SUB > WS-LINE-COUNT
037100         ADD WS-JL-DEBIT (WS-LINE-SUB)  TO WS-ENTRY-TOT-DR
037200         ADD WS-JL-CREDIT (WS-LINE-SUB) TO WS-ENTRY-TOT-CR
037300         ADD 1 TO WS-LINE-SUB.
037400     IF WS-ENTRY-TOT-DR = WS-ENTRY-TOT-CR
037500         MOVE 'Y' TO WS-BALANCED-SW
037600     ELSE
037700         MOVE 'N' TO WS-BALANCED-SW.
037800
037900 5300-WRITE-JOURNAL.
038000     ADD 1 TO WS-ENTRY-SEQ.
038100     ADD 1 TO WS-POSTED-CTR.
038200     MOVE 'JE' TO WS-EID-PFX.
038300     MOVE WS-ENTRY-SEQ TO WS-EID-SEQ.
038400     MOVE WS-ENTRY-ID TO WSEH-ENTRY-ID.
038500     MOVE KT-EVENT-TYPE TO WSEH-EVENT-TYPE.
038600     MOVE KT-EVENT-ID TO WSEH-EVENT-ID.
038700     WRITE RPT-LINE FROM WS-ENTRY-HDR-LINE.
038800     MOVE 1 TO WS-LINE-SUB.
038900     PERFORM UNTIL WS-LINE-SUB > WS-LINE-COUNT
039000         MOVE WS-ENTRY-ID            TO KT-JRNL-ENTRY-ID
039100         MOVE KT-EVENT-TYPE          TO KT-JRNL-EVENT-TYPE
039200         MOVE KT-EVENT-ID            TO KT-JRNL-EVENT-ID
039300         MOVE WS-JL-ACCT-NAME (WS-LINE-SUB) TO WSL-ACCT-NAME
039400         PERFORM 5060-LOOKUP-ACCT-CODE
039500         MOVE WSL-ACCT-NAME          TO KT-JRNL-ACCT-NAME
039600         MOVE WSL-ACCT-CODE          TO KT-JRNL-ACCT-CODE
039700         MOVE WS-JL-DEBIT (WS-LINE-SUB)  TO KT-JRNL-DEBIT
039800         MOVE WS-JL-CREDIT (WS-LINE-SUB) TO KT-JRNL-CREDIT
039900         MOVE KT-EVT-CURRENCY        TO KT-JRNL-CURRENCY
040000         MOVE KT-EVENT-TYPE          TO KT-JRNL-DESCRIPTION
040100         WRITE KT-R08-JRNL-REC
040200         MOVE WS-JL-DEBIT (WS-LINE-SUB)  TO WSL-DEBIT
040300         MOVE WS-JL-CREDIT (WS-LINE-SUB) TO WSL-CREDIT
040400         WRITE RPT-LINE FROM WS-LINE-LINE
040500         ADD WS-JL-DEBIT (WS-LINE-SUB)  TO WS-RUN-TOT-DR
040600         ADD WS-JL-CREDIT (WS-LINE-SUB) TO WS-RUN-TOT-CR
040700         ADD 1 TO WS-LINE-SUB.
040800
040900 9900-END-RTN.
040910     CLOSE GLEVENTS-FILE JOURNAL-FILE REPORT-FILE.
041000     STOP RUN.
