000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTSTMT100.
000300 AUTHOR.      E JARAMILLO.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  06/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTSTMT100  -  STATEMENT INGESTION DRIVER
001000*  READS THE NORMALIZED BANK-STATEMENT TRANSACTION FEED
001100*  (MT940-STYLE FIELDS, ONE ROW PER ENTRY, PRE-SORTED BY
001200*  STATEMENT ID AND ENTRY ORDER) AND
001300*    - REJECTS A RESTATEMENT OF A STATEMENT ALREADY ON FILE
001400*    - FLAGS MISSING BUSINESS DAYS SINCE THE LAST STATEMENT
001500*      RECEIVED FOR THE ACCOUNT
001600*    - POSTS EACH ENTRY TO THE ACCOUNT'S CASH POSITION, ENTRY
001700*      SIDE AND VALUE SIDE, HONORING AN OPEN PERIOD LOCK ON THE
001800*      VALUE-DATE LEG - A DEFERRED VALUE LEG IS WRITTEN TO
001810*      PENDADJ-FILE (TRN/ACCOUNT/VDATE/EDATE/AMOUNT/CCY/REASON)
001820*      SO IT CAN BE REPLAYED WHEN THE PERIOD OPENS
001900*    - PRODUCES THE OVERNIGHT INGESTION RUN REPORT
002000*-----------------------------------------------------------------
002100*  CHANGE LOG
002200*    06/14/1991 EJ   ORIGINAL - THIS PROGRAM REPLACES THE OLD
002300*                    SETMB2000 BILLING-EXTRACT BUILDER.  ACCOUNT
002400*                    AND CLIENT-SPECIFIC FIELD LOGIC IS GONE -
002500*                    CASH-POSITION UPSERT TAKES ITS PLACE.
002600*    02/11/1992 EJ   ADDED DUPLICATE-STATEMENT REJECT
002700*    09/19/1993 RWK  ADDED STATEMENT-GAP ALERT AGAINST THE
002800*                    BUSINESS-DAY CALENDAR (KTBUSCAL COPY)
002900*    08/02/1995 RWK  TRN-REF DEDUP TABLE ADDED - SOME FEEDS WERE
003000*                    RESENDING THE SAME WIRE TWICE
003100*    03/11/1998 DST  PERIOD-LOCK PENDING-ADJUSTMENT HANDLING
003200*    12/07/1998 DST  Y2K REVIEW - STMT-DATE/ENTRY-DATE/VALUE-DATE
003300*                    ALL CARRIED AS 9(8) ALREADY, NO CENTURY
003400*                    WINDOWING NEEDED IN THIS PROGRAM
003500*    01/14/1999 DST  Y2K SIGN-OFF PER MEMO TRY-99-014
003600*    07/30/2001 SHR  CASH-POSITION TABLE REWRITE REPLACES THE
003700*                    OLD APPEND-ONLY OUTPUT - RUN IS NOW
003800*                    IDEMPOTENT
003900*                    ON RESTART FOR A GIVEN POSITION DATE
004000*    05/17/2004 SHR  INGESTION RUN REPORT TOTALS LINE ADDED
004100*    01/06/2007 SHR  LOCKED-UNTIL NOW TAKEN FROM THE COMMAND LINE
004200*                    PER REQUEST TRY-07-031 (WAS A COMPILE-TIME
004300*                    CONSTANT)
004310*    03/24/2009 SHR  PENDING-PERIOD-ADJUSTMENT RECORD WAS NEVER
004320*                    WRITTEN ANYWHERE - THE LOCK ALERT SAVED ONLY
004330*                    TRN/VDATE/LOCKED-UNTIL, NOT THE DEFERRED
004340*                    AMOUNT OR CURRENCY, SO THE VALUE LEG COULD
004350*                    NEVER BE REPLAYED ONCE THE PERIOD OPENED.
004360*                    ADDED PENDADJ-FILE PER REQUEST TRY-02-068.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM
005000     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STMTTXN-FILE  ASSIGN TO STMTTXN
005500            ORGANIZATION RECORD SEQUENTIAL.
005600     SELECT ACCOUNTS-FILE ASSIGN TO ACCOUNTS
005700            ORGANIZATION RECORD SEQUENTIAL.
005800     SELECT CASHPOS-IN-FILE  ASSIGN TO CASHPOS
005900            ORGANIZATION RECORD SEQUENTIAL.
006000     SELECT CASHPOS-OUT-FILE ASSIGN TO CASHPOSW
006100            ORGANIZATION RECORD SEQUENTIAL.
006200     SELECT REPORT-FILE   ASSIGN TO INGSTRPT
006300            ORGANIZATION LINE SEQUENTIAL.
006400     SELECT AUDIT-FILE    ASSIGN TO AUDITLOG
006500            ORGANIZATION LINE SEQUENTIAL.
006510     SELECT PENDADJ-FILE  ASSIGN TO PENDADJ                       TRY02068
006520            ORGANIZATION LINE SEQUENTIAL.                         TRY02068
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  STMTTXN-FILE
007100     RECORD CONTAINS 165 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS KT-R01-STMT-REC.
007400     copy 'KTR01STM.DD.CBL'.
007500
007600 FD  ACCOUNTS-FILE
007700     RECORD CONTAINS 113 CHARACTERS
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS KT-R02-ACCT-REC.
008000     copy 'KTR02ACT.DD.CBL'.
008100
008200 FD  CASHPOS-IN-FILE
008300     RECORD CONTAINS 97 CHARACTERS
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS KT-R03-CASHPOS-REC.
008600     copy 'KTR03CSH.DD.CBL'.
008700
008800 FD  CASHPOS-OUT-FILE
008900     RECORD CONTAINS 97 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS KT-R03-CASHPOS-REC-OUT.
009200 01  KT-R03-CASHPOS-REC-OUT            PIC X(97).
009300
009400 FD  REPORT-FILE
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  RPT-LINE                         PIC X(132).
009700
009800 FD  AUDIT-FILE
009900     RECORD CONTAINS 100 CHARACTERS.
010000 01  AUDIT-LINE                       PIC X(100).
010010*
010020 FD  PENDADJ-FILE                                                 TRY02068
010030     RECORD CONTAINS 100 CHARACTERS.                              TRY02068
010040 01  PENDADJ-LINE                     PIC X(100).                 TRY02068
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  WS-COMMAND-AREA.
010500     05  WS-COMMAND-LINE               PIC X(100).
010600     05  WS-LOCKED-UNTIL-LIT           PIC X(8).                  SHR07031
010700     05  WS-LOCKED-UNTIL-N REDEFINES WS-LOCKED-UNTIL-LIT          SHR07031
010800                                       PIC 9(8).
010900     05  WS-JOB-ID                     PIC X(7).
011000     05  FILLER                        PIC X(15).
011100 01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-AREA.
011200     05  WS-CL-RAW                     PIC X(100).
011300     05  FILLER                        PIC X(30).
011400
011500 01  WS-CONTROL-BREAK.
011600     05  WS-PRIOR-STMT-ID              PIC X(12)  VALUE SPACES.
011700     05  WS-PRIOR-STMT-SEQ             PIC 9(4)   COMP-3 VALUE 0.
011800     05  WS-PRIOR-ACCOUNT              PIC X(10)  VALUE SPACES.
011900     05  WS-FIRST-REC-SW               PIC X(1)   VALUE 'Y'.
012000     05  FILLER                        PIC X(6)   VALUE SPACES.
012100
012200 01  WS-SWITCHES.
012300     05  EOF-SW                        PIC 9(1)   VALUE 0.
012400     05  WS-DUP-SW                     PIC X(1)   VALUE 'N'.
012500     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
012600     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
012700     05  FILLER                        PIC X(6)   VALUE SPACES.
012800
012900 01  WS-COUNTERS.
013000     05  REC-CTR                       PIC S9(7) COMP VALUE 0.
013100     05  IMPORT-CTR                    PIC S9(7) COMP VALUE 0.
013200     05  SKIP-CTR                      PIC S9(7) COMP VALUE 0.
013300     05  GAP-CTR                       PIC S9(7) COMP VALUE 0.
013400     05  LOCK-CTR                      PIC S9(7) COMP VALUE 0.
013500     05  STMT-CTR                      PIC S9(7) COMP VALUE 0.
013600     05  DISPLAY-COUNT                 PIC S9(5) COMP VALUE 0.
013700     05  WS-SUB                        PIC S9(5) COMP VALUE 0.
013800     05  WS-SUB2                       PIC S9(5) COMP VALUE 0.
013900     05  FILLER                        PIC X(4)   VALUE SPACES.
014000
014100 01  WS-AMOUNT-WORK.
014200     05  WS-SIGNED-AMOUNT              PIC S9(13)V99 COMP-3.
014300     05  WS-LOOKUP-DATE                PIC 9(8).
014400     05  FILLER                        PIC X(6)   VALUE SPACES.
014500
014600*---------------------------------------------------------------
014700* ACCOUNT MASTER TABLE - LOADED FROM ACCOUNTS-FILE, BINARY-
014800* SEARCHED BY ACCOUNT-ID.  KT-TBL-LAST-STMT-DT IS THIS PROGRAM'S
014900* OWN ADDITION - THE MOST RECENT STATEMENT DATE PROCESSED FOR
015000* THE ACCOUNT, USED FOR GAP DETECTION ON THE NEXT STATEMENT.
015100*---------------------------------------------------------------
015200 01  KT-ACCT-TABLE.
015300     05  KT-ACCT-ENTRY OCCURS 500 TIMES
015400                       ASCENDING KEY IS KT-TBL-ACCT-ID
015500                       INDEXED BY KT-ACCT-IDX.
015600         10  KT-TBL-ACCT-ID            PIC X(10).
015700         10  KT-TBL-ENTITY-ID          PIC X(10).
015800         10  KT-TBL-CCY                PIC X(3).
015900         10  KT-TBL-STATUS             PIC X(8).
016000         10  KT-TBL-LAST-STMT-DT       PIC 9(8)   VALUE 0.
016100         10  FILLER                    PIC X(9).
016200 77  KT-ACCT-COUNT                    PIC S9(5) COMP VALUE 0.
016300
016400*---------------------------------------------------------------
016500* CASH-POSITION TABLE - LOADED FROM THE PRIOR RUN'S CASHPOS
016600* FILE, UPDATED IN PLACE, THEN REWRITTEN WHOLE AT END-RTN.
016700*---------------------------------------------------------------
016800 01  KT-CASHPOS-TABLE.
016900     05  KT-CP-ENTRY OCCURS 2000 TIMES
017000                     INDEXED BY KT-CP-IDX.
017100         10  KT-TBL-CP-ACCOUNT         PIC X(10).
017200         10  KT-TBL-CP-DATE            PIC 9(8).
017300         10  KT-TBL-CP-CCY             PIC X(3).
017400         10  KT-TBL-CP-ENTRY-BAL       PIC S9(13)V99 COMP-3.
017500         10  KT-TBL-CP-VALUE-BAL       PIC S9(13)V99 COMP-3.
017600         10  FILLER                    PIC X(5).
017700 77  KT-CP-COUNT                      PIC S9(5) COMP VALUE 0.
017800
017900*---------------------------------------------------------------
018000* STATEMENT REGISTRY - ONE ENTRY PER STATEMENT ID/SEQ ALREADY
018100* PROCESSED, FOR DUPLICATE-STATEMENT REJECTION.
018200*---------------------------------------------------------------
018300 01  KT-REG-TABLE.
018400     05  KT-REG-ENTRY OCCURS 2000 TIMES
018500                      INDEXED BY KT-REG-IDX.
018600         10  KT-TBL-REG-STMT-ID        PIC X(12).
018700         10  KT-TBL-REG-STMT-SEQ       PIC 9(4)   COMP-3.
018800         10  FILLER                    PIC X(4).
018900 77  KT-REG-COUNT                     PIC S9(5) COMP VALUE 0.
019000
019100*---------------------------------------------------------------
019200* TRANSACTION-REFERENCE DEDUP TABLE.
019300*---------------------------------------------------------------
019400 01  KT-TRNREF-TABLE.
019500     05  KT-TRNREF-ENTRY OCCURS 5000 TIMES
019600                        INDEXED BY KT-TR-IDX.
019700         10  KT-TBL-TR-ACCOUNT         PIC X(10).
019800         10  KT-TBL-TR-REF             PIC X(16).
019900         10  FILLER                    PIC X(4).
020000 77  KT-TRNREF-COUNT                  PIC S9(5) COMP VALUE 0.
020100
020200*---------------------------------------------------------------
020300* FIELDS REQUIRED BY THE BUSINESS-DAY CALENDAR COPY MEMBER
020400* (KTBUSCAL.CBL) - SEE ITS OWN BANNER FOR THE PARAGRAPH LIST.
020500*---------------------------------------------------------------
020600 01  KT-BC-WORK-AREA.
020700     05  KT-BC-DATE                    PIC 9(8).
020800     05  KT-BC-HCCY                    PIC X(3).
020900     05  KT-BC-HYEAR                   PIC S9(4) COMP.
021000     05  KT-BC-HMMDD                   PIC S9(4) COMP.
021100     05  KT-BC-HOLIDAY-TBL OCCURS 60 TIMES
021200                                       PIC 9(8).
021300     05  KT-BC-HOL-COUNT               PIC S9(4) COMP VALUE 0.
021400     05  KT-BC-JY                      PIC S9(9) COMP.
021500     05  KT-BC-JM                      PIC S9(9) COMP.
021600     05  KT-BC-JD                      PIC S9(9) COMP.
021700     05  KT-BC-JTEMP                   PIC S9(9) COMP.
021800     05  KT-BC-JDN                     PIC S9(9) COMP.
021900     05  KT-BC-JL                      PIC S9(9) COMP.
022000     05  KT-BC-JN                      PIC S9(9) COMP.
022100     05  KT-BC-WEEKDAY-R               PIC S9(4) COMP.
022200     05  KT-BC-IS-BUSDAY-SW            PIC X(1).
022300     05  KT-BC-SUB                     PIC S9(4) COMP.
022400     05  KT-BC-ORIG-DATE               PIC 9(8).
022500     05  KT-BC-ORIG-MM                 PIC X(2).
022600     05  KT-BC-START-DT                PIC 9(8).
022700     05  KT-BC-END-DT                  PIC 9(8).
022800     05  KT-BC-COUNT                   PIC S9(7) COMP.
022900     05  KT-BC-GAP-TBL OCCURS 60 TIMES PIC 9(8).
023000     05  FILLER                       PIC X(8).
023100
023200 01  WS-DATE-PRINT.
023300     05  WS-DP-YYYY                    PIC 9(4).
023400     05  WS-DP-SLASH1                  PIC X VALUE '/'.
023500     05  WS-DP-MM                      PIC 9(2).
023600     05  WS-DP-SLASH2                  PIC X VALUE '/'.
023700     05  WS-DP-DD                      PIC 9(2).
023800 01  WS-DATE-PRINT-R REDEFINES WS-DATE-PRINT.
023900     05  WS-DP-YYYYMMDD-X              PIC X(10).
024000
024100 01  WS-REPORT-LINES.
024200     05  WS-HDR-LINE1                  PIC X(80) VALUE
024300         'KUBERA TREASURY  -  STATEMENT INGESTION RUN REPORT'.
024400     05  WS-HDR-LINE2                  PIC X(80) VALUE
024500         'STMT-ID       ACCOUNT     IMPORTED  SKIPPED'.
024600     05  WS-DETAIL-LINE.
024700         10  WSD-STMT-ID               PIC X(12).
024800         10  FILLER                    PIC X(2)  VALUE SPACES.
024900         10  WSD-ACCOUNT               PIC X(10).
025000         10  FILLER                    PIC X(2)  VALUE SPACES.
025100         10  WSD-IMPORTED              PIC ZZZ,ZZ9.
025200         10  FILLER                    PIC X(2)  VALUE SPACES.
025300         10  WSD-SKIPPED               PIC ZZZ,ZZ9.
025400         10  FILLER                    PIC X(40) VALUE SPACES.
025500     05  WS-GAP-LINE.
025600         10  FILLER                    PIC X(4)  VALUE
025700             '  **'.
025800         10  WSG-TEXT                  PIC X(40) VALUE
025900             'GAP DETECTED  ACCT='.
026000         10  WSG-ACCOUNT               PIC X(10).
026100         10  FILLER                    PIC X(8)  VALUE
026200             '  DATE='.
026300         10  WSG-DATE                  PIC X(10).
026400         10  FILLER                    PIC X(40) VALUE SPACES.
026500     05  WS-LOCK-LINE.
026600         10  FILLER                    PIC X(4)  VALUE
026700             '  **'.
026800         10  WSL-TEXT                  PIC X(40) VALUE
026900             'PERIOD LOCK   TRN='.
027000         10  WSL-TRN                   PIC X(16).
027100         10  FILLER                    PIC X(8)  VALUE
027200             '  VDATE='.
027300         10  WSL-VDATE                 PIC X(10).
027400         10  FILLER                    PIC X(8)  VALUE
027500             '  LOCKU='.
027600         10  WSL-LOCKU                 PIC X(10).
027700         10  FILLER                    PIC X(20) VALUE SPACES.
027800     05  WS-TOTAL-LINE.
027900         10  FILLER                    PIC X(20) VALUE
028000             'RUN TOTALS  IMPORT='.
028100         10  WST-IMPORT                PIC ZZZ,ZZ9.
028200         10  FILLER                    PIC X(9)  VALUE
028300             '  SKIP='.
028400         10  WST-SKIP                  PIC ZZZ,ZZ9.
028500         10  FILLER                    PIC X(8)  VALUE
028600             '  GAPS='.
028700         10  WST-GAPS                  PIC ZZZ,ZZ9.
028800         10  FILLER                    PIC X(9)  VALUE
028900             '  LOCKS='.
029000         10  WST-LOCKS                 PIC ZZZ,ZZ9.
029100         10  FILLER                    PIC X(30) VALUE SPACES.
029200
029300 01  WS-AUDIT-REC.
029400     05  WSA-EVENT                     PIC X(20).
029500     05  FILLER                        PIC X(1)  VALUE SPACES.
029600     05  WSA-STMT-ID                   PIC X(12).
029700     05  FILLER                        PIC X(1)  VALUE SPACES.
029800     05  WSA-ACCOUNT                   PIC X(10).
029900     05  FILLER                        PIC X(1)  VALUE SPACES.
030000     05  WSA-REASON                    PIC X(40).
030100     05  FILLER                        PIC X(15) VALUE SPACES.
030110*
030120 01  WS-PENDADJ-REC.                                              TRY02068
030130     05  WSP-TRN-REF                   PIC X(16).                 TRY02068
030140     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030150     05  WSP-ACCOUNT                   PIC X(10).                 TRY02068
030160     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030170     05  WSP-VALUE-DATE                PIC X(8).                  TRY02068
030180     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030190     05  WSP-ENTRY-DATE                PIC X(8).                  TRY02068
030200     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030210     05  WSP-AMOUNT                    PIC S9(13)V99              TRY02068
030220                    SIGN IS LEADING SEPARATE CHARACTER.           TRY02068
030230     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030240     05  WSP-CURRENCY                  PIC X(3).                  TRY02068
030250     05  FILLER                        PIC X(1)  VALUE SPACES.    TRY02068
030260     05  WSP-REASON                    PIC X(32).                 TRY02068
030270*
030300 PROCEDURE DIVISION.
030400*
030500 1000-MAIN-LINE.
030600     DISPLAY SPACES UPON CRT.
030700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
030800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
030900         INTO WS-LOCKED-UNTIL-LIT WS-JOB-ID.
031000     DISPLAY '* * * * B E G I N   K T S T M T 1 0 0 . C B L'
031100         UPON CRT AT 1401.
031200     DISPLAY 'LOCKED-UNTIL = ' UPON CRT AT 1501.
031300     DISPLAY WS-LOCKED-UNTIL-LIT UPON CRT AT 1516.
031400     OPEN INPUT  STMTTXN-FILE
031500                 ACCOUNTS-FILE
031600                 CASHPOS-IN-FILE.
031700     OPEN OUTPUT CASHPOS-OUT-FILE
031800                 REPORT-FILE
031900                 AUDIT-FILE
031910                 PENDADJ-FILE.                                    TRY02068
032000     PERFORM 1010-LOAD-ACCOUNTS.
032100     PERFORM 1020-LOAD-CASHPOS.
032200     WRITE RPT-LINE FROM WS-HDR-LINE1.
032300     WRITE RPT-LINE FROM WS-HDR-LINE2.
032400     PERFORM 1100-READ-STATEMENT.
032500     PERFORM 1110-PROCESS-ONE-ROW THRU 1110-PROCESS-ONE-ROW-EXIT
032600         UNTIL EOF-SW = 1.
032700     PERFORM 1800-REWRITE-CASHPOS.
032800     PERFORM 1900-INGEST-REPORT.
032900     PERFORM 9900-END-RTN.
033000
033100 1010-LOAD-ACCOUNTS.
033200     MOVE 0 TO WS-SUB.
033300     PERFORM 1011-READ-ACCOUNT.
033400     PERFORM UNTIL EOF-SW = 1
033500         ADD 1 TO WS-SUB
033600         IF WS-SUB <= 500
033700             MOVE KT-ACCOUNT-ID   TO KT-TBL-ACCT-ID (WS-SUB)
033800             MOVE KT-ENTITY-ID    TO KT-TBL-ENTITY-ID (WS-SUB)
033900             MOVE KT-CURRENCY     TO KT-TBL-CCY (WS-SUB)
034000             MOVE KT-STATUS       TO KT-TBL-STATUS (WS-SUB)
034100             MOVE 0               TO KT-TBL-LAST-STMT-DT (WS-SUB)
034200             MOVE WS-SUB          TO KT-ACCT-COUNT
034300         PERFORM 1011-READ-ACCOUNT.
034400     MOVE 0 TO EOF-SW.
034500
034600 1011-READ-ACCOUNT.
034700     READ ACCOUNTS-FILE AT END MOVE 1 TO EOF-SW.
034800
034900 1020-LOAD-CASHPOS.
035000     MOVE 0 TO WS-SUB.
035100     PERFORM 1021-READ-CASHPOS.
035200     PERFORM UNTIL EOF-SW = 1
035300         ADD 1 TO WS-SUB
035400         IF WS-SUB <= 2000
035500             MOVE KT-CP-ACCOUNT-ID   TO KT-TBL-CP-ACCOUNT (WS-SUB)
035600             MOVE KT-CP-POSITION-DATE TO KT-TBL-CP-DATE (WS-SUB)
035700             MOVE KT-CP-CURRENCY     TO KT-TBL-CP-CCY (WS-SUB)
035800             MOVE KT-CP-ENTRY-BALANCE TO
035900                                 KT-TBL-CP-ENTRY-BAL (WS-SUB)
036000             MOVE KT-CP-VALUE-BALANCE TO
036100                                 KT-TBL-CP-VALUE-BAL (WS-SUB)
036200             MOVE WS-SUB            TO KT-CP-COUNT
036300             PERFORM 1030-ROLL-LAST-STMT-DATE
036400         PERFORM 1021-READ-CASHPOS.
036500     MOVE 0 TO EOF-SW.
036600
036700 1021-READ-CASHPOS.
036800     READ CASHPOS-IN-FILE AT END MOVE 1 TO EOF-SW.
036900
037000 1030-ROLL-LAST-STMT-DATE.
037100* A CASHPOS ROW STANDS FOR A DATE ALREADY STATEMENTED FOR THE
037200* ACCOUNT - ROLL THE ACCOUNT TABLE'S LAST-STMT-DT FORWARD IF
037300* THIS ROW'S DATE IS THE HIGHEST SEEN SO FAR.
037400     MOVE 'N' TO WS-FOUND-SW.
037500     MOVE 1 TO WS-SUB2.
037600     PERFORM UNTIL WS-SUB2 > KT-ACCT-COUNT OR WS-FOUND-SW = 'Y'
037700         IF KT-TBL-ACCT-ID (WS-SUB2) = KT-CP-ACCOUNT-ID
037800             MOVE 'Y' TO WS-FOUND-SW
037900             IF KT-CP-POSITION-DATE >
038000                KT-TBL-LAST-STMT-DT (WS-SUB2)
038100                 MOVE KT-CP-POSITION-DATE TO
038200                      KT-TBL-LAST-STMT-DT (WS-SUB2)
038300         ELSE
038400             ADD 1 TO WS-SUB2.
038500
038600 1100-READ-STATEMENT.
038700     READ STMTTXN-FILE AT END MOVE 1 TO EOF-SW.
038800     IF EOF-SW = 0
038900         ADD 1 TO REC-CTR.
039000
039100 1110-PROCESS-ONE-ROW.
039200     IF WS-FIRST-REC-SW = 'Y' OR
039300        (KT-STMT-ID NOT = WS-PRIOR-STMT-ID) OR
039400        (KT-STMT-SEQ NOT = WS-PRIOR-STMT-SEQ)
039500         PERFORM 1200-NEW-STATEMENT-CHECK.
039600     MOVE KT-STMT-ID  TO WS-PRIOR-STMT-ID.
039700     MOVE KT-STMT-SEQ TO WS-PRIOR-STMT-SEQ.
039800     MOVE KT-ACCOUNT-ID TO WS-PRIOR-ACCOUNT.
039900     MOVE 'N' TO WS-FIRST-REC-SW.
040000     IF WS-DUP-SW = 'N'
040100         PERFORM 1400-IMPORT-TRN.
040200     PERFORM 1100-READ-STATEMENT.
040300 1110-PROCESS-ONE-ROW-EXIT.
040400     EXIT.
040500
040600 1200-NEW-STATEMENT-CHECK.
040700     ADD 1 TO STMT-CTR.
040800     MOVE 0 TO WSD-IMPORTED.
040900     MOVE 0 TO WSD-SKIPPED.
041000     MOVE KT-STMT-ID    TO WSD-STMT-ID.
041100     MOVE KT-ACCOUNT-ID TO WSD-ACCOUNT.
041200     PERFORM 1210-DUP-CHECK.
041300     IF WS-DUP-SW = 'N'
041400         ADD 1 TO KT-REG-COUNT
041500         IF KT-REG-COUNT <= 2000
041600             MOVE KT-STMT-ID  TO
041700                  KT-TBL-REG-STMT-ID (KT-REG-COUNT)
041800             MOVE KT-STMT-SEQ TO
041900                  KT-TBL-REG-STMT-SEQ (KT-REG-COUNT)
042000         PERFORM 1300-GAP-CHECK.
042100
042200 1210-DUP-CHECK.
042300     MOVE 'N' TO WS-DUP-SW.
042400     MOVE 1 TO WS-SUB.
042500     PERFORM UNTIL WS-SUB > KT-REG-COUNT OR WS-DUP-SW = 'Y'
042600         IF KT-TBL-REG-STMT-ID (WS-SUB) = KT-STMT-ID AND
042700            KT-TBL-REG-STMT-SEQ (WS-SUB) = KT-STMT-SEQ
042800             MOVE 'Y' TO WS-DUP-SW
042900         ELSE
043000             ADD 1 TO WS-SUB.
043100     IF WS-DUP-SW = 'Y'
043200         MOVE 'DUPLICATE_ATTEMPT' TO WSA-EVENT
043300         MOVE KT-STMT-ID          TO WSA-STMT-ID
043400         MOVE KT-ACCOUNT-ID       TO WSA-ACCOUNT
043500         MOVE 'STMT-ID/SEQ ALREADY PROCESSED' TO WSA-REASON
043600         PERFORM 1700-WRITE-AUDIT.
043700
043800 1300-GAP-CHECK.
043900* LOOK UP THE ACCOUNT'S LAST PROCESSED STATEMENT DATE AND
044000* ENUMERATE BUSINESS DAYS STRICTLY AFTER IT UP TO THE DAY
044100* BEFORE THIS STATEMENT'S OWN DATE.
044200     MOVE 'N' TO WS-FOUND-SW.
044300     MOVE 1 TO WS-SUB.
044400     PERFORM UNTIL WS-SUB > KT-ACCT-COUNT OR WS-FOUND-SW = 'Y'
044500         IF KT-TBL-ACCT-ID (WS-SUB) = KT-ACCOUNT-ID
044600             MOVE 'Y' TO WS-FOUND-SW
044700         ELSE
044800             ADD 1 TO WS-SUB.
044900     IF WS-FOUND-SW = 'N' OR
045000        KT-TBL-LAST-STMT-DT (WS-SUB) = 0
045100         GO TO 1300-GAP-CHECK-ROLL.
045200     MOVE KT-TBL-LAST-STMT-DT (WS-SUB) TO KT-BC-START-DT.
045300     COMPUTE KT-BC-END-DT = KT-STMT-DATE-N - 1.
045400     IF KT-BC-END-DT > KT-BC-START-DT
045500         MOVE KT-CURRENCY         TO KT-BC-HCCY
045600         MOVE KT-STMT-DATE-CC     TO KT-BC-HYEAR
045700         COMPUTE KT-BC-HYEAR = KT-BC-HYEAR * 100 +
045800                                KT-STMT-DATE-YY
045900         PERFORM 2200-RESET-HOLIDAYS
046000         PERFORM 2201-BUILD-HOLIDAY-TABLE
046100         PERFORM 2240-BUSDAYS-BETWEEN
046200         MOVE 1 TO WS-SUB2
046300         PERFORM UNTIL WS-SUB2 > KT-BC-COUNT OR WS-SUB2 > 60
046400             ADD 1 TO GAP-CTR
046500             MOVE KT-BC-GAP-TBL (WS-SUB2) TO KT-BC-DATE
046600             MOVE KT-BC-DATE (1:4)        TO WS-DP-YYYY
046700             MOVE KT-BC-DATE (5:2)        TO WS-DP-MM
046800             MOVE KT-BC-DATE (7:2)        TO WS-DP-DD
046900             MOVE WSD-ACCOUNT             TO WSG-ACCOUNT
047000             MOVE WS-DP-YYYYMMDD-X        TO WSG-DATE
047100             WRITE RPT-LINE FROM WS-GAP-LINE
047200             MOVE 'GAP_DETECTED'          TO WSA-EVENT
047300             MOVE KT-STMT-ID              TO WSA-STMT-ID
047400             MOVE KT-ACCOUNT-ID           TO WSA-ACCOUNT
047500             MOVE 'MISSING BUSINESS DAY STATEMENT' TO
047600                                             WSA-REASON
047700             PERFORM 1700-WRITE-AUDIT
047800             ADD 1 TO WS-SUB2.
047900 1300-GAP-CHECK-ROLL.
048000     MOVE 1 TO WS-SUB.
048100     MOVE 'N' TO WS-FOUND-SW.
048200     PERFORM UNTIL WS-SUB > KT-ACCT-COUNT OR WS-FOUND-SW = 'Y'
048300         IF KT-TBL-ACCT-ID (WS-SUB) = KT-ACCOUNT-ID
048400             MOVE 'Y' TO WS-FOUND-SW
048500             MOVE KT-STMT-DATE-N TO KT-TBL-LAST-STMT-DT (WS-SUB)
048600         ELSE
048700             ADD 1 TO WS-SUB.
048800
048900 1400-IMPORT-TRN.
049000* SKIP A TRANSACTION REFERENCE ALREADY IMPORTED FOR THE ACCOUNT.
049100     MOVE 'N' TO WS-FOUND-SW.
049200     MOVE 1 TO WS-SUB.
049300     PERFORM UNTIL WS-SUB > KT-TRNREF-COUNT OR WS-FOUND-SW = 'Y'
049400         IF KT-TBL-TR-ACCOUNT (WS-SUB) = KT-ACCOUNT-ID AND
049500            KT-TBL-TR-REF (WS-SUB) = KT-TRN-REF
049600             MOVE 'Y' TO WS-FOUND-SW
049700         ELSE
049800             ADD 1 TO WS-SUB.
049900     IF WS-FOUND-SW = 'Y'
050000         ADD 1 TO SKIP-CTR
050100         ADD 1 TO WSD-SKIPPED
050200         GO TO 1400-IMPORT-TRN-EXIT.
050300     ADD 1 TO KT-TRNREF-COUNT.
050400     IF KT-TRNREF-COUNT <= 5000
050500         MOVE KT-ACCOUNT-ID TO KT-TBL-TR-ACCOUNT (KT-TRNREF-COUNT)
050600         MOVE KT-TRN-REF    TO KT-TBL-TR-REF (KT-TRNREF-COUNT).
050700     IF KT-CD-IS-CREDIT
050800         MOVE KT-AMOUNT          TO WS-SIGNED-AMOUNT
050900     ELSE
051000         COMPUTE WS-SIGNED-AMOUNT = 0 - KT-AMOUNT.
051100     PERFORM 1500-UPSERT-CASH-POS.
051200     ADD 1 TO IMPORT-CTR.
051300     ADD 1 TO WSD-IMPORTED.
051400     IF DISPLAY-COUNT >= 1000
051500         DISPLAY REC-CTR 'ROWS READ SO FAR' UPON CRT AT 1801
051600         MOVE 0 TO DISPLAY-COUNT.
051700     ADD 1 TO DISPLAY-COUNT.
051800 1400-IMPORT-TRN-EXIT.
051900     EXIT.
052000
052100 1500-UPSERT-CASH-POS.
052200     MOVE KT-ENTRY-DATE TO WS-LOOKUP-DATE.
052300     PERFORM 1510-FIND-OR-ADD-POS.
052400     ADD WS-SIGNED-AMOUNT TO KT-TBL-CP-ENTRY-BAL (WS-SUB).
052500     MOVE KT-CURRENCY TO KT-TBL-CP-CCY (WS-SUB).
052600     PERFORM 1600-PERIOD-LOCK-TEST.
052700
052800 1510-FIND-OR-ADD-POS.
052900* CALLER SETS WS-LOOKUP-DATE (ENTRY-DATE OR VALUE-DATE) BEFORE
053000* PERFORMING THIS PARAGRAPH - RETURNS THE TABLE SUBSCRIPT IN
053100* WS-SUB, ADDING A ZERO-BALANCE ROW IF NOT ALREADY PRESENT.
053200     MOVE 'N' TO WS-FOUND-SW.
053300     MOVE 1 TO WS-SUB.
053400     PERFORM UNTIL WS-SUB > KT-CP-COUNT OR WS-FOUND-SW = 'Y'
053500         IF KT-TBL-CP-ACCOUNT (WS-SUB) = KT-ACCOUNT-ID AND
053600            KT-TBL-CP-DATE (WS-SUB) = WS-LOOKUP-DATE
053700             MOVE 'Y' TO WS-FOUND-SW
053800         ELSE
053900             ADD 1 TO WS-SUB.
054000     IF WS-FOUND-SW = 'N'
054100         ADD 1 TO KT-CP-COUNT
054200         MOVE KT-CP-COUNT TO WS-SUB
054300         IF WS-SUB <= 2000
054400             MOVE KT-ACCOUNT-ID   TO KT-TBL-CP-ACCOUNT (WS-SUB)
054500             MOVE WS-LOOKUP-DATE  TO KT-TBL-CP-DATE (WS-SUB)
054600             MOVE KT-CURRENCY     TO KT-TBL-CP-CCY (WS-SUB)
054700             MOVE 0               TO KT-TBL-CP-ENTRY-BAL (WS-SUB)
054800             MOVE 0               TO KT-TBL-CP-VALUE-BAL (WS-SUB).
054900
055000 1600-PERIOD-LOCK-TEST.
055100     IF KT-VALUE-DATE = KT-ENTRY-DATE
055200         MOVE KT-ENTRY-DATE TO WS-LOOKUP-DATE
055300         PERFORM 1510-FIND-OR-ADD-POS
055400         ADD WS-SIGNED-AMOUNT TO KT-TBL-CP-VALUE-BAL (WS-SUB)
055500         GO TO 1600-PERIOD-LOCK-TEST-EXIT.
055600     IF KT-VALUE-DATE NOT > WS-LOCKED-UNTIL-N
055700         MOVE 'pending_period_adj' TO KT-STMT-STATUS
055800         ADD 1 TO LOCK-CTR
055900         MOVE KT-VALUE-DATE (1:4)  TO WS-DP-YYYY
056000         MOVE KT-VALUE-DATE (5:2)  TO WS-DP-MM
056100         MOVE KT-VALUE-DATE (7:2)  TO WS-DP-DD
056200         MOVE KT-TRN-REF           TO WSL-TRN
056300         MOVE WS-DP-YYYYMMDD-X     TO WSL-VDATE
056400         MOVE WS-LOCKED-UNTIL-LIT  TO WSL-LOCKU
056500         WRITE RPT-LINE FROM WS-LOCK-LINE
056600         MOVE 'PERIOD_LOCK_ALERT'  TO WSA-EVENT
056700         MOVE KT-STMT-ID           TO WSA-STMT-ID
056800         MOVE KT-ACCOUNT-ID        TO WSA-ACCOUNT
056900         MOVE 'VALUE LEG DEFERRED - PERIOD LOCKED' TO
057000                                      WSA-REASON
057100         PERFORM 1700-WRITE-AUDIT
057110         MOVE KT-TRN-REF           TO WSP-TRN-REF                 TRY02068
057120         MOVE KT-ACCOUNT-ID        TO WSP-ACCOUNT                 TRY02068
057130         MOVE KT-VALUE-DATE        TO WSP-VALUE-DATE              TRY02068
057140         MOVE KT-ENTRY-DATE        TO WSP-ENTRY-DATE              TRY02068
057150         MOVE WS-SIGNED-AMOUNT     TO WSP-AMOUNT                  TRY02068
057160         MOVE KT-CURRENCY          TO WSP-CURRENCY                TRY02068
057170         MOVE 'VALUE LEG DEFERRED - PERIOD LOCKED' TO             TRY02068
057180                                      WSP-REASON                  TRY02068
057190         WRITE PENDADJ-LINE FROM WS-PENDADJ-REC                   TRY02068
057200     ELSE
057300         MOVE KT-VALUE-DATE TO WS-LOOKUP-DATE
057400         PERFORM 1510-FIND-OR-ADD-POS
057500         ADD WS-SIGNED-AMOUNT TO KT-TBL-CP-VALUE-BAL (WS-SUB).
057600 1600-PERIOD-LOCK-TEST-EXIT.
057700     EXIT.
057800
057900 1700-WRITE-AUDIT.
058000     MOVE WS-AUDIT-REC TO AUDIT-LINE.
058100     WRITE AUDIT-LINE.
058200
058300 1800-REWRITE-CASHPOS.
058400     MOVE 1 TO WS-SUB.
058500     PERFORM UNTIL WS-SUB > KT-CP-COUNT
058600         MOVE SPACES                 TO KT-R03-CASHPOS-REC
058700         MOVE KT-TBL-CP-ACCOUNT (WS-SUB) TO KT-CP-ACCOUNT-ID
058800         MOVE KT-TBL-CP-DATE (WS-SUB)    TO KT-CP-POSITION-DATE
058900         MOVE KT-TBL-CP-CCY (WS-SUB)     TO KT-CP-CURRENCY
059000         MOVE KT-TBL-CP-ENTRY-BAL (WS-SUB) TO KT-CP-ENTRY-BALANCE
059100         MOVE KT-TBL-CP-VALUE-BAL (WS-SUB) TO KT-CP-VALUE-BALANCE
059200         MOVE KT-R03-CASHPOS-REC     TO KT-R03-CASHPOS-REC-OUT
059300         WRITE KT-R03-CASHPOS-REC-OUT
059400         ADD 1 TO WS-SUB.
059500
059600 1900-INGEST-REPORT.
059700     WRITE RPT-LINE FROM WS-DETAIL-LINE.
059800     MOVE IMPORT-CTR TO WST-IMPORT.
059900     MOVE SKIP-CTR   TO WST-SKIP.
060000     MOVE GAP-CTR    TO WST-GAPS.
060100     MOVE LOCK-CTR   TO WST-LOCKS.
060200     WRITE RPT-LINE FROM WS-TOTAL-LINE.
060300
060400 9900-END-RTN.
060500     DISPLAY 'FINAL TOTALS FOR JOB ' UPON CRT AT 0915.
060600     DISPLAY WS-JOB-ID                UPON CRT AT 0937.
060700     DISPLAY IMPORT-CTR 'IMPORTED  '  UPON CRT AT 1001.
060800     DISPLAY SKIP-CTR   'SKIPPED   '  UPON CRT AT 1101.
060900     DISPLAY GAP-CTR    'GAP ALERTS'  UPON CRT AT 1201.
061000     DISPLAY LOCK-CTR   'LOCK ALERTS'  UPON CRT AT 1301.
061100     CLOSE STMTTXN-FILE
061200           ACCOUNTS-FILE
061300           CASHPOS-IN-FILE
061400           CASHPOS-OUT-FILE
061500           REPORT-FILE
061510           AUDIT-FILE                                             TRY02068
061520           PENDADJ-FILE.                                          TRY02068
061700     STOP RUN.
061800
061900*****************************************************************
062000*        BUSINESS-DAY CALENDAR - COPIED IN FOR GAP DETECTION    *
062100*****************************************************************
062200     copy 'KTBUSCAL.CBL'.
