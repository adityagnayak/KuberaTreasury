000100*****************************************************************
000200*  KTR05POL.DD.CBL
000300*  KUBERA TREASURY - PHYSICAL POOL MEMBER RECORD (R5)
000400*  PLUS THE POOL-CONFIGURATION HEADER (RATE SPREAD).  READ BY
000500*  KTPOOL200'S PHYSICAL POOL RUN.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    03/03/1997 RWK  NEW LAYOUT - TREASURY POOLING FEED
000900*    12/04/1998 DST  Y2K REVIEW - NO DATE FIELDS, N/A
001000*    09/21/2000 SHR  ADDED POOL-CONFIG GROUP (CREDIT/DEBIT RATE)
001100*-----------------------------------------------------------------
001200 01  KT-R05-POOLMBR-REC.
001300     05  KT-POOL-ID                   PIC X(8).
001400     05  KT-PM-ACCOUNT-ID             PIC X(10).
001500     05  KT-PM-CURRENCY               PIC X(3).
001600     05  KT-PM-LOCAL-BALANCE          PIC S9(13)V99 COMP-3.
001700     05  FILLER                       PIC X(20).
001800
001900 01  KT-R05-POOLCFG-REC.
002000     05  KT-PC-POOL-ID                PIC X(8).
002100     05  KT-PC-BASE-CCY               PIC X(3).
002200     05  KT-PC-CREDIT-RATE            PIC S9(3)V9(8) COMP-3.
002300     05  KT-PC-DEBIT-RATE             PIC S9(3)V9(8) COMP-3.
002400     05  FILLER                       PIC X(20).
