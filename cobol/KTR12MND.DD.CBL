000100*****************************************************************
000200*  KTR12MND.DD.CBL
000300*  KUBERA TREASURY - E-BAM MANDATE / KYC-DOCUMENT RECORD (R12)
000400*  READ BY KTEBAM800.  ONE FILE CARRIES BOTH SIGNING-AUTHORITY
000500*  MANDATES AND KYC DOCUMENT EXPIRY ROWS, DISCRIMINATED BY
000600*  KT-R12-REC-TYPE - SAME HOUSE PATTERN AS THE EVENT-TYPE
000700*  SWITCH ON KTR09EVT.DD.CBL.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*    06/07/1990 EJ   ORIGINAL "CNP-TI-REC" MULTI-GROUP 01 REUSED
001100*    12/04/1998 DST  Y2K - VALID-FROM/VALID-UNTIL/EXPIRY-DATE
001200*                    WIDENED TO 9(8), PACKED YY TRIPLETS DROPPED
001300*    05/05/1999 DST  Y2K SIGN-OFF
001400*    09/09/2003 SHR  REBUILT AS SIGNING-AUTHORITY MANDATE RECORD
001500*    01/06/2007 SHR  ADDED KEY-FPRINT (OPAQUE, NOT A CRYPTO KEY -
001600*                    SEE SECURITY ADMIN PROGRAM FOR KEY ISSUANCE)
001700*    02/19/2008 SHR  KYC-DOC ROWS FOLDED ONTO THIS SAME FIXED
001800*                    RECORD BEHIND KT-R12-REC-TYPE SO THE E-BAM
001900*                    EXPIRATION SWEEP CAN READ ONE FILE - WAS
002000*                    TWO 01-LEVELS WITH NO COMMON DISCRIMINATOR
002100*-----------------------------------------------------------------
002200 01  KT-R12-MANDATE-REC.
002300     05  KT-R12-REC-TYPE              PIC X(8).                   SHR08028
002400         88  KT-R12-IS-MANDATE           VALUE 'MANDATE'.
002500         88  KT-R12-IS-KYCDOC            VALUE 'KYCDOC'.
002600     05  KT-MANDATE-ID                PIC X(10).
002700     05  KT-MND-ACCOUNT-ID            PIC X(10).
002800     05  KT-SIGNATORY-NAME            PIC X(35).
002900     05  KT-SIGNATORY-ID               PIC X(10).
003000     05  KT-KEY-FPRINT                PIC X(64).                  SHR07006
003100     05  KT-VALID-FROM                PIC 9(8).
003200     05  KT-VALID-UNTIL               PIC 9(8).
003300     05  KT-MND-STATUS                PIC X(8).
003400         88  KT-MND-ACTIVE               VALUE 'ACTIVE'.
003500         88  KT-MND-REVOKED              VALUE 'REVOKED'.
003600     05  KT-DOC-ID                    PIC X(10).
003700     05  KT-DOC-ENTITY-ID             PIC X(10).
003800     05  KT-DOC-TYPE                  PIC X(20).
003900     05  KT-DOC-EXPIRY-DATE           PIC 9(8).
004000     05  FILLER                       PIC X(20).
