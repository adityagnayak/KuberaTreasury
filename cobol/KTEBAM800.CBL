000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KTEBAM800.
000300 AUTHOR.      S HARTWELL.
000400 INSTALLATION.  NEXUS TREASURY SYSTEMS - CASH OPERATIONS.
000500 DATE-WRITTEN.  02/19/2008.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - TREASURY OPERATIONS ONLY.
000800*****************************************************************
000900*  KTEBAM800  -  E-BAM MANDATE / KYC-DOCUMENT DRIVER
001000*  TWO JOBS IN ONE RUN, AS-OF DATE TAKEN FROM THE COMMAND LINE:
001100*    1) POST-EXPORT MANDATE GATE - EVERY PAYMENT KTPAYF600 LEFT
001200*       EXPORTED IS RE-CHECKED AGAINST THE ACCOUNT'S SIGNING
001300*       MANDATES.  NO MANDATE ROWS AT ALL, ROWS BUT NONE ACTIVE,
001400*       OR AN ACTIVE MANDATE WHOSE SIGNATORY DOES NOT MATCH THE
001500*       PAYMENT'S CHECKER PULLS THE PAYMENT BACK OUT OF EXPORTED
001600*       AND TAGS THE REASON IN KT-PAY-FREEZE-REASON.
001700*    2) EXPIRATION SWEEP - EVERY ACTIVE MANDATE AND EVERY KYC
001800*       DOCUMENT EXPIRING WITHIN 30 DAYS OF THE AS-OF DATE GETS
001900*       A DAYS-REMAINING ALERT ON THE E-BAM REPORT.
002000*  THE CHECKER'S OWN SIGNATORY KEY IS NOT CARRIED ON THE PAYMENT
002100*  RECORD, SO THE "KEY FINGERPRINT SUPPLIED AT APPROVAL" CHECK IS
002200*  READ AS CHECKER-ID MATCHING AN ACTIVE MANDATE'S SIGNATORY-ID
002300*  FOR THE DEBTOR ACCOUNT - SEE 8220-KEY-MATCH.
002400*-----------------------------------------------------------------
002500*  CHANGE LOG
002600*    02/19/2008 SHR  ORIGINAL - REPLACES THE MANUAL SIGNATURE-
002700*                    VERIFICATION STEP THE CASH DESK RAN OFF THE
002800*                    WAREHOUSE APPROVAL FORM
002900*    08/04/2009 SHR  EXPIRATION SWEEP ADDED SO KYC RENEWALS STOP
003000*                    SURFACING AS SURPRISE WIRE HOLDS (TRY-09-048)
003100*    03/02/2011 SHR  LATEST VALID-UNTIL NOW REPORTED ON THE
003200*                    EXPIRED-MANDATE LINE PER AUDIT REQUEST
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM
003900     CLASS KT-NUMERIC-CLASS IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS KT-DETAIL-TRACE-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MANDATES-FILE ASSIGN TO MANDATES
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT PAYMENTS-FILE ASSIGN TO PAYMENTS
004600            ORGANIZATION RECORD SEQUENTIAL.
004700     SELECT PAYMOUT-FILE  ASSIGN TO PAYMOUT
004800            ORGANIZATION RECORD SEQUENTIAL.
004900     SELECT REPORT-FILE   ASSIGN TO EBAMRPT
005000            ORGANIZATION LINE SEQUENTIAL.
005100     SELECT AUDIT-FILE    ASSIGN TO AUDITLOG
005200            ORGANIZATION LINE SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  MANDATES-FILE
005800     RECORD CONTAINS 229 CHARACTERS
005900     LABEL RECORDS ARE STANDARD
006000     DATA RECORD IS KT-R12-MANDATE-REC.
006100     copy 'KTR12MND.DD.CBL'.
006200
006300 FD  PAYMENTS-FILE
006400     RECORD CONTAINS 319 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS KT-R10-PAYMENT-REC.
006700     copy 'KTR10PAY.DD.CBL'.
006800
006900 FD  PAYMOUT-FILE
007000     RECORD CONTAINS 319 CHARACTERS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS KT-R10-PAYMENT-REC-OUT.
007300 01  KT-R10-PAYMENT-REC-OUT            PIC X(319).
007400 01  KT-R10-PAYMENT-REC-OUT-ALT
007500            REDEFINES KT-R10-PAYMENT-REC-OUT
007600                                       PIC X(319).
007700
007800 FD  REPORT-FILE
007900     RECORD CONTAINS 132 CHARACTERS.
008000 01  RPT-LINE                         PIC X(132).
008100
008200 FD  AUDIT-FILE
008300     RECORD CONTAINS 100 CHARACTERS.
008400 01  AUDIT-LINE                       PIC X(100).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-COMMAND-AREA.
008900     05  WS-COMMAND-LINE               PIC X(100).
009000     05  WS-AS-OF-LIT                  PIC X(8).
009100     05  WS-AS-OF-N REDEFINES WS-AS-OF-LIT
009200                                       PIC 9(8).
009300     05  FILLER                        PIC X(4).
009400 01  WS-COMMAND-AREA-R REDEFINES WS-COMMAND-AREA.
009500     05  WS-CL-RAW                     PIC X(112).
009600
009700 01  WS-SWITCHES.
009800     05  EOF-SW                        PIC 9(1)   VALUE 0.
009900         88  END-OF-PAYMENTS              VALUE 1.
010000     05  WS-FOUND-SW                   PIC X(1)   VALUE 'N'.
010100     05  WS-ACTIVE-SW                   PIC X(1)   VALUE 'N'.
010200     05  KT-DETAIL-TRACE-SW            PIC X(1)   VALUE 'N'.
010300     05  FILLER                        PIC X(6)   VALUE SPACES.
010400
010500 01  WS-COUNTERS.
010600     05  WS-SUB                        PIC S9(5) COMP VALUE 0.
010700     05  WS-SUB2                       PIC S9(5) COMP VALUE 0.
010800     05  WS-PAY-CTR                    PIC S9(7) COMP VALUE 0.
010900     05  WS-OK-CTR                     PIC S9(7) COMP VALUE 0.
011000     05  WS-NOMND-CTR                  PIC S9(7) COMP VALUE 0.
011100     05  WS-EXPMND-CTR                 PIC S9(7) COMP VALUE 0.
011200     05  WS-KEYMIS-CTR                 PIC S9(7) COMP VALUE 0.
011300     05  WS-SWEEP-CTR                  PIC S9(7) COMP VALUE 0.
011400     05  FILLER                        PIC X(4)   VALUE SPACES.
011500
011600*---------------------------------------------------------------
011700* MANDATE TABLE - ACTIVE AND REVOKED ROWS BOTH KEPT SO THE
011800* "ROWS EXIST BUT NONE ACTIVE" CASE CAN BE TOLD FROM "NO ROWS".
011900*---------------------------------------------------------------
012000 01  KT-MANDATE-TABLE.
012100     05  KT-MND-ENTRY OCCURS 300 TIMES
012200                      INDEXED BY KT-MND-IDX.
012300         10  KT-TBL-MND-ID             PIC X(10).
012400         10  KT-TBL-MND-ACCOUNT        PIC X(10).
012500         10  KT-TBL-MND-SIGNATORY      PIC X(10).
012600         10  KT-TBL-MND-FPRINT         PIC X(64).
012700         10  KT-TBL-MND-VALID-FROM     PIC 9(8).
012800         10  KT-TBL-MND-VALID-UNTIL    PIC 9(8).
012900         10  KT-TBL-MND-STATUS         PIC X(8).
013000             88  KT-TBL-MND-IS-ACTIVE     VALUE 'ACTIVE'.
013100         10  FILLER                    PIC X(4).
013200 77  KT-MND-COUNT                     PIC S9(5) COMP VALUE 0.
013300
013400*---------------------------------------------------------------
013500* KYC DOCUMENT TABLE.
013600*---------------------------------------------------------------
013700 01  KT-KYCDOC-TABLE.
013800     05  KT-KYC-ENTRY OCCURS 300 TIMES
013900                      INDEXED BY KT-KYC-IDX.
014000         10  KT-TBL-KYC-DOC-ID         PIC X(10).
014100         10  KT-TBL-KYC-ENTITY         PIC X(10).
014200         10  KT-TBL-KYC-TYPE           PIC X(20).
014300         10  KT-TBL-KYC-EXPIRY         PIC 9(8).
014400         10  FILLER                    PIC X(4).
014500 77  KT-KYC-COUNT                     PIC S9(5) COMP VALUE 0.
014600
014700 01  WS-RESOLVE-WORK.
014800     05  WS-RES-ACCOUNT                PIC X(10).
014900     05  WS-RES-CHECKER                PIC X(10).
015000     05  WS-RES-ROWS-SW                PIC X(1)   VALUE 'N'.
015100     05  WS-RES-ACTIVE-SW              PIC X(1)   VALUE 'N'.
015200     05  WS-RES-MATCH-SW               PIC X(1)   VALUE 'N'.
015300     05  WS-RES-LATEST-UNTIL           PIC 9(8)   VALUE 0.        SHR11019
015400     05  WS-RES-CODE                   PIC X(20).
015500         88  WS-RES-OK                    VALUE 'OK'.
015600         88  WS-RES-NO-MANDATE            VALUE 'NO-MANDATE'.
015700         88  WS-RES-EXPIRED               VALUE 'EXPIRED-MANDATE'.
015800         88  WS-RES-KEY-MISMATCH          VALUE 'KEY-MISMATCH'.
015810     05  WS-RES-WINDOW-SW              PIC X(1)   VALUE 'Y'.      TRY02091
015820     05  WS-RES-TODAY-JDN              PIC S9(9) COMP.            TRY02091
015830     05  WS-RES-FROM-JDN               PIC S9(9) COMP.            TRY02091
015840     05  WS-RES-UNTIL-JDN              PIC S9(9) COMP.            TRY02091
015900     05  FILLER                        PIC X(8).
016000
016100 01  WS-SWEEP-WORK.
016200     05  WS-SWP-EXPIRY                 PIC 9(8).
016300     05  WS-SWP-TODAY-JDN               PIC S9(9) COMP.
016400     05  WS-SWP-EXP-JDN                 PIC S9(9) COMP.
016500     05  WS-SWP-DAYS-REMAIN             PIC S9(5) COMP.
016600     05  WS-SWP-ID                      PIC X(10).
016700     05  WS-SWP-WHAT                    PIC X(8).
016800     05  FILLER                        PIC X(8).
016900
017000 01  KT-BC-WORK-AREA.
017100     05  KT-BC-DATE                    PIC 9(8).
017200     05  KT-BC-HCCY                    PIC X(3).
017300     05  KT-BC-HYEAR                   PIC S9(4) COMP.
017400     05  KT-BC-HMMDD                   PIC S9(4) COMP.
017500     05  KT-BC-HOLIDAY-TBL OCCURS 60 TIMES
017600                                       PIC 9(8).
017700     05  KT-BC-HOL-COUNT               PIC S9(4) COMP VALUE 0.
017800     05  KT-BC-JY                      PIC S9(9) COMP.
017900     05  KT-BC-JM                      PIC S9(9) COMP.
018000     05  KT-BC-JD                      PIC S9(9) COMP.
018100     05  KT-BC-JTEMP                   PIC S9(9) COMP.
018200     05  KT-BC-JDN                     PIC S9(9) COMP.
018300     05  KT-BC-JL                      PIC S9(9) COMP.
018400     05  KT-BC-JN                      PIC S9(9) COMP.
018500     05  KT-BC-WEEKDAY-R               PIC S9(4) COMP.
018600     05  KT-BC-IS-BUSDAY-SW            PIC X(1).
018700     05  KT-BC-SUB                     PIC S9(4) COMP.
018800     05  KT-BC-ORIG-DATE               PIC 9(8).
018900     05  KT-BC-ORIG-MM                 PIC X(2).
019000     05  KT-BC-START-DT                PIC 9(8).
019100     05  KT-BC-END-DT                  PIC 9(8).
019200     05  KT-BC-COUNT                   PIC S9(7) COMP.
019300     05  KT-BC-GAP-TBL OCCURS 60 TIMES PIC 9(8).
019400     05  FILLER                       PIC X(8).
019500
019600 01  WS-REPORT-LINES.
019700     05  WS-HDR-LINE1                  PIC X(80)  VALUE
019800         'KTEBAM800 - E-BAM MANDATE / KYC SWEEP'.
019900     05  WS-GATE-LINE.
020000         10  FILLER                    PIC X(4).
020100         10  WSG-PAYMENT                PIC X(12).
020200         10  FILLER                    PIC X(2).
020300         10  WSG-CODE                   PIC X(20).
020400         10  FILLER                    PIC X(2).
020500         10  WSG-LATEST-UNTIL           PIC 9(8).
020600         10  FILLER                    PIC X(84).
020700     05  WS-SWEEP-LINE.
020800         10  FILLER                    PIC X(4).
020900         10  WSS-WHAT                   PIC X(8).
021000         10  FILLER                    PIC X(2).
021100         10  WSS-ID                     PIC X(10).
021200         10  FILLER                    PIC X(2).
021300         10  WSS-EXPIRY                 PIC 9(8).
021400         10  FILLER                    PIC X(2).
021500         10  WSS-DAYS                   PIC ---9.
021600         10  FILLER                    PIC X(92).
021700     05  WS-TOTAL-LINE.
021800         10  FILLER                    PIC X(8)  VALUE
021900             'TOTALS: '.
022000         10  FILLER                    PIC X(5)  VALUE
022100             'CHKD='.
022200         10  WST-PAY                    PIC ZZZ,ZZ9.
022300         10  FILLER                    PIC X(4)  VALUE
022400             ' OK='.
022500         10  WST-OK                     PIC ZZZ,ZZ9.
022600         10  FILLER                    PIC X(7)  VALUE
022700             ' NOMND='.
022800         10  WST-NOMND                  PIC ZZZ,ZZ9.
022900         10  FILLER                    PIC X(8)  VALUE
023000             ' EXPMND='.
023100         10  WST-EXPMND                 PIC ZZZ,ZZ9.
023200         10  FILLER                    PIC X(8)  VALUE
023300             ' KEYMIS='.
023400         10  WST-KEYMIS                 PIC ZZZ,ZZ9.
023500         10  FILLER                    PIC X(7)  VALUE
023600             ' SWEEP='.
023700         10  WST-SWEEP                  PIC ZZZ,ZZ9.
023800         10  FILLER                    PIC X(43).
023900
024000 01  WS-AUDIT-REC.
024100     05  WSA-EVENT                     PIC X(24).
024200     05  FILLER                        PIC X(1)  VALUE SPACES.
024300     05  WSA-ID                        PIC X(12).
024400     05  FILLER                        PIC X(1)  VALUE SPACES.
024500     05  WSA-ACCOUNT                   PIC X(10).
024600     05  FILLER                        PIC X(1)  VALUE SPACES.
024700     05  WSA-REASON                    PIC X(40).
024800     05  FILLER                        PIC X(11) VALUE SPACES.
024900*
025000 PROCEDURE DIVISION.
025100*
025200 8000-MAIN-LINE.
025300     DISPLAY SPACES UPON CRT.
025400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
025500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
025600         INTO WS-AS-OF-LIT.
025700     DISPLAY '* * * * B E G I N   K T E B A M 8 0 0 . C B L'
025800         UPON CRT AT 1401.
025900     OPEN INPUT  MANDATES-FILE.
026000     OPEN OUTPUT REPORT-FILE
026100                 AUDIT-FILE.
026200     WRITE RPT-LINE FROM WS-HDR-LINE1.
026300     PERFORM 8010-LOAD-MANDATES.
026400     CLOSE MANDATES-FILE.
026500     OPEN INPUT  PAYMENTS-FILE.
026600     OPEN OUTPUT PAYMOUT-FILE.
026700     PERFORM 8100-READ-PAYMENT.
026800     PERFORM 8110-PROCESS-PAYMENT THRU 8110-PROCESS-PAYMENT-EXIT
026900         UNTIL END-OF-PAYMENTS.
027000     CLOSE PAYMENTS-FILE
027100           PAYMOUT-FILE.
027200     PERFORM 8200-SWEEP-MANDATES.
027300     PERFORM 8210-SWEEP-KYCDOCS.
027400     MOVE WS-PAY-CTR    TO WST-PAY.
027500     MOVE WS-OK-CTR     TO WST-OK.
027600     MOVE WS-NOMND-CTR  TO WST-NOMND.
027700     MOVE WS-EXPMND-CTR TO WST-EXPMND.
027800     MOVE WS-KEYMIS-CTR TO WST-KEYMIS.
027900     MOVE WS-SWEEP-CTR  TO WST-SWEEP.
028000     WRITE RPT-LINE FROM WS-TOTAL-LINE.
028100     PERFORM 9900-END-RTN.
028400
028500 8010-LOAD-MANDATES.
028600* SPLITS THE COMBINED FILE ON KT-R12-REC-TYPE INTO THE TWO
028700* TABLES - SEE KTR12MND.DD.CBL FOR WHY ONE FILE CARRIES BOTH.
028800     PERFORM 8011-READ-MANDATE.
028900     PERFORM UNTIL EOF-SW = 1
029000         PERFORM 8014-DISPATCH-MANDATE-REC
029100         PERFORM 8011-READ-MANDATE.
029200     MOVE 0 TO EOF-SW.
029800
029900 8011-READ-MANDATE.
030000     READ MANDATES-FILE
030100         AT END MOVE 1 TO EOF-SW.
030200
030300 8012-ADD-MANDATE.
030400     IF KT-MND-COUNT < 300
030500         ADD 1 TO KT-MND-COUNT
030600         MOVE KT-MANDATE-ID    TO KT-TBL-MND-ID (KT-MND-COUNT)
030700         MOVE KT-MND-ACCOUNT-ID
030800                            TO KT-TBL-MND-ACCOUNT (KT-MND-COUNT)
030900         MOVE KT-SIGNATORY-ID  TO
031000                            KT-TBL-MND-SIGNATORY (KT-MND-COUNT)
031100         MOVE KT-KEY-FPRINT    TO
031200                            KT-TBL-MND-FPRINT (KT-MND-COUNT)
031300         MOVE KT-VALID-FROM    TO
031400                            KT-TBL-MND-VALID-FROM (KT-MND-COUNT)
031500         MOVE KT-VALID-UNTIL   TO
031600                            KT-TBL-MND-VALID-UNTIL (KT-MND-COUNT)
031700         MOVE KT-MND-STATUS    TO
031800                               KT-TBL-MND-STATUS (KT-MND-COUNT).
031900
032000 8013-ADD-KYCDOC.
032100     IF KT-KYC-COUNT < 300
032200         ADD 1 TO KT-KYC-COUNT
032300         MOVE KT-DOC-ID          TO
032400                               KT-TBL-KYC-DOC-ID (KT-KYC-COUNT)
032500         MOVE KT-DOC-ENTITY-ID   TO
032600                               KT-TBL-KYC-ENTITY (KT-KYC-COUNT)
032700         MOVE KT-DOC-TYPE        TO
032800                               KT-TBL-KYC-TYPE (KT-KYC-COUNT)
032900         MOVE KT-DOC-EXPIRY-DATE TO
033000                               KT-TBL-KYC-EXPIRY (KT-KYC-COUNT).
033050
033060 8014-DISPATCH-MANDATE-REC.
033070* KT-R12-REC-TYPE IS MUTUALLY EXCLUSIVE - AT MOST ONE OF THESE
033080* FIRES PER RECORD READ.
033090     IF KT-R12-IS-MANDATE
033091         PERFORM 8012-ADD-MANDATE.
033092     IF KT-R12-IS-KYCDOC
033093         PERFORM 8013-ADD-KYCDOC.
033100
033200 8100-READ-PAYMENT.
033300     READ PAYMENTS-FILE
033400         AT END MOVE 1 TO EOF-SW.
033500
033600 8110-PROCESS-PAYMENT.
033700     IF NOT KT-ST-EXPORTED
033800         GO TO 8190-COPY-PAYMENT.
033900     ADD 1 TO WS-PAY-CTR.
034000*
034100     MOVE KT-DEBTOR-ACCT TO WS-RES-ACCOUNT.
034200     MOVE KT-CHECKER-ID  TO WS-RES-CHECKER.
034300     PERFORM 8220-RESOLVE-MANDATE THRU 8220-RESOLVE-MANDATE-EXIT.
034400     MOVE WS-RES-CODE TO WSG-CODE.
034500     MOVE KT-PAYMENT-ID TO WSG-PAYMENT.
034600     MOVE WS-RES-LATEST-UNTIL TO WSG-LATEST-UNTIL.                SHR11019
034610     IF WS-RES-OK
034620         ADD 1 TO WS-OK-CTR
034630         GO TO 8190-COPY-PAYMENT.
034640     WRITE RPT-LINE FROM WS-GATE-LINE.
034650     MOVE KT-PAYMENT-ID TO WSA-ID.
034660     MOVE KT-DEBTOR-ACCT TO WSA-ACCOUNT.
034670     IF WS-RES-NO-MANDATE
034680         ADD 1 TO WS-NOMND-CTR
034690         MOVE 'NO_MANDATE_BLOCKED' TO WSA-EVENT
034700         MOVE 'NO SIGNING MANDATE ON FILE' TO WSA-REASON
034710         MOVE 'NO-MANDATE' TO KT-PAY-FREEZE-REASON
034720         MOVE 'FAILED_VALIDATION' TO KT-STATUS
034730         GO TO 8115-WRITE-GATE-AUDIT.
034740     IF WS-RES-EXPIRED
034750         ADD 1 TO WS-EXPMND-CTR
034760         MOVE 'EXPIRED_MANDATE_BLOCKED' TO WSA-EVENT
034770         MOVE 'ALL MANDATES ON FILE HAVE EXPIRED' TO
034780                                             WSA-REASON
034790         MOVE 'EXPIRED-MANDATE' TO KT-PAY-FREEZE-REASON
034800         MOVE 'FAILED_VALIDATION' TO KT-STATUS
034810         GO TO 8115-WRITE-GATE-AUDIT.
034820     ADD 1 TO WS-KEYMIS-CTR.
034830     MOVE 'KEY_MISMATCH_BLOCKED' TO WSA-EVENT.
034840     MOVE 'CHECKER NOT AN ACTIVE SIGNATORY' TO
034850                                         WSA-REASON.
034860     MOVE 'KEY-MISMATCH' TO KT-PAY-FREEZE-REASON.
034870     MOVE 'FAILED_VALIDATION' TO KT-STATUS.
034880 8115-WRITE-GATE-AUDIT.
034890     PERFORM 8900-WRITE-AUDIT.
037600 8190-COPY-PAYMENT.
037700     MOVE KT-R10-PAYMENT-REC TO KT-R10-PAYMENT-REC-OUT.
037800     WRITE KT-R10-PAYMENT-REC-OUT.
037900     PERFORM 8100-READ-PAYMENT.
038000 8110-PROCESS-PAYMENT-EXIT.
038100     EXIT.
038200
038300 8200-SWEEP-MANDATES.
038400     MOVE 1 TO WS-SUB.
038500     PERFORM UNTIL WS-SUB > KT-MND-COUNT
038510         PERFORM 8231-SWEEP-ONE-MANDATE
038520             THRU 8231-SWEEP-ONE-MANDATE-EXIT
039200         ADD 1 TO WS-SUB.
039210
039220 8231-SWEEP-ONE-MANDATE.
039230     IF NOT KT-TBL-MND-IS-ACTIVE (WS-SUB)
039240         GO TO 8231-SWEEP-ONE-MANDATE-EXIT.
039250     MOVE KT-TBL-MND-VALID-UNTIL (WS-SUB) TO WS-SWP-EXPIRY.
039260     MOVE KT-TBL-MND-ID (WS-SUB)           TO WS-SWP-ID.
039270     MOVE 'MANDATE'                         TO WS-SWP-WHAT.
039280     PERFORM 8230-SWEEP-ONE-EXPIRY.
039290 8231-SWEEP-ONE-MANDATE-EXIT.
039300     EXIT.
039350
039400 8210-SWEEP-KYCDOCS.
039500     MOVE 1 TO WS-SUB.
039600     PERFORM UNTIL WS-SUB > KT-KYC-COUNT
039700         MOVE KT-TBL-KYC-EXPIRY (WS-SUB) TO WS-SWP-EXPIRY
039800         MOVE KT-TBL-KYC-DOC-ID (WS-SUB) TO WS-SWP-ID
039900         MOVE 'KYCDOC'                    TO WS-SWP-WHAT
040000         PERFORM 8230-SWEEP-ONE-EXPIRY
040100         ADD 1 TO WS-SUB.
040200
040300 8230-SWEEP-ONE-EXPIRY.                                           SHR09048
040400     MOVE WS-AS-OF-N TO KT-BC-DATE.
040500     MOVE KT-BC-DATE (1:4) TO KT-BC-JY.
040600     MOVE KT-BC-DATE (5:2) TO KT-BC-JM.
040700     MOVE KT-BC-DATE (7:2) TO KT-BC-JD.
040800     PERFORM 2203-JDN-OF.
040900     MOVE KT-BC-JDN TO WS-SWP-TODAY-JDN.
041000     MOVE WS-SWP-EXPIRY TO KT-BC-DATE.
041100     MOVE KT-BC-DATE (1:4) TO KT-BC-JY.
041200     MOVE KT-BC-DATE (5:2) TO KT-BC-JM.
041300     MOVE KT-BC-DATE (7:2) TO KT-BC-JD.
041400     PERFORM 2203-JDN-OF.
041500     MOVE KT-BC-JDN TO WS-SWP-EXP-JDN.
041600     COMPUTE WS-SWP-DAYS-REMAIN =
041700         WS-SWP-EXP-JDN - WS-SWP-TODAY-JDN.
041800     IF WS-SWP-DAYS-REMAIN >= 0 AND WS-SWP-DAYS-REMAIN <= 30
041900         ADD 1 TO WS-SWEEP-CTR
042000         MOVE WS-SWP-WHAT     TO WSS-WHAT
042100         MOVE WS-SWP-ID       TO WSS-ID
042200         MOVE WS-SWP-EXPIRY   TO WSS-EXPIRY
042300         MOVE WS-SWP-DAYS-REMAIN TO WSS-DAYS
042400         WRITE RPT-LINE FROM WS-SWEEP-LINE
042500         MOVE 'EXPIRY_ALERT' TO WSA-EVENT
042600         MOVE WS-SWP-ID       TO WSA-ID
042700         MOVE SPACES          TO WSA-ACCOUNT
042800         MOVE 'EXPIRES WITHIN 30 DAYS OF AS-OF DATE' TO
042900                                                 WSA-REASON
043000         PERFORM 8900-WRITE-AUDIT.
043100
043200*---------------------------------------------------------------
043300* 8220-RESOLVE-MANDATE - ACTIVE-MANDATE RESOLUTION FOR
043400* WS-RES-ACCOUNT.  RESULT CODE IN WS-RES-CODE, LATEST
043500* VALID-UNTIL SEEN ACROSS ALL ROWS FOR THE ACCOUNT IN
043600* WS-RES-LATEST-UNTIL.  8221-KEY-MATCH IS THE "SUPPLIED KEY
043700* FINGERPRINT" TEST - SEE THE FILE BANNER.
043800*---------------------------------------------------------------
043900 8220-RESOLVE-MANDATE.
044000     MOVE 'N' TO WS-RES-ROWS-SW.
044100     MOVE 'N' TO WS-RES-ACTIVE-SW.
044200     MOVE 'N' TO WS-RES-MATCH-SW.
044300     MOVE 0   TO WS-RES-LATEST-UNTIL.
044400     MOVE 1   TO WS-SUB.
044500     PERFORM UNTIL WS-SUB > KT-MND-COUNT
044510         PERFORM 8222-RESOLVE-ONE-MANDATE-ROW
044520             THRU 8222-RESOLVE-ONE-MANDATE-ROW-EXIT
045700         ADD 1 TO WS-SUB.
045800     IF WS-RES-ROWS-SW = 'N'
045900         MOVE 'NO-MANDATE' TO WS-RES-CODE
046000     ELSE
046100         IF WS-RES-ACTIVE-SW = 'N'
046200             MOVE 'EXPIRED-MANDATE' TO WS-RES-CODE
046300         ELSE
046400             IF WS-RES-MATCH-SW = 'N'
046500                 MOVE 'KEY-MISMATCH' TO WS-RES-CODE
046600             ELSE
046700                 MOVE 'OK' TO WS-RES-CODE.
046800 8220-RESOLVE-MANDATE-EXIT.
046900     EXIT.
046950
046960 8222-RESOLVE-ONE-MANDATE-ROW.
046970     IF KT-TBL-MND-ACCOUNT (WS-SUB) NOT = WS-RES-ACCOUNT
046980         GO TO 8222-RESOLVE-ONE-MANDATE-ROW-EXIT.
046990     MOVE 'Y' TO WS-RES-ROWS-SW.
047000     IF KT-TBL-MND-VALID-UNTIL (WS-SUB) > WS-RES-LATEST-UNTIL
047010         MOVE KT-TBL-MND-VALID-UNTIL (WS-SUB) TO
047020                                     WS-RES-LATEST-UNTIL.
047030     IF NOT KT-TBL-MND-IS-ACTIVE (WS-SUB)
047040         GO TO 8222-RESOLVE-ONE-MANDATE-ROW-EXIT.
047041     PERFORM 8223-MANDATE-DATE-IN-WINDOW.                         TRY02091
047042     IF WS-RES-WINDOW-SW = 'N'                                    TRY02091
047043         GO TO 8222-RESOLVE-ONE-MANDATE-ROW-EXIT.                 TRY02091
047050     MOVE 'Y' TO WS-RES-ACTIVE-SW.
047060     PERFORM 8221-KEY-MATCH.
047070 8222-RESOLVE-ONE-MANDATE-ROW-EXIT.
047080     EXIT.
047090
047091*-----------------------------------------------------------------TRY02091
047092* 8223-MANDATE-DATE-IN-WINDOW - STATUS='ACTIVE' ON ITS OWN IS NOT TRY02091
047093* ENOUGH.  A ROW LEFT ACTIVE PAST ITS VALID-UNTIL MUST STILL FALL TRY02091
047094* THROUGH TO EXPIRED-MANDATE, SO WE JDN-COMPARE THE AS-OF DATE    TRY02091
047095* AGAINST VALID-FROM/VALID-UNTIL USING THE SAME KTBUSCAL HELPER   TRY02091
047096* 8230-SWEEP-ONE-EXPIRY USES.  RESULT IN WS-RES-WINDOW-SW.        TRY02091
047097*-----------------------------------------------------------------TRY02091
047098 8223-MANDATE-DATE-IN-WINDOW.                                     TRY02091
047099     MOVE 'Y' TO WS-RES-WINDOW-SW.
047100     MOVE WS-AS-OF-N TO KT-BC-DATE.
047101     MOVE KT-BC-DATE (1:4) TO KT-BC-JY.
047102     MOVE KT-BC-DATE (5:2) TO KT-BC-JM.
047103     MOVE KT-BC-DATE (7:2) TO KT-BC-JD.
047104     PERFORM 2203-JDN-OF.
047105     MOVE KT-BC-JDN TO WS-RES-TODAY-JDN.
047106     MOVE KT-TBL-MND-VALID-FROM (WS-SUB) TO KT-BC-DATE.
047107     MOVE KT-BC-DATE (1:4) TO KT-BC-JY.
047108     MOVE KT-BC-DATE (5:2) TO KT-BC-JM.
047109     MOVE KT-BC-DATE (7:2) TO KT-BC-JD.
047110     PERFORM 2203-JDN-OF.
047111     MOVE KT-BC-JDN TO WS-RES-FROM-JDN.
047112     MOVE KT-TBL-MND-VALID-UNTIL (WS-SUB) TO KT-BC-DATE.
047113     MOVE KT-BC-DATE (1:4) TO KT-BC-JY.
047114     MOVE KT-BC-DATE (5:2) TO KT-BC-JM.
047115     MOVE KT-BC-DATE (7:2) TO KT-BC-JD.
047116     PERFORM 2203-JDN-OF.
047117     MOVE KT-BC-JDN TO WS-RES-UNTIL-JDN.
047118     IF WS-RES-TODAY-JDN < WS-RES-FROM-JDN OR
047119        WS-RES-TODAY-JDN > WS-RES-UNTIL-JDN
047120         MOVE 'N' TO WS-RES-WINDOW-SW.
047121
047200 8221-KEY-MATCH.                                                  SHR09048
047300     IF KT-TBL-MND-SIGNATORY (WS-SUB) = WS-RES-CHECKER
047400         MOVE 'Y' TO WS-RES-MATCH-SW.
047410
047500 8900-WRITE-AUDIT.
047600     MOVE WS-AUDIT-REC TO AUDIT-LINE.
047700     WRITE AUDIT-LINE.
047800*
047900     copy 'KTBUSCAL.CBL'.
048000*
048100 9900-END-RTN.
048110     CLOSE REPORT-FILE
048120           AUDIT-FILE.
048200     STOP RUN.
