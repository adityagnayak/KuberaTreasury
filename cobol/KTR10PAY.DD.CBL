000100*****************************************************************
000200*  KTR10PAY.DD.CBL
000300*  KUBERA TREASURY - PAYMENT INSTRUCTION RECORD (R10)
000400*  IN/OUT.  THE BIGGEST RECORD IN THE SUITE - CARRIES THE FULL
000500*  MAKER/CHECKER + SANCTIONS + EXPORT LIFE OF ONE PAYMENT.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    01/22/1993 EJ   ORIGINAL "COBOL-LAYOUT" EXTRACT REUSED
000900*    12/04/1998 DST  Y2K - EXEC-DATE KEPT X(10) "YYYY-MM-DD" -
001000*                    ALREADY 4-DIGIT YEAR, NO CHANGE NEEDED
001100*    06/02/2001 SHR  REBUILT AS PAYMENT FACTORY INSTRUCTION
001200*    09/14/2003 SHR  ADDED STATUS 88-LEVELS FOR STATE MACHINE
001300*    02/27/2006 SHR  ADDED KT-PAY-FREEZE-REASON FOR FX HOLDS
001310*    05/11/2010 SHR  RECASED TO UPPERCASE - FIELD NAMES HAD BEEN  SHR05099
001320*                    KEYED IN LOWERCASE FROM THE ORIGINAL EXTRACT SHR05099
001330*                    TAPE LAYOUT, OUT OF LINE WITH EVERY OTHER R- SHR05099
001340*                    SERIES COPYBOOK IN THE SUITE                 SHR05099
001400*-----------------------------------------------------------------
001500 01  KT-R10-PAYMENT-REC.
001600     05  KT-PAYMENT-ID                PIC X(12).
001700     05  KT-MAKER-ID                   PIC X(10).
001800     05  KT-CHECKER-ID                 PIC X(10).
001900     05  KT-DEBTOR-ACCT                PIC X(10).
002000     05  KT-DEBTOR-IBAN                PIC X(34).
002100     05  KT-BENEF-NAME                 PIC X(35).
002200     05  KT-BENEF-BIC                  PIC X(11).
002300     05  KT-BENEF-IBAN                 PIC X(34).
002400     05  KT-BENEF-CTRY                 PIC X(2).
002500     05  KT-AMOUNT                     PIC 9(13)V99 COMP-3.
002600     05  KT-CURRENCY                   PIC X(3).
002700     05  KT-END-TO-END-ID              PIC X(35).
002800     05  KT-EXEC-DATE                  PIC X(10).
002900     05  FILLER REDEFINES KT-EXEC-DATE.
003000         10  KT-EXEC-DATE-YYYY         PIC X(4).
003100         10  KT-EXEC-DATE-DASH1        PIC X(1).
003200         10  KT-EXEC-DATE-MM           PIC X(2).
003300         10  KT-EXEC-DATE-DASH2        PIC X(1).
003400         10  KT-EXEC-DATE-DD           PIC X(2).
003500     05  KT-REMIT-INFO                 PIC X(35).
003600     05  KT-STATUS                     PIC X(20).
003700         88  KT-ST-DRAFT                 VALUE 'DRAFT'.
003800         88  KT-ST-PENDING-APPR          VALUE 'PENDING_APPROVAL'.
003900         88  KT-ST-APPROVED               VALUE 'APPROVED'.
004000         88  KT-ST-REJECTED               VALUE 'REJECTED'.
004100         88  KT-ST-SANCTIONS-RVW         VALUE 'SANCTIONS_REVIEW'.
004200         88  KT-ST-FUNDS-CHECKED         VALUE 'FUNDS_CHECKED'.
004300         88  KT-ST-FROZEN                 VALUE 'FROZEN'.
004400         88  KT-ST-VALIDATED              VALUE 'VALIDATED'.
004500         88  KT-ST-INSUFF-FUNDS          VALUE
004600                                        'INSUFFICIENT_FUNDS'.
004700         88  KT-ST-EXPORTED               VALUE 'EXPORTED'.
004800         88  KT-ST-FAILED-VALID          VALUE
004900                                        'FAILED_VALIDATION'.
005000         88  KT-ST-SETTLED                VALUE 'SETTLED'.
005100         88  KT-ST-FX-VOL-HOLD           VALUE
005200                                        'FX_VOLATILITY_HOLD'.
005300     05  KT-PAY-FREEZE-REASON          PIC X(20).                 SHR06012
005400     05  FILLER                        PIC X(30).
