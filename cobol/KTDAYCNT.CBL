000100*****************************************************************
000200*  KTDAYCNT.CBL   -  U1  DAY-COUNT & INTEREST LIBRARY
000300*  PROCEDURE-DIVISION TEXT MEMBER - COPY THIS INTO THE
000400*  PROCEDURE DIVISION OF ANY DRIVER THAT NEEDS A YEAR-FRACTION
000500*  OR SIMPLE-INTEREST COMPUTATION (PRESENTLY KTDEBT400 ONLY).
000600*  THE COPYING PROGRAM MUST DECLARE THE KT-DC- WORKING-STORAGE
000700*  FIELDS LISTED IN THE "FIELDS REQUIRED" BANNER BELOW.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*    01/09/2002 SHR  ORIGINAL - ACT/360, ACT/365, 30/360 ONLY
001100*    06/14/2002 SHR  ADDED ACT/ACT (ISDA) JAN-1 SEGMENTATION
001200*    11/02/2005 SHR  ADDED CURRENCY/SUBTYPE CONVENTION DEFAULTING
001300*    03/03/2007 SHR  8-DECIMAL INTERMEDIATE PRECISION, HALF-UP
001400*-----------------------------------------------------------------
001500*  FIELDS REQUIRED IN CALLING PROGRAM'S WORKING-STORAGE SECTION -
001600*  SEE THE "KT-DC-" GROUP DECLARED IN EACH DRIVER THAT COPIES
001700*  THIS MEMBER (KTDEBT400.CBL).
001800*-----------------------------------------------------------------
001900 2100-RESOLVE-CONVENTION.
002000     MOVE 'N'                    TO KT-DC-ERROR-SW.
002100     IF KT-DC-OVERRIDE NOT = SPACES
002200         IF KT-DC-OVERRIDE = 'ACT/360' OR 'ACT/365' OR
002300                              '30/360'  OR 'ACT/ACT'
002400             MOVE KT-DC-OVERRIDE  TO KT-DC-CONVENTION
002500         ELSE
002600             MOVE 'Y'             TO KT-DC-ERROR-SW
002700     ELSE
002800         IF KT-DC-CCY = 'USD' AND
002900            (KT-DC-SUBTYPE = 'BOND' OR KT-DC-SUBTYPE = 'FIXED')
003000             MOVE '30/360'        TO KT-DC-CONVENTION
003100         ELSE
003200         IF KT-DC-CCY = 'USD' OR KT-DC-CCY = 'EUR' OR
003300            KT-DC-CCY = 'CHF'
003400             MOVE 'ACT/360'       TO KT-DC-CONVENTION
003500         ELSE
003600         IF KT-DC-CCY = 'GBP' OR KT-DC-CCY = 'JPY' OR
003700            KT-DC-CCY = 'AUD' OR KT-DC-CCY = 'CAD' OR
003800            KT-DC-CCY = 'ZAR'
003900             MOVE 'ACT/365'       TO KT-DC-CONVENTION
004000         ELSE
004100             MOVE 'ACT/360'       TO KT-DC-CONVENTION.
004200
004300 2105-JDN-OF.
004400* FLIEGEL & VAN FLANDERN INTEGER JULIAN-DAY-NUMBER FORMULA -
004500* KT-DC-JY/JM/JD MUST BE SET BY THE CALLER, RESULT IN KT-DC-JDN
004600     COMPUTE KT-DC-JTEMP = (KT-DC-JM - 14) / 12
004700     COMPUTE KT-DC-JDN =
004800         (1461 * (KT-DC-JY + 4800 + KT-DC-JTEMP)) / 4
004900       + (367 * (KT-DC-JM - 2 - 12 * KT-DC-JTEMP)) / 12
005000       - (3 * ((KT-DC-JY + 4900 + KT-DC-JTEMP) / 100)) / 4
005100       + KT-DC-JD - 32075.
005200
005300 2110-FRACT-ACT360.
005400     MOVE KT-DC-START-DATE (1:4)  TO KT-DC-JY
005500     MOVE KT-DC-START-DATE (5:2)  TO KT-DC-JM
005600     MOVE KT-DC-START-DATE (7:2)  TO KT-DC-JD
005700     PERFORM 2105-JDN-OF
005800     MOVE KT-DC-JDN               TO KT-DC-JDN1
005900     MOVE KT-DC-END-DATE (1:4)    TO KT-DC-JY
006000     MOVE KT-DC-END-DATE (5:2)    TO KT-DC-JM
006100     MOVE KT-DC-END-DATE (7:2)    TO KT-DC-JD
006200     PERFORM 2105-JDN-OF
006300     MOVE KT-DC-JDN               TO KT-DC-JDN2
006400     COMPUTE KT-DC-DAYS = KT-DC-JDN2 - KT-DC-JDN1
006500     COMPUTE KT-DC-YEARFRAC ROUNDED = KT-DC-DAYS / 360.
006600
006700 2120-FRACT-ACT365.
006800     MOVE KT-DC-START-DATE (1:4)  TO KT-DC-JY
006900     MOVE KT-DC-START-DATE (5:2)  TO KT-DC-JM
007000     MOVE KT-DC-START-DATE (7:2)  TO KT-DC-JD
007100     PERFORM 2105-JDN-OF
007200     MOVE KT-DC-JDN               TO KT-DC-JDN1
007300     MOVE KT-DC-END-DATE (1:4)    TO KT-DC-JY
007400     MOVE KT-DC-END-DATE (5:2)    TO KT-DC-JM
007500     MOVE KT-DC-END-DATE (7:2)    TO KT-DC-JD
007600     PERFORM 2105-JDN-OF
007700     MOVE KT-DC-JDN               TO KT-DC-JDN2
007800     COMPUTE KT-DC-DAYS = KT-DC-JDN2 - KT-DC-JDN1
007900     COMPUTE KT-DC-YEARFRAC ROUNDED = KT-DC-DAYS / 365.
008000
008100 2130-FRACT-30-360.
008200     MOVE KT-DC-START-DATE (1:4)  TO KT-DC-Y1
008300     MOVE KT-DC-START-DATE (5:2)  TO KT-DC-M1
008400     MOVE KT-DC-START-DATE (7:2)  TO KT-DC-D1
008500     MOVE KT-DC-END-DATE (1:4)    TO KT-DC-Y2
008600     MOVE KT-DC-END-DATE (5:2)    TO KT-DC-M2
008700     MOVE KT-DC-END-DATE (7:2)    TO KT-DC-D2
008800     IF KT-DC-D1 > 30
008900         MOVE 30                  TO KT-DC-D1.
009000     IF KT-DC-D1 = 30 AND KT-DC-D2 > 30
009100         MOVE 30                  TO KT-DC-D2.
009200     COMPUTE KT-DC-DAYS =
009300         360 * (KT-DC-Y2 - KT-DC-Y1)
009400       + 30  * (KT-DC-M2 - KT-DC-M1)
009500       + (KT-DC-D2 - KT-DC-D1)
009600     COMPUTE KT-DC-YEARFRAC ROUNDED = KT-DC-DAYS / 360.
009700
009800 2135-IS-LEAP-YEAR.
009900* KT-DC-JY HOLDS THE CANDIDATE YEAR ON ENTRY
010000     MOVE 'N'                     TO KT-DC-LEAP-SW
010100     DIVIDE KT-DC-JY BY 4 GIVING KT-DC-JTEMP
010200         REMAINDER KT-DC-LEAP-R4
010300     IF KT-DC-LEAP-R4 = 0
010400         DIVIDE KT-DC-JY BY 100 GIVING KT-DC-JTEMP
010500             REMAINDER KT-DC-LEAP-R100
010600         IF KT-DC-LEAP-R100 NOT = 0
010700             MOVE 'Y'              TO KT-DC-LEAP-SW
010800         ELSE
010900             DIVIDE KT-DC-JY BY 400 GIVING KT-DC-JTEMP
011000                 REMAINDER KT-DC-LEAP-R400
011100             IF KT-DC-LEAP-R400 = 0
011200                 MOVE 'Y'          TO KT-DC-LEAP-SW.
011300
011400 2140-FRACT-ACT-ACT.
011500* SPLIT THE PERIOD AT JAN-1 BOUNDARIES.  EACH SEGMENT CONTRIBUTES
011600* SEGMENT-DAYS / (366 IF THE SEGMENT'S STARTING YEAR IS LEAP,
011700* ELSE 365).
011800     MOVE 0                       TO KT-DC-YEARFRAC
011900     MOVE KT-DC-START-DATE         TO KT-DC-SEG-START
012000     MOVE KT-DC-START-DATE (1:4)   TO KT-DC-SEG-Y
012100     MOVE 'N'                      TO KT-DC-AA-DONE-SW
012200     PERFORM UNTIL KT-DC-AA-DONE-SW = 'Y'
012300         COMPUTE KT-DC-SEG-Y-P1 = KT-DC-SEG-Y + 1
012400         COMPUTE KT-DC-SEG-NEXT-JAN1 =
012500             KT-DC-SEG-Y-P1 * 10000 + 101
012600         IF KT-DC-SEG-NEXT-JAN1 >= KT-DC-END-DATE
012700             MOVE KT-DC-END-DATE    TO KT-DC-SEG-END
012800             MOVE 'Y'                TO KT-DC-AA-DONE-SW
012900         ELSE
013000             MOVE KT-DC-SEG-NEXT-JAN1 TO KT-DC-SEG-END
013100         MOVE KT-DC-SEG-START (1:4) TO KT-DC-JY
013200         MOVE KT-DC-SEG-START (5:2) TO KT-DC-JM
013300         MOVE KT-DC-SEG-START (7:2) TO KT-DC-JD
013400         PERFORM 2105-JDN-OF
013500         MOVE KT-DC-JDN             TO KT-DC-JDN1
013600         MOVE KT-DC-SEG-END (1:4)   TO KT-DC-JY
013700         MOVE KT-DC-SEG-END (5:2)   TO KT-DC-JM
013800         MOVE KT-DC-SEG-END (7:2)   TO KT-DC-JD
013900         PERFORM 2105-JDN-OF
014000         MOVE KT-DC-JDN             TO KT-DC-JDN2
014100         COMPUTE KT-DC-SEG-DAYS = KT-DC-JDN2 - KT-DC-JDN1
014200         MOVE KT-DC-SEG-Y           TO KT-DC-JY
014300         PERFORM 2135-IS-LEAP-YEAR
014400         IF KT-DC-LEAP-SW = 'Y'
014500             MOVE 366               TO KT-DC-SEG-DENOM
014600         ELSE
014700             MOVE 365               TO KT-DC-SEG-DENOM
014800         COMPUTE KT-DC-YEARFRAC ROUNDED =
014900             KT-DC-YEARFRAC +
015000             (KT-DC-SEG-DAYS / KT-DC-SEG-DENOM)
015100         MOVE KT-DC-SEG-END         TO KT-DC-SEG-START
015200         MOVE KT-DC-SEG-Y-P1        TO KT-DC-SEG-Y.
015300
015400 2150-SIMPLE-INTEREST.
015500     IF KT-DC-CONVENTION = 'ACT/360'
015600         PERFORM 2110-FRACT-ACT360
015700     ELSE
015800     IF KT-DC-CONVENTION = 'ACT/365'
015900         PERFORM 2120-FRACT-ACT365
016000     ELSE
016100     IF KT-DC-CONVENTION = '30/360'
016200         PERFORM 2130-FRACT-30-360
016300     ELSE
016400     IF KT-DC-CONVENTION = 'ACT/ACT'
016500         PERFORM 2140-FRACT-ACT-ACT.
016600     COMPUTE KT-DC-INTEREST ROUNDED =
016700         KT-DC-PRINCIPAL * KT-DC-RATE * KT-DC-YEARFRAC.
016800     IF KT-DC-RATE < 0
016900         MOVE 'Y'                  TO KT-DC-NEG-RATE-SW
017000     ELSE
017100         MOVE 'N'                  TO KT-DC-NEG-RATE-SW.
