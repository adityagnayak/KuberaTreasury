000100*****************************************************************
000200*  KTR14TIK.DD.CBL
000300*  KUBERA TREASURY - FX RATE TICK RECORD (R14)
000400*  ONE RATE OBSERVATION PER RECORD, TIME-STAMPED, FEEDING THE
000500*  60-SECOND FLASH-CRASH SWING TEST IN KTFXR700.  NOT THE SAME
000600*  FEED AS KTR04FXR.DD.CBL - THAT ONE CARRIES A SINGLE DAILY
000700*  RATE FOR POOLING/CONVERSION, THIS ONE CARRIES THE INTRADAY
000800*  TICK HISTORY THE RISK ENGINE WATCHES FOR SWINGS.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*    04/18/2001 SHR  ORIGINAL - BUILT ALONGSIDE THE RETURN SERIES
001200*                    RECORD FOR THE NEW RISK ENGINE
001300*-----------------------------------------------------------------
001400 01  KT-R14-TICK-REC.
001500     05  KT-TICK-PAIR                 PIC X(7).
001600     05  KT-TICK-DATE                 PIC 9(8).
001700     05  KT-TICK-TIME                  PIC 9(6).
001800     05  KT-TICK-RATE                 PIC 9(7)V9(8) COMP-3.
001900     05  FILLER                       PIC X(20).
